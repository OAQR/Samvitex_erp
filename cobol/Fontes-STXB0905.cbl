000100******************************************************************
000200* Author: R. QUISPE MAMANI
000300* Date: 20/09/1994
000400* Purpose: SUBRUTINA DE VALIDACION DE FORMATO DE E-MAIL
000500*          (LOCAL@DOMINIO.TLD, TLD DE 2 A 6 LETRAS).
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.    STXB0905.
001100 AUTHOR.        R. QUISPE MAMANI.
001200 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001300 DATE-WRITTEN.  20/09/1994.
001400 DATE-COMPILED. 20/09/1994.
001500 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001600                ESTOQUE SAMVITEX.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000* 20/09/1994 - R.Q.M. - CH-0002 - VERSAO INICIAL, PEDIDA PARA O   CH-0002 
002100*              CADASTRO DE USUARIOS DO SISTEMA (STXB0530).        CH-0002 
002200* 17/08/1997 - M.T.V. - CH-0109 - CORRIGIDO: ACEITAVA E-MAIL SEM  CH-0109 
002300*              PONTO NO DOMINIO (EX. "FULANO@SAMVITEX").          CH-0109 
002400* 06/12/1998 - J.CCA. - CH-0154 - REVISAO PARA O ANO 2000: NENHUM CH-0154 
002500*              CAMPO DESTA RUTINA GUARDA DATA, SEM IMPACTO.       CH-0154 
002600* 21/02/2002 - L.F.Q. - CH-0261 - LIMITE DO TLD PASSA DE "2 A 4"  CH-0261
002700*              PARA "2 A 6" LETRAS (DOMINIOS ".COM.PE", ".ORG"    CH-0261
002800*              NAO COBRIAM DOMINIOS NOVOS DE 5 E 6 LETRAS).       CH-0261
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS WS-RASTRO-LIGADO
003600            OFF STATUS IS WS-RASTRO-DESLIGADO.
003700*-----------------------------------------------------------------
003800 DATA DIVISION.
003900*-----------------------------------------------------------------
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------
004200 01  WS-AUXILIARES.
004300     05  WS-INDICE                   PIC 9(002) COMP.
004400     05  WS-POS-ARROBA               PIC 9(002) COMP VALUE ZERO.
004500     05  WS-POS-ULTIMO-PONTO         PIC 9(002) COMP VALUE ZERO.
004600     05  WS-QTD-ARROBA               PIC 9(002) COMP VALUE ZERO.
004700     05  WS-LONGITUDE-EMAIL          PIC 9(002) COMP VALUE ZERO.
004800     05  WS-LONGITUDE-TLD            PIC 9(002) COMP VALUE ZERO.
004900     05  FILLER                      PIC X(002).
005000*
005100 01  WS-EMAIL-OK                     PIC X(001) VALUE "S".
005200     88  WS-EMAIL-E-VALIDO           VALUE "S".
005300*-----------------------------------------------------------------
005400* VISAO ALTERNATIVA DE WS-AUXILIARES USADA SO PARA MONTAR O
005500* RASTRO DE DEPURACAO QUANDO O OPERADOR PEDE O LOG DETALHADO
005600* (UPSI-0 - VER SPECIAL-NAMES).
005700*-----------------------------------------------------------------
005800 01  WS-RASTRO-DEPURACAO REDEFINES WS-AUXILIARES.
005900     05  WS-RASTRO-BYTES              PIC X(014).
006000*-----------------------------------------------------------------
006100 LINKAGE SECTION.
006200*-----------------------------------------------------------------
006300* LKS-EMAIL E' VARRIDO CARACTER A CARACTER (LKS-EMAIL-R) E, DEPOIS
006400* DE ACHADA A POSICAO DO "@", TAMBEM E' ENCARADO COMO DUAS PARTES
006500* DE 20 POSICOES (LKS-EMAIL-PARTES) PARA AS MENSAGENS DE ERRO.
006600*-----------------------------------------------------------------
006700 01  LKS-PARAMETRO.
006800     05  LKS-EMAIL                   PIC X(040).
006900     05  LKS-EMAIL-R REDEFINES LKS-EMAIL.
007000         10  LKS-CARACTER            PIC X(001) OCCURS 40 TIMES.
007100     05  LKS-EMAIL-PARTES REDEFINES LKS-EMAIL.
007200         10  LKS-PARTE-LOCAL         PIC X(020).
007300         10  LKS-PARTE-DOMINIO       PIC X(020).
007400     05  LKS-RETORNO                 PIC 9(001).
007500         88  LKS-EMAIL-VALIDO        VALUE 0.
007600         88  LKS-EMAIL-INVALIDO      VALUE 1.
007700*-----------------------------------------------------------------
007800* LKS-RETORNO = 0 - FORMATO DE E-MAIL CORRETO
007900* LKS-RETORNO = 1 - FORMATO DE E-MAIL INCORRETO
008000*-----------------------------------------------------------------
008100 PROCEDURE DIVISION USING LKS-PARAMETRO.
008200*-----------------------------------------------------------------
008300 P000-PRINCIPAL.
008400*
008500     MOVE ZERO                       TO LKS-RETORNO.
008600     MOVE "S"                        TO WS-EMAIL-OK.
008700*
008800     PERFORM P100-MEDIR-E-LOCALIZAR THRU P100-FIM.
008900*
009000     IF WS-QTD-ARROBA NOT = 1
009100         MOVE "N"                    TO WS-EMAIL-OK
009200     END-IF.
009300*
009400     IF WS-EMAIL-E-VALIDO
009500         PERFORM P200-VALIDAR-PARTES THRU P200-FIM
009600     END-IF.
009700*
009800     IF WS-EMAIL-E-VALIDO
009900         SET LKS-EMAIL-VALIDO        TO TRUE
010000     ELSE
010100         SET LKS-EMAIL-INVALIDO      TO TRUE
010200     END-IF.
010300*
010400     GOBACK.
010500*-----------------------------------------------------------------
010600* P100 - VARRE O CAMPO PARA ACHAR O TAMANHO REAL, A POSICAO DO "@"
010700*        E A POSICAO DO ULTIMO "." (O PONTO DO TLD).
010800*-----------------------------------------------------------------
010900 P100-MEDIR-E-LOCALIZAR.
011000*
011100     PERFORM P110-MEDIR-1-CARACTER THRU P110-FIM
011200             VARYING WS-INDICE FROM 1 BY 1
011300             UNTIL WS-INDICE > 40.
011400*
011500 P100-FIM.
011600*-----------------------------------------------------------------
011700* P110 - CORPO DO LACO DE P100, UM CARACTER POR CHAMADA.
011800*-----------------------------------------------------------------
011900 P110-MEDIR-1-CARACTER.
012000*
012100     IF LKS-CARACTER (WS-INDICE) NOT = SPACE
012200         MOVE WS-INDICE               TO WS-LONGITUDE-EMAIL
012300         IF LKS-CARACTER (WS-INDICE) = "@"
012400             ADD 1                    TO WS-QTD-ARROBA
012500             MOVE WS-INDICE           TO WS-POS-ARROBA
012600         END-IF
012700         IF LKS-CARACTER (WS-INDICE) = "."
012800             MOVE WS-INDICE           TO WS-POS-ULTIMO-PONTO
012900         END-IF
013000     END-IF.
013100*
013200 P110-FIM.
013300*-----------------------------------------------------------------
013400* P200 - CONFERE QUE HA PARTE LOCAL, PARTE DE DOMINIO E TLD DE
013500*        2 A 6 LETRAS APOS O ULTIMO PONTO.
013600*-----------------------------------------------------------------
013700 P200-VALIDAR-PARTES.
013800*
013900     IF WS-POS-ARROBA = 1
014000         MOVE "N"                    TO WS-EMAIL-OK
014100     END-IF.
014200*
014300     IF WS-POS-ULTIMO-PONTO = ZERO OR
014400        WS-POS-ULTIMO-PONTO < WS-POS-ARROBA OR
014500        WS-POS-ULTIMO-PONTO = WS-POS-ARROBA + 1
014600         MOVE "N"                    TO WS-EMAIL-OK
014700     END-IF.
014800*
014900     IF WS-EMAIL-E-VALIDO
015000         COMPUTE WS-LONGITUDE-TLD =
015100                 WS-LONGITUDE-EMAIL - WS-POS-ULTIMO-PONTO
015200         IF WS-LONGITUDE-TLD < 2 OR WS-LONGITUDE-TLD > 6
015300             MOVE "N"                TO WS-EMAIL-OK
015400         ELSE
015500             PERFORM P210-VALIDAR-TLD THRU P210-FIM
015600         END-IF
015700     END-IF.
015800*
015900 P200-FIM.
016000*-----------------------------------------------------------------
016100* P210 - O TLD SO PODE TER LETRAS (A-Z, a-z).
016200*-----------------------------------------------------------------
016300 P210-VALIDAR-TLD.
016400*
016500     PERFORM P220-CONFERIR-1-LETRA THRU P220-FIM
016600             VARYING WS-INDICE FROM WS-POS-ULTIMO-PONTO + 1 BY 1
016700             UNTIL WS-INDICE > WS-LONGITUDE-EMAIL.
016800*
016900 P210-FIM.
017000*-----------------------------------------------------------------
017100* P220 - CORPO DO LACO DE P210, UMA POSICAO DO TLD POR CHAMADA.
017200*-----------------------------------------------------------------
017300 P220-CONFERIR-1-LETRA.
017400*
017500     IF NOT ((LKS-CARACTER (WS-INDICE) >= "A" AND
017600              LKS-CARACTER (WS-INDICE) <= "Z") OR
017700             (LKS-CARACTER (WS-INDICE) >= "a" AND
017800              LKS-CARACTER (WS-INDICE) <= "z"))
017900         MOVE "N"                    TO WS-EMAIL-OK
018000     END-IF.
018100*
018200 P220-FIM.
018300*
018400 END PROGRAM STXB0905.
