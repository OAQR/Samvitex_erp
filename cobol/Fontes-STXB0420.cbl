000100******************************************************************
000200* Author: R. QUISPE MAMANI
000300* Date: 12/09/1998
000400* Purpose: RELATORIO DE VENDAS POR PRODUTO - AGRUPA AS LINHAS DE
000500*          VENDA CONFIRMADAS DE UM PERIODO POR PRODUTO (UNIDADES,
000600*          RECEITA E MARGEM ESTIMADA PELO CUSTO ATUAL), IMPRESSO
000700*          EM ORDEM DECRESCENTE DE RECEITA.
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    STXB0420.
001500 AUTHOR.        R. QUISPE MAMANI.
001600 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001700 DATE-WRITTEN.  12/09/1998.
001800 DATE-COMPILED. 12/09/1998.
001900 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002000                ESTOQUE SAMVITEX.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* 12/09/1998 - R.Q.M. - CH-0141 - VERSAO INICIAL, ADAPTADA DA     CH-0141 
002500*              LISTA DE COMPRAS (SCMP0410) - AGRUPA AS LINHAS DE  CH-0141 
002600*              VENDA POR PRODUTO E ORDENA POR RECEITA (REGRA 11). CH-0141 
002700* 22/12/1998 - J.CCA. - CH-0161 - REVISAO PARA O ANO 2000: FILTRO CH-0161 
002800*              DE PERIODO PASSA A COMPARAR AAAAMMDD DE 8 DIGITOS. CH-0161 
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT REPORT-PARM ASSIGN TO "REPORT-PARM"
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-FS-PARM.
004000*
004100     SELECT SALES-OUT ASSIGN TO "SALES-OUT"
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-FS-VTA-SALIDA.
004400*
004500     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS RANDOM
004800         RECORD KEY IS PROD-ID
004900         FILE STATUS IS WS-FS-PRODUTO.
005000*
005100     SELECT SALES-REPORT ASSIGN TO "SALES-REPORT"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-REPORT.
005400*
005500     SELECT SORT-REGISTRO ASSIGN TO "SORT-TMP-0420"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700*-----------------------------------------------------------------
005800 DATA DIVISION.
005900*-----------------------------------------------------------------
006000 FILE SECTION.
006100*-----------------------------------------------------------------
006200 FD  REPORT-PARM
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500     COPY STXPRM.
006600*
006700 FD  SALES-OUT
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000     COPY STXVTA.
007100*
007200 FD  PRODUCT-MASTER
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500     COPY STXPROD.
007600*
007700 FD  SALES-REPORT.
007800 01  REG-REPORT                      PIC X(132).
007900*
008000 SD  SORT-REGISTRO.
008100 01  REGISTRO-SORT.
008200     05  SD-PRODUCTO-ID              PIC 9(006).
008300     05  SD-CANTIDAD                 PIC 9(005).
008400     05  SD-SUBTOTAL-LINEA           PIC S9(010)V99.
008500     05  SD-GANANCIA-LINEA           PIC S9(010)V99.
008600*-----------------------------------------------------------------
008700 WORKING-STORAGE SECTION.
008800*-----------------------------------------------------------------
008900 77  WS-FS-PARM                      PIC X(002).
009000     88  WS-FS-PARM-OK               VALUE "00".
009100 77  WS-FS-VTA-SALIDA                PIC X(002).
009200     88  WS-FS-VTA-SALIDA-OK         VALUE "00".
009300 77  WS-FS-PRODUTO                   PIC X(002).
009400     88  WS-FS-PRODUTO-OK            VALUE "00".
009500     88  WS-FS-PRODUTO-NAO-EXISTE    VALUE "23".
009600 77  WS-FS-REPORT                    PIC X(002).
009700     88  WS-FS-REPORT-OK             VALUE "00".
009800*-----------------------------------------------------------------
009900 77  WS-FIM-VTA                      PIC X(001) VALUE "N".
010000     88  WS-FIM-VTA-OK               VALUE "S".
010100 77  WS-FIM-SORT                     PIC X(001) VALUE "N".
010200     88  WS-FIM-SORT-OK              VALUE "S".
010300 77  WS-CAB-DENTRO-PERIODO           PIC X(001) VALUE "N".
010400     88  WS-CAB-E-DO-PERIODO         VALUE "S".
010500 77  WS-QTD-PRODUTOS                 PIC 9(005) COMP VALUE ZERO.
010600 77  WS-QTD-LINHAS-LIDAS             PIC 9(007) COMP VALUE ZERO.
010700*-----------------------------------------------------------------
010800 01  WS-PARM-ATUAL.
010900     05  WS-PARM-FECHA-INI           PIC 9(008).
011000     05  WS-PARM-FECHA-FIN           PIC 9(008).
011100 01  WS-PARM-ATUAL-R REDEFINES WS-PARM-ATUAL.
011200     05  WS-PARM-BYTES               PIC X(016).
011300*-----------------------------------------------------------------
011400* TABELA DE TOTAIS POR PRODUTO, MONTADA NA QUEBRA DE CONTROLE DO
011500* SORT (ASCENDENTE POR PRODUTO) E DEPOIS REORDENADA EM MEMORIA
011600* POR RECEITA DECRESCENTE (REGRA 11 - MARGEM PELO CUSTO ATUAL).
011700*-----------------------------------------------------------------
011800 01  WS-TABELA-TOTAIS.
011900     05  WS-TOT-LINHA OCCURS 500 TIMES INDEXED BY WS-TOT-IDX
012000                                                   WS-TOT-JDX.
012100         10  WS-TOT-PRODUCTO-ID      PIC 9(006).
012200         10  WS-TOT-PRODUCTO-NOME    PIC X(030).
012300         10  WS-TOT-UNIDADES         PIC 9(007).
012400         10  WS-TOT-INGRESOS         PIC S9(010)V99.
012500         10  WS-TOT-GANANCIA         PIC S9(010)V99.
012600 01  WS-TOT-LINHA-TROCA.
012700     05  WS-TROCA-PRODUCTO-ID        PIC 9(006).
012800     05  WS-TROCA-PRODUCTO-NOME      PIC X(030).
012900     05  WS-TROCA-UNIDADES           PIC 9(007).
013000     05  WS-TROCA-INGRESOS           PIC S9(010)V99.
013100     05  WS-TROCA-GANANCIA           PIC S9(010)V99.
013200 01  WS-TOT-LINHA-TROCA-R REDEFINES WS-TOT-LINHA-TROCA.
013300     05  FILLER                      PIC X(055).
013400*-----------------------------------------------------------------
013500 77  WS-ACC-PRODUCTO-ID              PIC 9(006) VALUE ZERO.
013600 77  WS-ACC-UNIDADES                 PIC 9(007) COMP VALUE ZERO.
013700 77  WS-ACC-INGRESOS                 PIC S9(010)V99 VALUE ZERO.
013800 77  WS-ACC-GANANCIA                 PIC S9(010)V99 VALUE ZERO.
013900*-----------------------------------------------------------------
014000 77  WS-GT-UNIDADES                  PIC 9(009) COMP VALUE ZERO.
014100 77  WS-GT-INGRESOS                  PIC S9(012)V99 VALUE ZERO.
014200 77  WS-GT-GANANCIA                  PIC S9(012)V99 VALUE ZERO.
014300*-----------------------------------------------------------------
014400 01  WS-DATA-SISTEMA.
014500     05  WS-DT-SIS-AAAA               PIC 9(004).
014600     05  WS-DT-SIS-MM                 PIC 9(002).
014700     05  WS-DT-SIS-DD                 PIC 9(002).
014800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014900     05  WS-DT-SIS-8                  PIC 9(008).
015000*-----------------------------------------------------------------
015100 01  WS-EDITA-DATA.
015200     05  WS-EDITA-AAAA                PIC X(004).
015300     05  WS-EDITA-MM                  PIC X(002).
015400     05  WS-EDITA-DD                  PIC X(002).
015500 01  WS-EDITA-DATA-FIM REDEFINES WS-EDITA-DATA.
015600     05  WS-EDITA-FIM-8               PIC X(008).
015700*-----------------------------------------------------------------
015800 01  WS-RELATORIO.
015900     03  WS-LST-CAB-1.
016000         05  FILLER  PIC X(001) VALUE SPACES.
016100         05  FILLER  PIC X(083) VALUE ALL "=".
016200         05  FILLER  PIC X(001) VALUE SPACES.
016300     03  WS-LST-CAB-2.
016400         05  FILLER  PIC X(001) VALUE SPACES.
016500         05  FILLER  PIC X(011) VALUE "STXB0420 - ".
016600         05  FILLER  PIC X(024) VALUE "VENDAS POR PRODUTO".
016700         05  FILLER  PIC X(009) VALUE "PERIODO: ".
016800         05  WS-CAB-PERIODO-INI      PIC X(010) VALUE SPACES.
016900         05  FILLER  PIC X(005) VALUE " ATE ".
017000         05  WS-CAB-PERIODO-FIN      PIC X(010) VALUE SPACES.
017100     03  WS-LST-CAB-3.
017200         05  FILLER  PIC X(001) VALUE SPACES.
017300         05  FILLER  PIC X(083) VALUE ALL "=".
017400         05  FILLER  PIC X(001) VALUE SPACES.
017500     03  WS-LST-CAB-4.
017600         05  FILLER  PIC X(001) VALUE SPACES.
017700         05  FILLER  PIC X(030) VALUE "PRODUTO".
017800         05  FILLER  PIC X(001) VALUE SPACES.
017900         05  FILLER  PIC X(009) VALUE "UNIDADES".
018000         05  FILLER  PIC X(001) VALUE SPACES.
018100         05  FILLER  PIC X(014) VALUE "RECEITA".
018200         05  FILLER  PIC X(001) VALUE SPACES.
018300         05  FILLER  PIC X(014) VALUE "MARGEM EST.".
018400     03  WS-LST-LINHA.
018500         05  FILLER  PIC X(001) VALUE SPACES.
018600         05  FILLER  PIC X(083) VALUE ALL "-".
018700         05  FILLER  PIC X(001) VALUE SPACES.
018800     03  WS-DET-REPORT.
018900         05  WS-DET-PRODUTO      PIC X(030) VALUE SPACES.
019000         05  FILLER              PIC X(001) VALUE SPACES.
019100         05  WS-DET-UNIDADES     PIC ZZZ.ZZ9 VALUE ZERO.
019200         05  FILLER              PIC X(001) VALUE SPACES.
019300         05  WS-DET-INGRESOS     PIC -(9)9.99 VALUE ZERO.
019400         05  FILLER              PIC X(001) VALUE SPACES.
019500         05  WS-DET-GANANCIA     PIC -(9)9.99 VALUE ZERO.
019600     03  WS-LST-FINAL-0.
019700         05  FILLER  PIC X(005) VALUE SPACES.
019800         05  FILLER  PIC X(040) VALUE
019900                 "NENHUMA VENDA CONFIRMADA NO PERIODO".
020000     03  WS-LST-TOTAL.
020100         05  FILLER  PIC X(017) VALUE "TOTAL GERAL...: ".
020200         05  FILLER  PIC X(013) VALUE SPACES.
020300         05  WS-TOT-DET-UNIDADES PIC ZZZ.ZZ9 VALUE ZERO.
020400         05  FILLER              PIC X(001) VALUE SPACES.
020500         05  WS-TOT-DET-INGRESOS PIC -(11)9.99 VALUE ZERO.
020600         05  FILLER              PIC X(001) VALUE SPACES.
020700         05  WS-TOT-DET-GANANCIA PIC -(11)9.99 VALUE ZERO.
020800*-----------------------------------------------------------------
020900 LINKAGE SECTION.
021000*-----------------------------------------------------------------
021100 COPY STXCOM.
021200*-----------------------------------------------------------------
021300 PROCEDURE DIVISION USING LK-COM-AREA.
021400*-----------------------------------------------------------------
021500 P000-PRINCIPAL.
021600*
021700     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
021800*
021900     PERFORM P300-AGRUPAR THRU P300-FIM.
022000*
022100     PERFORM P600-ORDENAR-POR-RECEITA THRU P600-FIM.
022200*
022300     PERFORM P700-IMPRIMIR THRU P700-FIM.
022400*
022500     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
022600*
022700     MOVE WS-QTD-LINHAS-LIDAS TO LK-CA-QTD-REGISTROS-PROC.
022800     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
022900*
023000     GOBACK.
023100*-----------------------------------------------------------------
023200 P100-ABRIR-ARQUIVOS.
023300*
023400     OPEN INPUT REPORT-PARM.
023500     READ REPORT-PARM
023600         AT END
023700             MOVE ZEROS TO WS-PARM-ATUAL
023800     END-READ.
023900     MOVE PRM-FECHA-INI TO WS-PARM-FECHA-INI.
024000     MOVE PRM-FECHA-FIN TO WS-PARM-FECHA-FIN.
024100     CLOSE REPORT-PARM.
024200*
024300     OPEN INPUT  SALES-OUT.
024400     OPEN INPUT  PRODUCT-MASTER.
024500     OPEN OUTPUT SALES-REPORT.
024600*
024700     MOVE ZERO TO WS-QTD-PRODUTOS.
024800*
024900 P100-FIM.
025000*-----------------------------------------------------------------
025100* P300 - ORDENA AS LINHAS DE VENDA DO PERIODO POR PRODUTO, ACUMULA
025200*        POR QUEBRA DE CONTROLE E MONTA A TABELA WS-TABELA-TOTAIS.
025300*-----------------------------------------------------------------
025400 P300-AGRUPAR.
025500*
025600     SORT SORT-REGISTRO
025700             ON ASCENDING KEY SD-PRODUCTO-ID
025800         INPUT PROCEDURE  IS P400-PROCESSA-ENTRADA THRU P400-FIM
025900         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA THRU P500-FIM.
026000*
026100 P300-FIM.
026200*-----------------------------------------------------------------
026300 P400-PROCESSA-ENTRADA.
026400*
026500     PERFORM P410-LER-1-VTA THRU P410-FIM
026600             UNTIL WS-FIM-VTA-OK.
026700*
026800 P400-FIM.
026900*-----------------------------------------------------------------
027000 P410-LER-1-VTA.
027100*
027200     READ SALES-OUT
027300         AT END
027400             SET WS-FIM-VTA-OK TO TRUE
027500         NOT AT END
027600             ADD 1 TO WS-QTD-LINHAS-LIDAS
027700             IF REC-VTA-TIPO = "H"
027800                 IF VTA-FECHA-AAAAMMDD >= WS-PARM-FECHA-INI
027900                     AND VTA-FECHA-AAAAMMDD <= WS-PARM-FECHA-FIN
028000                     AND VTA-COMPLETADA
028100                     SET WS-CAB-E-DO-PERIODO TO TRUE
028200                 ELSE
028300                     MOVE "N" TO WS-CAB-DENTRO-PERIODO
028400                 END-IF
028500             ELSE
028600                 IF WS-CAB-E-DO-PERIODO
028700                     PERFORM P420-GRAVAR-SORT THRU P420-FIM
028800                 END-IF
028900             END-IF
029000     END-READ.
029100*
029200 P410-FIM.
029300*-----------------------------------------------------------------
029400 P420-GRAVAR-SORT.
029500*
029600     MOVE VTD-PRODUCTO-ID        TO SD-PRODUCTO-ID.
029700     MOVE VTD-CANTIDAD           TO SD-CANTIDAD.
029800     MOVE VTD-SUBTOTAL-LINEA     TO SD-SUBTOTAL-LINEA.
029900*
030000     MOVE VTD-PRODUCTO-ID        TO PROD-ID.
030100     READ PRODUCT-MASTER
030200         INVALID KEY
030300             MOVE ZERO TO SD-GANANCIA-LINEA
030400         NOT INVALID KEY
030500             COMPUTE SD-GANANCIA-LINEA =
030600                     VTD-SUBTOTAL-LINEA -
030700                     (PROD-PRECIO-COSTO * VTD-CANTIDAD)
030800     END-READ.
030900*
031000     RELEASE REGISTRO-SORT.
031100*
031200 P420-FIM.
031300*-----------------------------------------------------------------
031400 P500-PROCESSA-SAIDA.
031500*
031600     MOVE ZERO TO WS-ACC-PRODUCTO-ID WS-ACC-UNIDADES
031700                  WS-ACC-INGRESOS WS-ACC-GANANCIA.
031800*
031900     PERFORM P510-LER-1-SORT THRU P510-FIM
032000             UNTIL WS-FIM-SORT-OK.
032100*
032200     IF WS-ACC-PRODUCTO-ID NOT = ZERO
032300         PERFORM P540-FECHAR-PRODUTO THRU P540-FIM
032400     END-IF.
032500*
032600 P500-FIM.
032700*-----------------------------------------------------------------
032800 P510-LER-1-SORT.
032900*
033000     RETURN SORT-REGISTRO INTO REGISTRO-SORT
033100         AT END
033200             SET WS-FIM-SORT-OK TO TRUE
033300         NOT AT END
033400             PERFORM P520-ACUMULAR THRU P520-FIM
033500     END-RETURN.
033600*
033700 P510-FIM.
033800*-----------------------------------------------------------------
033900 P520-ACUMULAR.
034000*
034100     IF WS-ACC-PRODUCTO-ID NOT = ZERO
034200             AND SD-PRODUCTO-ID NOT = WS-ACC-PRODUCTO-ID
034300         PERFORM P540-FECHAR-PRODUTO THRU P540-FIM
034400         MOVE ZERO TO WS-ACC-UNIDADES WS-ACC-INGRESOS
034500                      WS-ACC-GANANCIA
034600     END-IF.
034700*
034800     MOVE SD-PRODUCTO-ID     TO WS-ACC-PRODUCTO-ID.
034900     ADD SD-CANTIDAD         TO WS-ACC-UNIDADES.
035000     ADD SD-SUBTOTAL-LINEA   TO WS-ACC-INGRESOS.
035100     ADD SD-GANANCIA-LINEA   TO WS-ACC-GANANCIA.
035200*
035300 P520-FIM.
035400*-----------------------------------------------------------------
035500 P540-FECHAR-PRODUTO.
035600*
035700     ADD 1 TO WS-QTD-PRODUTOS.
035800     MOVE WS-ACC-PRODUCTO-ID
035900                  TO WS-TOT-PRODUCTO-ID (WS-QTD-PRODUTOS).
036000     MOVE WS-ACC-UNIDADES    TO WS-TOT-UNIDADES (WS-QTD-PRODUTOS).
036100     MOVE WS-ACC-INGRESOS    TO WS-TOT-INGRESOS (WS-QTD-PRODUTOS).
036200     MOVE WS-ACC-GANANCIA    TO WS-TOT-GANANCIA (WS-QTD-PRODUTOS).
036300*
036400     MOVE WS-ACC-PRODUCTO-ID TO PROD-ID.
036500     READ PRODUCT-MASTER
036600         INVALID KEY
036700             MOVE "** PRODUTO NAO ENCONTRADO **"
036800                 TO WS-TOT-PRODUCTO-NOME (WS-QTD-PRODUTOS)
036900         NOT INVALID KEY
037000             MOVE PROD-NOMBRE
037100                 TO WS-TOT-PRODUCTO-NOME (WS-QTD-PRODUTOS)
037200     END-READ.
037300*
037400 P540-FIM.
037500*-----------------------------------------------------------------
037600* P600 - REORDENA EM MEMORIA A TABELA DE TOTAIS POR RECEITA
037700*        DECRESCENTE (BOLHA - A TABELA E' PEQUENA, UMA LINHA POR
037800*        PRODUTO COM VENDA NO PERIODO).
037900*-----------------------------------------------------------------
038000 P600-ORDENAR-POR-RECEITA.
038100*
038200     IF WS-QTD-PRODUTOS > 1
038300         PERFORM P610-PASSADA-BOLHA THRU P610-FIM
038400                 VARYING WS-TOT-IDX FROM 1 BY 1
038500                 UNTIL WS-TOT-IDX > WS-QTD-PRODUTOS - 1
038600     END-IF.
038700*
038800 P600-FIM.
038900*-----------------------------------------------------------------
039000 P610-PASSADA-BOLHA.
039100*
039200     PERFORM P620-COMPARAR-TROCAR THRU P620-FIM
039300             VARYING WS-TOT-JDX FROM 1 BY 1
039400             UNTIL WS-TOT-JDX > WS-QTD-PRODUTOS - WS-TOT-IDX.
039500*
039600 P610-FIM.
039700*-----------------------------------------------------------------
039800 P620-COMPARAR-TROCAR.
039900*
040000     IF WS-TOT-INGRESOS (WS-TOT-JDX) <
040100             WS-TOT-INGRESOS (WS-TOT-JDX + 1)
040200         MOVE WS-TOT-LINHA (WS-TOT-JDX)     TO WS-TOT-LINHA-TROCA
040300         MOVE WS-TOT-LINHA (WS-TOT-JDX + 1) TO
040400                 WS-TOT-LINHA (WS-TOT-JDX)
040500         MOVE WS-TOT-LINHA-TROCA             TO
040600                 WS-TOT-LINHA (WS-TOT-JDX + 1)
040700     END-IF.
040800*
040900 P620-FIM.
041000*-----------------------------------------------------------------
041100 P700-IMPRIMIR.
041200*
041300     PERFORM P710-INICIALIZA-REPORT THRU P710-FIM.
041400*
041500     IF WS-QTD-PRODUTOS = ZERO
041600         WRITE REG-REPORT FROM WS-LST-FINAL-0
041700     ELSE
041800         PERFORM P720-IMPRIMIR-1-PRODUTO THRU P720-FIM
041900                 VARYING WS-TOT-IDX FROM 1 BY 1
042000                 UNTIL WS-TOT-IDX > WS-QTD-PRODUTOS
042100         PERFORM P790-IMPRIMIR-TOTAL THRU P790-FIM
042200     END-IF.
042300*
042400 P700-FIM.
042500*-----------------------------------------------------------------
042600 P710-INICIALIZA-REPORT.
042700*
042800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
042900*
043000     MOVE WS-PARM-FECHA-INI TO WS-EDITA-FIM-8.
043100     STRING WS-EDITA-DD "/" WS-EDITA-MM "/" WS-EDITA-AAAA
043200             INTO WS-CAB-PERIODO-INI.
043300     MOVE WS-PARM-FECHA-FIN TO WS-EDITA-FIM-8.
043400     STRING WS-EDITA-DD "/" WS-EDITA-MM "/" WS-EDITA-AAAA
043500             INTO WS-CAB-PERIODO-FIN.
043600*
043700     WRITE REG-REPORT FROM WS-LST-CAB-1.
043800     WRITE REG-REPORT FROM WS-LST-CAB-2.
043900     WRITE REG-REPORT FROM WS-LST-CAB-3.
044000     WRITE REG-REPORT FROM WS-LST-CAB-4.
044100     WRITE REG-REPORT FROM WS-LST-LINHA.
044200*
044300     MOVE ZERO TO WS-GT-UNIDADES WS-GT-INGRESOS WS-GT-GANANCIA.
044400*
044500 P710-FIM.
044600*-----------------------------------------------------------------
044700 P720-IMPRIMIR-1-PRODUTO.
044800*
044900     MOVE WS-TOT-PRODUCTO-NOME (WS-TOT-IDX) TO WS-DET-PRODUTO.
045000     MOVE WS-TOT-UNIDADES (WS-TOT-IDX)      TO WS-DET-UNIDADES.
045100     MOVE WS-TOT-INGRESOS (WS-TOT-IDX)      TO WS-DET-INGRESOS.
045200     MOVE WS-TOT-GANANCIA (WS-TOT-IDX)      TO WS-DET-GANANCIA.
045300     WRITE REG-REPORT FROM WS-DET-REPORT.
045400*
045500     ADD WS-TOT-UNIDADES (WS-TOT-IDX) TO WS-GT-UNIDADES.
045600     ADD WS-TOT-INGRESOS (WS-TOT-IDX) TO WS-GT-INGRESOS.
045700     ADD WS-TOT-GANANCIA (WS-TOT-IDX) TO WS-GT-GANANCIA.
045800*
045900 P720-FIM.
046000*-----------------------------------------------------------------
046100 P790-IMPRIMIR-TOTAL.
046200*
046300     WRITE REG-REPORT FROM WS-LST-LINHA.
046400     MOVE WS-GT-UNIDADES TO WS-TOT-DET-UNIDADES.
046500     MOVE WS-GT-INGRESOS TO WS-TOT-DET-INGRESOS.
046600     MOVE WS-GT-GANANCIA TO WS-TOT-DET-GANANCIA.
046700     WRITE REG-REPORT FROM WS-LST-TOTAL.
046800*
046900 P790-FIM.
047000*-----------------------------------------------------------------
047100 P900-FECHAR-ARQUIVOS.
047200*
047300     CLOSE SALES-OUT PRODUCT-MASTER SALES-REPORT.
047400*
047500 P900-FIM.
047600*
047700 END PROGRAM STXB0420.
