000100******************************************************************
000200* Author: M. TICONA VDA
000300* Date: 09/05/1998
000400* Purpose: GUARDA DE USUARIOS - PARA CADA PEDIDO DE CRIACAO,
000500*          CONFERE UNICIDADE DE NOME DE USUARIO E DE E-MAIL
000600*          (REGRA 8) ANTES DE INCLUIR; PARA CADA PEDIDO DE LOGIN,
000700*          CONFERE SE O USUARIO EXISTE, ESTA' ATIVO E A CLAVE
000800*          CONFERE (REGRA 14), DEVOLVENDO NOME COMPLETO E ROL.
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    STXB0530.
001400 AUTHOR.        M. TICONA VDA.
001500 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001600 DATE-WRITTEN.  09/05/1998.
001700 DATE-COMPILED. 09/05/1998.
001800 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001900                ESTOQUE SAMVITEX.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES
002200*-----------------------------------------------------------------
002300* 09/05/1998 - M.T.V. - CH-0121 - VERSAO INICIAL DA GUARDA DE     CH-0121
002400*              USUARIOS (CRIACAO E LOGIN).                        CH-0121
002500* 21/12/1998 - J.CCA. - CH-0164 - REVISAO PARA O ANO 2000: SEM    CH-0164
002600*              CAMPO DE DATA NESTE PASSO, SEM IMPACTO.            CH-0164
002700* 20/01/2004 - M.T.V. - CH-0307 - A CONFERENCIA DE UNICIDADE DE   CH-0307
002800*              E-MAIL, JA CITADA NO CABECALHO E NA MENSAGEM DE    CH-0307
002900*              REJEICAO, NAO ESTAVA SENDO FEITA (SO' CONFERIA O   CH-0307
003000*              NOME COMPLETO); INCLUIDO O CAMPO UGT-EMAIL/        CH-0307
003100*              USR-EMAIL (COPYS STXUGT/STXUSR) E A VARREDURA DE   CH-0307
003200*              E-MAIL DUPLICADO EM P420. INCLUIDA TAMBEM A        CH-0307
003300*              VALIDACAO DE CAMPOS (CHAMADAS A STXB0900/          CH-0307
003400*              STXB0905) ANTES DE GRAVAR O USUARIO NOVO.          CH-0307
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT USER-GUARD-TRANS ASSIGN TO "USER-GUARD-TRANS"
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-FS-UGT.
004600*
004700     SELECT USER-MASTER ASSIGN TO "USER-MASTER"
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS RANDOM
005000         RECORD KEY IS USR-USUARIO
005100         FILE STATUS IS WS-FS-USUARIO.
005200*
005300     SELECT USER-MASTER-2 ASSIGN TO "USER-MASTER"
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS SEQUENTIAL
005600         RECORD KEY IS USR-USUARIO-2
005700         FILE STATUS IS WS-FS-USUARIO-2.
005800*
005900     SELECT GUARD-RESULT ASSIGN TO "USER-GUARD-RESULT"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-FS-RESULT.
006200*-----------------------------------------------------------------
006300 DATA DIVISION.
006400*-----------------------------------------------------------------
006500 FILE SECTION.
006600*-----------------------------------------------------------------
006700 FD  USER-GUARD-TRANS
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000     COPY STXUGT.
007100*
007200 FD  USER-MASTER
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500     COPY STXUSR.
007600*
007700* SEGUNDA SELECT DO MESMO ARQUIVO FISICO, ABERTA A PARTE SO'
007800* PARA A VARREDURA SEQUENCIAL DE CONFERENCIA DE E-MAIL/NOME
007900* COMPLETO NA CRIACAO (O CAMPO CHAVE E' O USUARIO, NAO HA' UM
008000* INDICE ALTERNATIVO POR NOME COMPLETO NESTE PASSO).
008100 FD  USER-MASTER-2
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400 01  REG-USUARIO-2.
008500     05  USR-USUARIO-2                PIC X(15).
008600     05  USR-CLAVE-2                  PIC X(15).
008700     05  USR-NOMBRE-COMPLETO-2        PIC X(30).
008800     05  USR-EMAIL-2                  PIC X(40).
008900     05  USR-ROL-2                    PIC X(10).
009000     05  USR-ACTIVO-2                 PIC X(01).
009100     05  FILLER                       PIC X(05).
009200*
009300 FD  GUARD-RESULT.
009400 01  REG-RESULT                       PIC X(080).
009500*-----------------------------------------------------------------
009600 WORKING-STORAGE SECTION.
009700*-----------------------------------------------------------------
009800 77  WS-FS-UGT                        PIC X(002).
009900     88  WS-FS-UGT-OK                 VALUE "00".
010000 77  WS-FS-USUARIO                    PIC X(002).
010100     88  WS-FS-USUARIO-OK             VALUE "00".
010200 77  WS-FS-USUARIO-2                  PIC X(002).
010300     88  WS-FS-USUARIO-2-OK           VALUE "00".
010400 77  WS-FS-RESULT                     PIC X(002).
010500     88  WS-FS-RESULT-OK              VALUE "00".
010600*-----------------------------------------------------------------
010700 77  WS-FIM-UGT                       PIC X(001) VALUE "N".
010800     88  WS-FIM-UGT-OK                VALUE "S".
010900 77  WS-FIM-USUARIO-2                 PIC X(001) VALUE "N".
011000     88  WS-FIM-USUARIO-2-OK          VALUE "S".
011100 77  WS-JA-EXISTE-NOME                PIC X(001) VALUE "N".
011200     88  WS-NOME-COMPLETO-DUPLICADO   VALUE "S".
011300 77  WS-JA-EXISTE-EMAIL               PIC X(001) VALUE "N".
011400     88  WS-EMAIL-DUPLICADO           VALUE "S".
011500 77  WS-CAMPOS-INVALIDOS              PIC X(001) VALUE "N".
011600     88  WS-HA-CAMPO-INVALIDO         VALUE "S".
011700 77  WS-QTD-PROCESSADOS               PIC 9(005) COMP VALUE ZERO.
011800 77  WS-QTD-CRIADOS                   PIC 9(005) COMP VALUE ZERO.
011900 77  WS-QTD-LOGINS-OK                 PIC 9(005) COMP VALUE ZERO.
012000 77  WS-QTD-REJEITADOS                PIC 9(005) COMP VALUE ZERO.
012100*-----------------------------------------------------------------
012200 77  WS-MOTIVO-CAMPO-INVALIDO         PIC X(040) VALUE SPACES.
012300*-----------------------------------------------------------------
012400* AREAS DE LIGACAO PARA CHAMAR AS RUTINAS DE VALIDACAO DE CAMPO
012500* (STXB0900 - LETRAS/DIGITOS/LONGITUDE/VALOR MINIMO;
012600* STXB0905 - FORMATO DE E-MAIL). O LAYOUT REPRODUZ, CAMPO A
012700* CAMPO, A LKS-PARAMETRO DAS DUAS RUTINAS.
012800*-----------------------------------------------------------------
012900 01  WS-PARM-VALIDACAO.
013000     05  WS-PVL-OPERACION             PIC X(002).
013100     05  WS-PVL-CAMPO-COMUM           PIC X(048).
013200     05  WS-PVL-CAMPO-TEXTO REDEFINES WS-PVL-CAMPO-COMUM.
013300         10  WS-PVL-VALOR-TEXTO       PIC X(040).
013400         10  WS-PVL-LONGITUD-MINIMA   PIC 9(003).
013500         10  FILLER                   PIC X(005).
013600     05  WS-PVL-RETORNO               PIC 9(001).
013700         88  WS-PVL-VALIDO            VALUE 0.
013800         88  WS-PVL-INVALIDO          VALUE 1.
013900 01  WS-PARM-EMAIL.
014000     05  WS-PEM-EMAIL                 PIC X(040).
014100     05  WS-PEM-RETORNO               PIC 9(001).
014200         88  WS-PEM-VALIDO            VALUE 0.
014300         88  WS-PEM-INVALIDO          VALUE 1.
014400*-----------------------------------------------------------------
014500 01  WS-TRANS-ATUAL.
014600     05  WS-UGT-ACCION                PIC X(006).
014700     05  WS-UGT-USUARIO               PIC X(015).
014800     05  WS-UGT-CLAVE                 PIC X(015).
014900     05  WS-UGT-NOMBRE-COMPLETO       PIC X(030).
015000     05  WS-UGT-EMAIL                 PIC X(040).
015100     05  WS-UGT-ROL                   PIC X(010).
015200 01  WS-TRANS-ATUAL-R REDEFINES WS-TRANS-ATUAL.
015300     05  FILLER                       PIC X(116).
015400*-----------------------------------------------------------------
015500 01  WS-RESULT-CRIADO-LINHA.
015600     05  FILLER              PIC X(020) VALUE
015700             "USUARIO CRIADO......: ".
015800     05  WS-RCR-USUARIO      PIC X(015) VALUE SPACES.
015900     05  FILLER              PIC X(003) VALUE SPACES.
016000     05  WS-RCR-ROL          PIC X(010) VALUE SPACES.
016100 01  WS-RESULT-CRIADO-LINHA-R REDEFINES WS-RESULT-CRIADO-LINHA.
016200     05  FILLER              PIC X(048).
016300 01  WS-RESULT-LOGIN-LINHA.
016400     05  FILLER              PIC X(020) VALUE
016500             "LOGIN AUTORIZADO....: ".
016600     05  WS-RLG-USUARIO      PIC X(015) VALUE SPACES.
016700     05  FILLER              PIC X(003) VALUE SPACES.
016800     05  WS-RLG-NOMBRE       PIC X(030) VALUE SPACES.
016900     05  FILLER              PIC X(003) VALUE SPACES.
017000     05  WS-RLG-ROL          PIC X(010) VALUE SPACES.
017100 01  WS-RESULT-LOGIN-LINHA-R REDEFINES WS-RESULT-LOGIN-LINHA.
017200     05  FILLER              PIC X(081).
017300 01  WS-RESULT-REJ-LINHA.
017400     05  FILLER              PIC X(020) VALUE
017500             "TRANSACAO REJEITADA.: ".
017600     05  WS-RRJ-USUARIO      PIC X(015) VALUE SPACES.
017700     05  FILLER              PIC X(003) VALUE SPACES.
017800     05  WS-RRJ-MOTIVO       PIC X(040) VALUE SPACES.
017900 01  WS-RESULT-TOTAL.
018000     05  FILLER              PIC X(020) VALUE
018100             "TOTAL PROCESSADOS...: ".
018200     05  WS-RTO-QTD          PIC ZZZZ9.
018300     05  FILLER              PIC X(003) VALUE SPACES.
018400     05  FILLER              PIC X(010) VALUE "CRIADOS: ".
018500     05  WS-RTO-QTD-CRIADOS  PIC ZZZZ9.
018600     05  FILLER              PIC X(003) VALUE SPACES.
018700     05  FILLER              PIC X(008) VALUE "LOGINS: ".
018800     05  WS-RTO-QTD-LOGINS   PIC ZZZZ9.
018900     05  FILLER              PIC X(003) VALUE SPACES.
019000     05  FILLER              PIC X(012) VALUE "REJEITADOS: ".
019100     05  WS-RTO-QTD-REJ      PIC ZZZZ9.
019200*-----------------------------------------------------------------
019300 LINKAGE SECTION.
019400*-----------------------------------------------------------------
019500 COPY STXCOM.
019600*-----------------------------------------------------------------
019700 PROCEDURE DIVISION USING LK-COM-AREA.
019800*-----------------------------------------------------------------
019900 P000-PRINCIPAL.
020000*
020100     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
020200*
020300     PERFORM P300-PROCESSAR THRU P300-FIM
020400             UNTIL WS-FIM-UGT-OK.
020500*
020600     PERFORM P800-IMPRIMIR-TOTAL THRU P800-FIM.
020700*
020800     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
020900*
021000     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
021100*
021200     GOBACK.
021300*-----------------------------------------------------------------
021400 P100-ABRIR-ARQUIVOS.
021500*
021600     OPEN INPUT USER-GUARD-TRANS.
021700     OPEN I-O   USER-MASTER.
021800     OPEN OUTPUT GUARD-RESULT.
021900*
022000     PERFORM P200-LER-1-UGT THRU P200-FIM.
022100*
022200 P100-FIM.
022300*-----------------------------------------------------------------
022400 P200-LER-1-UGT.
022500*
022600     READ USER-GUARD-TRANS
022700         AT END
022800             SET WS-FIM-UGT-OK TO TRUE
022900     END-READ.
023000*
023100 P200-FIM.
023200*-----------------------------------------------------------------
023300 P300-PROCESSAR.
023400*
023500     ADD 1 TO WS-QTD-PROCESSADOS.
023600     MOVE UGT-ACCION           TO WS-UGT-ACCION.
023700     MOVE UGT-USUARIO          TO WS-UGT-USUARIO.
023800     MOVE UGT-CLAVE            TO WS-UGT-CLAVE.
023900     MOVE UGT-NOMBRE-COMPLETO  TO WS-UGT-NOMBRE-COMPLETO.
024000     MOVE UGT-EMAIL            TO WS-UGT-EMAIL.
024100     MOVE UGT-ROL              TO WS-UGT-ROL.
024200*
024300     IF UGT-ES-CREATE
024400         PERFORM P400-CRIAR-USUARIO THRU P400-FIM
024500     ELSE
024600         IF UGT-ES-LOGIN
024700             PERFORM P500-CONFERIR-LOGIN THRU P500-FIM
024800         ELSE
024900             MOVE "ACAO DESCONHECIDA" TO WS-RRJ-MOTIVO
025000             MOVE WS-UGT-USUARIO      TO WS-RRJ-USUARIO
025100             WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
025200             ADD 1 TO WS-QTD-REJEITADOS
025300         END-IF
025400     END-IF.
025500*
025600     PERFORM P200-LER-1-UGT THRU P200-FIM.
025700*
025800 P300-FIM.
025900*-----------------------------------------------------------------
026000* P400 - CRIACAO DE USUARIO (REGRA 8): NOME DE USUARIO E' A
026100*        CHAVE DO ARQUIVO (JA' GARANTE UNICIDADE PELO READ COM
026200*        INVALID KEY); NOME COMPLETO E E-MAIL SAO CONFERIDOS A
026300*        PARTE NUMA VARREDURA SEQUENCIAL DO ARQUIVO INTEIRO;
026400*        OS CAMPOS RECEBIDOS SO' SAO GRAVADOS DEPOIS DE PASSAR
026500*        PELA VALIDACAO DE CAMPOS (P405).
026600*-----------------------------------------------------------------
026700 P400-CRIAR-USUARIO.
026800*
026900     PERFORM P405-VALIDAR-CAMPOS THRU P405-FIM.
027000     IF WS-HA-CAMPO-INVALIDO
027100         MOVE WS-MOTIVO-CAMPO-INVALIDO TO WS-RRJ-MOTIVO
027200         MOVE WS-UGT-USUARIO           TO WS-RRJ-USUARIO
027300         WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
027400         ADD 1 TO WS-QTD-REJEITADOS
027500     ELSE
027600         MOVE WS-UGT-USUARIO TO USR-USUARIO
027700         READ USER-MASTER
027800             INVALID KEY
027900                 PERFORM P410-CONFERIR-NOME-COMPLETO THRU P410-FIM
028000                 IF WS-NOME-COMPLETO-DUPLICADO
028100                     MOVE "NOME COMPLETO JA CADASTRADO"
028200                             TO WS-RRJ-MOTIVO
028300                     MOVE WS-UGT-USUARIO TO WS-RRJ-USUARIO
028400                     WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
028500                     ADD 1 TO WS-QTD-REJEITADOS
028600                 ELSE
028700                     IF WS-EMAIL-DUPLICADO
028800                         MOVE "E-MAIL JA CADASTRADO"
028900                                 TO WS-RRJ-MOTIVO
029000                         MOVE WS-UGT-USUARIO TO WS-RRJ-USUARIO
029100                         WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
029200                         ADD 1 TO WS-QTD-REJEITADOS
029300                     ELSE
029400                         MOVE WS-UGT-USUARIO   TO USR-USUARIO
029500                         MOVE WS-UGT-CLAVE     TO USR-CLAVE
029600                         MOVE WS-UGT-NOMBRE-COMPLETO
029700                                     TO USR-NOMBRE-COMPLETO
029800                         MOVE WS-UGT-EMAIL     TO USR-EMAIL
029900                         MOVE WS-UGT-ROL       TO USR-ROL
030000                         SET ES-ACTIVO TO TRUE
030100                         WRITE REG-USUARIO
030200                         MOVE WS-UGT-USUARIO TO WS-RCR-USUARIO
030300                         MOVE WS-UGT-ROL     TO WS-RCR-ROL
030400                         WRITE REG-RESULT FROM WS-RESULT-CRIADO-LINHA
030500                         ADD 1 TO WS-QTD-CRIADOS
030600                     END-IF
030700                 END-IF
030800             NOT INVALID KEY
030900                 MOVE "USUARIO JA CADASTRADO" TO WS-RRJ-MOTIVO
031000                 MOVE WS-UGT-USUARIO          TO WS-RRJ-USUARIO
031100                 WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
031200                 ADD 1 TO WS-QTD-REJEITADOS
031300         END-READ
031400     END-IF.
031500*
031600 P400-FIM.
031700*-----------------------------------------------------------------
031800* P405 - VALIDACAO DE CAMPOS (SERVICO DE VALIDACAO
031900*        STXB0900/STXB0905), CHAMADA ANTES DE GRAVAR O USUARIO.
032000*-----------------------------------------------------------------
032100 P405-VALIDAR-CAMPOS.
032200*
032300     MOVE "N" TO WS-CAMPOS-INVALIDOS.
032400     MOVE SPACES TO WS-MOTIVO-CAMPO-INVALIDO.
032500*
032600     MOVE "03"            TO WS-PVL-OPERACION.
032700     MOVE WS-UGT-USUARIO  TO WS-PVL-VALOR-TEXTO.
032800     MOVE 004             TO WS-PVL-LONGITUD-MINIMA.
032900     CALL "STXB0900" USING WS-PARM-VALIDACAO.
033000     IF WS-PVL-INVALIDO
033100         SET WS-HA-CAMPO-INVALIDO TO TRUE
033200         MOVE "USUARIO COM MENOS DE 4 CARACTERES"
033300                 TO WS-MOTIVO-CAMPO-INVALIDO
033400     END-IF.
033500*
033600     IF NOT WS-HA-CAMPO-INVALIDO
033700         MOVE "03"           TO WS-PVL-OPERACION
033800         MOVE WS-UGT-CLAVE   TO WS-PVL-VALOR-TEXTO
033900         MOVE 004            TO WS-PVL-LONGITUD-MINIMA
034000         CALL "STXB0900" USING WS-PARM-VALIDACAO
034100         IF WS-PVL-INVALIDO
034200             SET WS-HA-CAMPO-INVALIDO TO TRUE
034300             MOVE "CLAVE COM MENOS DE 4 CARACTERES"
034400                     TO WS-MOTIVO-CAMPO-INVALIDO
034500         END-IF
034600     END-IF.
034700*
034800     IF NOT WS-HA-CAMPO-INVALIDO
034900         MOVE "01"                    TO WS-PVL-OPERACION
035000         MOVE WS-UGT-NOMBRE-COMPLETO  TO WS-PVL-VALOR-TEXTO
035100         CALL "STXB0900" USING WS-PARM-VALIDACAO
035200         IF WS-PVL-INVALIDO
035300             SET WS-HA-CAMPO-INVALIDO TO TRUE
035400             MOVE "NOME COMPLETO NAO PODE TER DIGITO"
035500                     TO WS-MOTIVO-CAMPO-INVALIDO
035600         END-IF
035700     END-IF.
035800*
035900     IF NOT WS-HA-CAMPO-INVALIDO
036000         MOVE WS-UGT-EMAIL TO WS-PEM-EMAIL
036100         CALL "STXB0905" USING WS-PARM-EMAIL
036200         IF WS-PEM-INVALIDO
036300             SET WS-HA-CAMPO-INVALIDO TO TRUE
036400             MOVE "E-MAIL COM FORMATO INVALIDO"
036500                     TO WS-MOTIVO-CAMPO-INVALIDO
036600         END-IF
036700     END-IF.
036800*
036900 P405-FIM.
037000*-----------------------------------------------------------------
037100 P410-CONFERIR-NOME-COMPLETO.
037200*
037300     MOVE "N" TO WS-JA-EXISTE-NOME.
037400     MOVE "N" TO WS-JA-EXISTE-EMAIL.
037500     MOVE "N" TO WS-FIM-USUARIO-2.
037600*
037700     OPEN INPUT USER-MASTER-2.
037800     PERFORM P420-LER-1-USUARIO-2 THRU P420-FIM
037900             UNTIL WS-FIM-USUARIO-2-OK
038000                 OR WS-NOME-COMPLETO-DUPLICADO
038100                 OR WS-EMAIL-DUPLICADO.
038200     CLOSE USER-MASTER-2.
038300*
038400 P410-FIM.
038500*-----------------------------------------------------------------
038600 P420-LER-1-USUARIO-2.
038700*
038800     READ USER-MASTER-2
038900         AT END
039000             SET WS-FIM-USUARIO-2-OK TO TRUE
039100         NOT AT END
039200             IF USR-NOMBRE-COMPLETO-2 = WS-UGT-NOMBRE-COMPLETO
039300                 SET WS-NOME-COMPLETO-DUPLICADO TO TRUE
039400             END-IF
039500             IF USR-EMAIL-2 = WS-UGT-EMAIL
039600                 SET WS-EMAIL-DUPLICADO TO TRUE
039700             END-IF
039800     END-READ.
039900*
040000 P420-FIM.
040100*-----------------------------------------------------------------
040200* P500 - CONFERENCIA DE LOGIN (REGRA 14): O USUARIO TEM QUE
040300*        EXISTIR, ESTAR ATIVO E A CLAVE TEM QUE CONFERIR.
040400*-----------------------------------------------------------------
040500 P500-CONFERIR-LOGIN.
040600*
040700     MOVE WS-UGT-USUARIO TO USR-USUARIO.
040800     READ USER-MASTER
040900         INVALID KEY
041000             MOVE "USUARIO NAO CADASTRADO" TO WS-RRJ-MOTIVO
041100             MOVE WS-UGT-USUARIO            TO WS-RRJ-USUARIO
041200             WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
041300             ADD 1 TO WS-QTD-REJEITADOS
041400         NOT INVALID KEY
041500             IF ES-INACTIVO
041600                 MOVE "USUARIO INATIVO" TO WS-RRJ-MOTIVO
041700                 MOVE WS-UGT-USUARIO    TO WS-RRJ-USUARIO
041800                 WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
041900                 ADD 1 TO WS-QTD-REJEITADOS
042000             ELSE
042100                 IF USR-CLAVE = WS-UGT-CLAVE
042200                     MOVE WS-UGT-USUARIO   TO WS-RLG-USUARIO
042300                     MOVE USR-NOMBRE-COMPLETO TO WS-RLG-NOMBRE
042400                     MOVE USR-ROL          TO WS-RLG-ROL
042500                     WRITE REG-RESULT FROM WS-RESULT-LOGIN-LINHA
042600                     ADD 1 TO WS-QTD-LOGINS-OK
042700                 ELSE
042800                     MOVE "CLAVE INVALIDA" TO WS-RRJ-MOTIVO
042900                     MOVE WS-UGT-USUARIO   TO WS-RRJ-USUARIO
043000                     WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
043100                     ADD 1 TO WS-QTD-REJEITADOS
043200                 END-IF
043300             END-IF
043400     END-READ.
043500*
043600 P500-FIM.
043700*-----------------------------------------------------------------
043800 P800-IMPRIMIR-TOTAL.
043900*
044000     MOVE WS-QTD-PROCESSADOS  TO WS-RTO-QTD.
044100     MOVE WS-QTD-CRIADOS      TO WS-RTO-QTD-CRIADOS.
044200     MOVE WS-QTD-LOGINS-OK    TO WS-RTO-QTD-LOGINS.
044300     MOVE WS-QTD-REJEITADOS   TO WS-RTO-QTD-REJ.
044400     WRITE REG-RESULT FROM WS-RESULT-TOTAL.
044500*
044600 P800-FIM.
044700*-----------------------------------------------------------------
044800 P900-FECHAR-ARQUIVOS.
044900*
045000     CLOSE USER-GUARD-TRANS USER-MASTER GUARD-RESULT.
045100*
045200 P900-FIM.
045300*
045400 END PROGRAM STXB0530.
