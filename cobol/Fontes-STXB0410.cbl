000100******************************************************************
000200* Author: L. FLORES QUISPE
000300* Date: 08/04/1997
000400* Purpose: RELATORIO KARDEX - LISTA OS MOVIMENTOS DE ESTOQUE DE UM
000500*          PRODUTO NUM PERIODO, EM ORDEM CRONOLOGICA, A PARTIR DO
000600*          MOVEMENT-LEDGER.
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    STXB0410.
001400 AUTHOR.        L. FLORES QUISPE.
001500 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001600 DATE-WRITTEN.  08/04/1997.
001700 DATE-COMPILED. 08/04/1997.
001800 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001900                ESTOQUE SAMVITEX.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES
002200*-----------------------------------------------------------------
002300* 08/04/1997 - L.F.Q. - CH-0090 - VERSAO INICIAL, ADAPTADA DA     CH-0090 
002400*              LISTA DE COMPRAS (SCMP0410) PARA O KARDEX DE       CH-0090 
002500*              MOVIMENTOS DE ESTOQUE.                             CH-0090 
002600* 30/09/1998 - M.T.V. - CH-0130 - CARTAO DE CONTROLE STXPRM PARA  CH-0130 
002700*              INFORMAR O PRODUTO E O PERIODO A FILTRAR,          CH-0130 
002800*              EM VEZ DE APENAS O PRODUTO.                        CH-0130 
002900* 21/12/1998 - J.CCA. - CH-0160 - REVISAO PARA O ANO 2000: FILTRO CH-0160 
003000*              DE DATA PASSA A COMPARAR AAAAMMDD DE 8 DIGITOS.    CH-0160 
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT REPORT-PARM ASSIGN TO "REPORT-PARM"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-FS-PARM.
004200*
004300     SELECT MOVEMENT-LEDGER ASSIGN TO "MOVEMENT-LEDGER"
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-FS-MOVIMIENTO.
004600*
004700     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS RANDOM
005000         RECORD KEY IS PROD-ID
005100         FILE STATUS IS WS-FS-PRODUTO.
005200*
005300     SELECT WAREHOUSE-MASTER ASSIGN TO "WAREHOUSE-MASTER"
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS RANDOM
005600         RECORD KEY IS ALM-ID
005700         FILE STATUS IS WS-FS-ALMACEN.
005800*
005900     SELECT KARDEX-REPORT ASSIGN TO "KARDEX-REPORT"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-FS-REPORT.
006200*
006300     SELECT SORT-REGISTRO ASSIGN TO "SORT-TMP-0410"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700*-----------------------------------------------------------------
006800 FILE SECTION.
006900*-----------------------------------------------------------------
007000 FD  REPORT-PARM
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300     COPY STXPRM.
007400*
007500 FD  MOVEMENT-LEDGER
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F.
007800     COPY STXMOV.
007900*
008000 FD  PRODUCT-MASTER
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300     COPY STXPROD.
008400*
008500 FD  WAREHOUSE-MASTER
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800     COPY STXALM.
008900*
009000 FD  KARDEX-REPORT.
009100 01  REG-REPORT                      PIC X(132).
009200*
009300 SD  SORT-REGISTRO.
009400 01  REGISTRO-SORT.
009500     05  SD-FECHA-AAAAMMDD           PIC 9(008).
009600     05  SD-FECHA-HHMMSS             PIC 9(006).
009700     05  SD-MOV-ID                   PIC 9(008).
009800     05  SD-TIPO                     PIC X(025).
009900     05  SD-ALMACEN-ID               PIC 9(004).
010000     05  SD-CANTIDAD-MOVIDA          PIC S9(007).
010100     05  SD-STOCK-ANTERIOR           PIC S9(007).
010200     05  SD-STOCK-NUEVO              PIC S9(007).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE SECTION.
010500*-----------------------------------------------------------------
010600 77  WS-FS-PARM                      PIC X(002).
010700     88  WS-FS-PARM-OK               VALUE "00".
010800 77  WS-FS-MOVIMIENTO                PIC X(002).
010900     88  WS-FS-MOVIMIENTO-OK         VALUE "00".
011000 77  WS-FS-PRODUTO                   PIC X(002).
011100     88  WS-FS-PRODUTO-OK            VALUE "00".
011200     88  WS-FS-PRODUTO-NAO-EXISTE    VALUE "23".
011300 77  WS-FS-ALMACEN                   PIC X(002).
011400     88  WS-FS-ALMACEN-OK            VALUE "00".
011500     88  WS-FS-ALMACEN-NAO-EXISTE    VALUE "23".
011600 77  WS-FS-REPORT                    PIC X(002).
011700     88  WS-FS-REPORT-OK             VALUE "00".
011800*-----------------------------------------------------------------
011900 77  WS-FIM-MOVIMIENTO               PIC X(001) VALUE "N".
012000     88  WS-FIM-MOV-OK               VALUE "S".
012100 77  WS-FIM-SORT                     PIC X(001) VALUE "N".
012200     88  WS-FIM-SORT-OK              VALUE "S".
012300 77  WS-QTD-MOVIMENTOS               PIC 9(007) COMP VALUE ZERO.
012400*-----------------------------------------------------------------
012500 01  WS-PARM-ATUAL.
012600     05  WS-PARM-PRODUCTO-ID         PIC 9(006).
012700     05  WS-PARM-FECHA-INI           PIC 9(008).
012800     05  WS-PARM-FECHA-FIN           PIC 9(008).
012900 01  WS-PARM-ATUAL-R REDEFINES WS-PARM-ATUAL.
013000     05  WS-PARM-BYTES               PIC X(022).
013100*-----------------------------------------------------------------
013200 01  WS-DATA-SISTEMA.
013300     05  WS-DT-SIS-AAAA               PIC 9(004).
013400     05  WS-DT-SIS-MM                 PIC 9(002).
013500     05  WS-DT-SIS-DD                 PIC 9(002).
013600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013700     05  WS-DT-SIS-8                  PIC 9(008).
013800*-----------------------------------------------------------------
013900 01  WS-EDITA-DATA.
014000     05  WS-EDITA-AAAA                PIC X(004).
014100     05  WS-EDITA-MM                  PIC X(002).
014200     05  WS-EDITA-DD                  PIC X(002).
014300 01  WS-EDITA-DATA-FIM REDEFINES WS-EDITA-DATA.
014400     05  WS-EDITA-FIM-8               PIC X(008).
014500*-----------------------------------------------------------------
014600 01  WS-RELATORIO.
014700     03  WS-LST-CAB-1.
014800         05  FILLER  PIC X(001) VALUE SPACES.
014900         05  FILLER  PIC X(083) VALUE ALL "=".
015000         05  FILLER  PIC X(001) VALUE SPACES.
015100     03  WS-LST-CAB-2.
015200         05  FILLER  PIC X(001) VALUE SPACES.
015300         05  FILLER  PIC X(011) VALUE "STXB0410 - ".
015400         05  FILLER  PIC X(017) VALUE "KARDEX DE ESTOQUE".
015500         05  FILLER  PIC X(006) VALUE SPACES.
015600         05  FILLER  PIC X(009) VALUE "PRODUTO: ".
015700         05  WS-CAB-PRODUTO         PIC X(030) VALUE SPACES.
015800         05  WS-CAB-DT-SIS          PIC X(010) VALUE SPACES.
015900     03  WS-LST-CAB-3.
016000         05  FILLER  PIC X(001) VALUE SPACES.
016100         05  FILLER  PIC X(010) VALUE "PERIODO.: ".
016200         05  WS-CAB-PERIODO-INI     PIC X(010) VALUE SPACES.
016300         05  FILLER  PIC X(005) VALUE " ATE ".
016400         05  WS-CAB-PERIODO-FIN     PIC X(010) VALUE SPACES.
016500     03  WS-LST-CAB-4.
016600         05  FILLER  PIC X(001) VALUE SPACES.
016700         05  FILLER  PIC X(083) VALUE ALL "=".
016800         05  FILLER  PIC X(001) VALUE SPACES.
016900     03  WS-LST-CAB-5.
017000         05  FILLER  PIC X(001) VALUE SPACES.
017100         05  FILLER  PIC X(010) VALUE "DATA".
017200         05  FILLER  PIC X(001) VALUE SPACES.
017300         05  FILLER  PIC X(025) VALUE "TIPO MOVIMENTO".
017400         05  FILLER  PIC X(001) VALUE SPACES.
017500         05  FILLER  PIC X(015) VALUE "ALMACEN".
017600         05  FILLER  PIC X(001) VALUE SPACES.
017700         05  FILLER  PIC X(010) VALUE "QTD MOVIDA".
017800         05  FILLER  PIC X(001) VALUE SPACES.
017900         05  FILLER  PIC X(012) VALUE "STOCK ANTES".
018000         05  FILLER  PIC X(001) VALUE SPACES.
018100         05  FILLER  PIC X(012) VALUE "STOCK DEPOIS".
018200     03  WS-LST-LINHA.
018300         05  FILLER  PIC X(001) VALUE SPACES.
018400         05  FILLER  PIC X(083) VALUE ALL "-".
018500         05  FILLER  PIC X(001) VALUE SPACES.
018600     03  WS-DET-REPORT.
018700         05  FILLER              PIC X(001) VALUE SPACES.
018800         05  WS-DET-DATA         PIC X(010) VALUE SPACES.
018900         05  FILLER              PIC X(001) VALUE SPACES.
019000         05  WS-DET-TIPO         PIC X(025) VALUE SPACES.
019100         05  FILLER              PIC X(001) VALUE SPACES.
019200         05  WS-DET-ALMACEN      PIC X(015) VALUE SPACES.
019300         05  FILLER              PIC X(001) VALUE SPACES.
019400         05  WS-DET-QTD          PIC -(6)9 VALUE ZERO.
019500         05  FILLER              PIC X(002) VALUE SPACES.
019600         05  WS-DET-STK-ANT      PIC -(6)9 VALUE ZERO.
019700         05  FILLER              PIC X(002) VALUE SPACES.
019800         05  WS-DET-STK-NOV      PIC -(6)9 VALUE ZERO.
019900     03  WS-LST-FINAL-0.
020000         05  FILLER  PIC X(005) VALUE SPACES.
020100         05  FILLER  PIC X(040) VALUE
020200                 "NENHUM MOVIMENTO NO PERIODO INFORMADO".
020300     03  WS-LST-FINAL-1.
020400         05  FILLER  PIC X(005) VALUE SPACES.
020500         05  FILLER  PIC X(020) VALUE "MOVIMENTOS LISTADOS:".
020600         05  WS-LISTA-QTD-REG        PIC ZZZ.ZZ9.
020700*-----------------------------------------------------------------
020800 LINKAGE SECTION.
020900*-----------------------------------------------------------------
021000 COPY STXCOM.
021100*-----------------------------------------------------------------
021200 PROCEDURE DIVISION USING LK-COM-AREA.
021300*-----------------------------------------------------------------
021400 P000-PRINCIPAL.
021500*
021600     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
021700*
021800     PERFORM P300-LISTAR THRU P300-FIM.
021900*
022000     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
022100*
022200     MOVE WS-QTD-MOVIMENTOS TO LK-CA-QTD-REGISTROS-PROC.
022300     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
022400*
022500     GOBACK.
022600*-----------------------------------------------------------------
022700 P100-ABRIR-ARQUIVOS.
022800*
022900     OPEN INPUT  REPORT-PARM.
023000     READ REPORT-PARM
023100         AT END
023200             MOVE ZEROS TO WS-PARM-ATUAL
023300     END-READ.
023400     MOVE PRM-PRODUCTO-ID TO WS-PARM-PRODUCTO-ID.
023500     MOVE PRM-FECHA-INI   TO WS-PARM-FECHA-INI.
023600     MOVE PRM-FECHA-FIN   TO WS-PARM-FECHA-FIN.
023700     CLOSE REPORT-PARM.
023800*
023900     OPEN INPUT  MOVEMENT-LEDGER.
024000     OPEN INPUT  PRODUCT-MASTER.
024100     OPEN INPUT  WAREHOUSE-MASTER.
024200     OPEN OUTPUT KARDEX-REPORT.
024300*
024400 P100-FIM.
024500*-----------------------------------------------------------------
024600 P300-LISTAR.
024700*
024800     SORT SORT-REGISTRO
024900             ON ASCENDING KEY SD-FECHA-AAAAMMDD
025000             ON ASCENDING KEY SD-FECHA-HHMMSS
025100             ON ASCENDING KEY SD-MOV-ID
025200         INPUT PROCEDURE  IS P400-PROCESSA-ENTRADA THRU P400-FIM
025300         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA THRU P500-FIM.
025400*
025500 P300-FIM.
025600*-----------------------------------------------------------------
025700 P400-PROCESSA-ENTRADA.
025800*
025900     PERFORM P410-LER-1-MOVIMENTO THRU P410-FIM
026000             UNTIL WS-FIM-MOV-OK.
026100*
026200 P400-FIM.
026300*-----------------------------------------------------------------
026400 P410-LER-1-MOVIMENTO.
026500*
026600     READ MOVEMENT-LEDGER
026700         AT END
026800             SET WS-FIM-MOV-OK TO TRUE
026900         NOT AT END
027000             IF MOV-PRODUCTO-ID = WS-PARM-PRODUCTO-ID
027100                 AND MOV-FECHA-AAAAMMDD >= WS-PARM-FECHA-INI
027200                 AND MOV-FECHA-AAAAMMDD <= WS-PARM-FECHA-FIN
027300                 PERFORM P420-GRAVAR-SORT THRU P420-FIM
027400             END-IF
027500     END-READ.
027600*
027700 P410-FIM.
027800*-----------------------------------------------------------------
027900 P420-GRAVAR-SORT.
028000*
028100     MOVE MOV-FECHA-AAAAMMDD     TO SD-FECHA-AAAAMMDD.
028200     MOVE MOV-FECHA-HHMMSS       TO SD-FECHA-HHMMSS.
028300     MOVE MOV-ID                 TO SD-MOV-ID.
028400     MOVE MOV-TIPO               TO SD-TIPO.
028500     MOVE MOV-ALMACEN-ID         TO SD-ALMACEN-ID.
028600     MOVE MOV-CANTIDAD-MOVIDA    TO SD-CANTIDAD-MOVIDA.
028700     MOVE MOV-STOCK-ANTERIOR     TO SD-STOCK-ANTERIOR.
028800     MOVE MOV-STOCK-NUEVO        TO SD-STOCK-NUEVO.
028900*
029000     RELEASE REGISTRO-SORT.
029100*
029200 P420-FIM.
029300*-----------------------------------------------------------------
029400 P500-PROCESSA-SAIDA.
029500*
029600     PERFORM P510-INICIALIZA-REPORT THRU P510-FIM.
029700*
029800     PERFORM P520-LER-1-SORT THRU P520-FIM
029900             UNTIL WS-FIM-SORT-OK.
030000*
030100     PERFORM P590-FINALIZA-REPORT THRU P590-FIM.
030200*
030300 P500-FIM.
030400*-----------------------------------------------------------------
030500 P510-INICIALIZA-REPORT.
030600*
030700     MOVE ZERO TO WS-QTD-MOVIMENTOS.
030800*
030900     MOVE WS-PARM-PRODUCTO-ID TO PROD-ID.
031000     READ PRODUCT-MASTER
031100         INVALID KEY
031200             MOVE "** PRODUTO NAO ENCONTRADO **" TO WS-CAB-PRODUTO
031300         NOT INVALID KEY
031400             MOVE PROD-NOMBRE TO WS-CAB-PRODUTO
031500     END-READ.
031600*
031700     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
031800     STRING WS-DT-SIS-DD "/" WS-DT-SIS-MM "/" WS-DT-SIS-AAAA
031900             INTO WS-CAB-DT-SIS.
032000*
032100     MOVE WS-PARM-FECHA-INI TO WS-EDITA-FIM-8.
032200     STRING WS-EDITA-DD "/" WS-EDITA-MM "/" WS-EDITA-AAAA
032300             INTO WS-CAB-PERIODO-INI.
032400     MOVE WS-PARM-FECHA-FIN TO WS-EDITA-FIM-8.
032500     STRING WS-EDITA-DD "/" WS-EDITA-MM "/" WS-EDITA-AAAA
032600             INTO WS-CAB-PERIODO-FIN.
032700*
032800     WRITE REG-REPORT FROM WS-LST-CAB-1.
032900     WRITE REG-REPORT FROM WS-LST-CAB-2.
033000     WRITE REG-REPORT FROM WS-LST-CAB-3.
033100     WRITE REG-REPORT FROM WS-LST-CAB-4.
033200     WRITE REG-REPORT FROM WS-LST-CAB-5.
033300     WRITE REG-REPORT FROM WS-LST-LINHA.
033400*
033500 P510-FIM.
033600*-----------------------------------------------------------------
033700 P520-LER-1-SORT.
033800*
033900     RETURN SORT-REGISTRO INTO REGISTRO-SORT
034000         AT END
034100             SET WS-FIM-SORT-OK TO TRUE
034200         NOT AT END
034300             PERFORM P530-GERAR-LINHA THRU P530-FIM
034400     END-RETURN.
034500*
034600 P520-FIM.
034700*-----------------------------------------------------------------
034800 P530-GERAR-LINHA.
034900*
035000     MOVE SD-FECHA-AAAAMMDD TO WS-EDITA-FIM-8.
035100     STRING WS-EDITA-DD "/" WS-EDITA-MM "/" WS-EDITA-AAAA
035200             INTO WS-DET-DATA.
035300*
035400     MOVE SD-TIPO           TO WS-DET-TIPO.
035500*
035600     MOVE SD-ALMACEN-ID     TO ALM-ID.
035700     READ WAREHOUSE-MASTER
035800         INVALID KEY
035900             MOVE "** N/D **"  TO WS-DET-ALMACEN
036000         NOT INVALID KEY
036100             MOVE ALM-NOMBRE  TO WS-DET-ALMACEN
036200     END-READ.
036300*
036400     MOVE SD-CANTIDAD-MOVIDA TO WS-DET-QTD.
036500     MOVE SD-STOCK-ANTERIOR  TO WS-DET-STK-ANT.
036600     MOVE SD-STOCK-NUEVO     TO WS-DET-STK-NOV.
036700*
036800     WRITE REG-REPORT FROM WS-DET-REPORT.
036900     ADD 1 TO WS-QTD-MOVIMENTOS.
037000*
037100 P530-FIM.
037200*-----------------------------------------------------------------
037300 P590-FINALIZA-REPORT.
037400*
037500     IF WS-QTD-MOVIMENTOS = ZERO
037600         WRITE REG-REPORT FROM WS-LST-FINAL-0
037700     ELSE
037800         MOVE WS-QTD-MOVIMENTOS TO WS-LISTA-QTD-REG
037900         WRITE REG-REPORT FROM WS-LST-LINHA
038000         WRITE REG-REPORT FROM WS-LST-FINAL-1
038100     END-IF.
038200*
038300 P590-FIM.
038400*-----------------------------------------------------------------
038500 P900-FECHAR-ARQUIVOS.
038600*
038700     CLOSE MOVEMENT-LEDGER PRODUCT-MASTER WAREHOUSE-MASTER
038800           KARDEX-REPORT.
038900*
039000 P900-FIM.
039100*
039200 END PROGRAM STXB0410.
