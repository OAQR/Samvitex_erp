000100******************************************************************
000200* Author: M. TICONA VDA
000300* Date: 10/08/1994
000400* Purpose: PASSO DE LOTE - PROCESSA O ARQUIVO SALES-TRANS (VENDAS
000500*          DO DIA), VALIDA USUARIO E ESTOQUE, BAIXA O INVENTARIO
000600*          VIA STXB0910 E GRAVA VENTA + LINHAS + MOVIMENTOS.
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    STXB0100.
001400 AUTHOR.        M. TICONA VDA.
001500 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001600 DATE-WRITTEN.  10/08/1994.
001700 DATE-COMPILED. 10/08/1994.
001800 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001900                ESTOQUE SAMVITEX.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES
002200*-----------------------------------------------------------------
002300* 10/08/1994 - M.T.V. - CH-0005 - VERSAO INICIAL: LE SALES-TRANS, CH-0005 
002400*              CONFERE ESTOQUE E GRAVA A VENDA CONFIRMADA.        CH-0005 
002500* 03/06/1996 - R.Q.M. - CH-0076 - A REGRA DE ATOMICIDADE PASSA A  CH-0076 
002600*              VALER PARA A TRANSACAO INTEIRA (ANTES CADA LINHA   CH-0076 
002700*              ERA CONFERIDA E BAIXADA SEPARADAMENTE, PODENDO     CH-0076 
002800*              DEIXAR UMA VENDA PARCIALMENTE BAIXADA NO ESTOQUE). CH-0076 
002900* 18/12/1998 - J.CCA. - CH-0157 - REVISAO PARA O ANO 2000: VTA-   CH-0157 
003000*              FECHA PASSA A GRAVAR O SECULO COMPLETO (AAAAMMDD). CH-0157 
003100* 20/03/2002 - L.F.Q. - CH-0273 - O ACESSO AO INVENTORY-MASTER    CH-0273 
003200*              PASSA A SER SEMPRE VIA CALL "STXB0910" (OPERACOES  CH-0273 
003300*              01 E 05); ESTE PROGRAMA NAO ABRE MAIS O ARQUIVO DE CH-0273 
003400*              ESTOQUE DIRETAMENTE (CH-0270 EM STXB0910).         CH-0273 
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SALES-TRANS ASSIGN TO "SALES-TRANS"
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-FS-VTA-TRANS.
004600*
004700     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS RANDOM
005000         RECORD KEY IS PROD-ID
005100         FILE STATUS IS WS-FS-PRODUTO.
005200*
005300     SELECT USER-MASTER ASSIGN TO "USER-MASTER"
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS RANDOM
005600         RECORD KEY IS USR-ID
005700         FILE STATUS IS WS-FS-USUARIO.
005800*
005900     SELECT SALES-OUT ASSIGN TO "SALES-OUT"
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-FS-VTA-SALIDA.
006200*
006300     SELECT MOVEMENT-LEDGER ASSIGN TO "MOVEMENT-LEDGER"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-FS-MOVIMIENTO.
006600*-----------------------------------------------------------------
006700 DATA DIVISION.
006800*-----------------------------------------------------------------
006900 FILE SECTION.
007000*-----------------------------------------------------------------
007100 FD  SALES-TRANS
007200     LABEL RECORDS ARE STANDARD
007300     RECORDING MODE IS F.
007400     COPY STXVTT.
007500*
007600 FD  PRODUCT-MASTER
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900     COPY STXPROD.
008000*
008100 FD  USER-MASTER
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400     COPY STXUSR.
008500*
008600 FD  SALES-OUT
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900     COPY STXVTA.
009000*
009100 FD  MOVEMENT-LEDGER
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY STXMOV.
009500*-----------------------------------------------------------------
009600 WORKING-STORAGE SECTION.
009700*-----------------------------------------------------------------
009800 77  WS-FS-VTA-TRANS                 PIC X(002).
009900     88  WS-FS-VTA-TRANS-OK          VALUE "00".
010000     88  WS-FS-VTA-TRANS-FIM         VALUE "10".
010100 77  WS-FS-PRODUTO                   PIC X(002).
010200     88  WS-FS-PRODUTO-OK            VALUE "00".
010300     88  WS-FS-PRODUTO-NAO-EXISTE    VALUE "23".
010400 77  WS-FS-USUARIO                   PIC X(002).
010500     88  WS-FS-USUARIO-OK            VALUE "00".
010600     88  WS-FS-USUARIO-NAO-EXISTE    VALUE "23".
010700 77  WS-FS-VTA-SALIDA                PIC X(002).
010800     88  WS-FS-VTA-SALIDA-OK         VALUE "00".
010900 77  WS-FS-MOVIMIENTO                PIC X(002).
011000     88  WS-FS-MOVIMIENTO-OK         VALUE "00".
011100*-----------------------------------------------------------------
011200* REGISTRO ANTECIPADO (LOOK-AHEAD) DO SALES-TRANS - PRECISA-SE
011300* OLHAR O PROXIMO REGISTRO PARA SABER ONDE TERMINA A TRANSACAO
011400* ATUAL (A PRIMEIRA LINHA "D" DE OUTRO CABECALHO, OU O FIM).
011500*-----------------------------------------------------------------
011600 01  WS-VTA-TRANS-ANTECIPADO.
011700     05  WS-VTA-ANT-TIPO             PIC X(001).
011800     05  WS-VTA-ANT-DADOS            PIC X(059).
011900* VISAO EM BYTES DO REGISTRO ANTECIPADO, PARA O DISPLAY DE
012000* RASTRO QUANDO O OPERADOR PRECISA CONFERIR UMA ENTRADA SUSPEITA.
012100 01  WS-VTA-TRANS-ANTECIPADO-R REDEFINES WS-VTA-TRANS-ANTECIPADO.
012200     05  WS-VTA-ANT-BYTES            PIC X(060).
012300*-----------------------------------------------------------------
012400* DADOS DO CABECALHO DA TRANSACAO CORRENTE, MANTIDOS ENQUANTO AS
012500* LINHAS SAO LIDAS, VALIDADAS E DEPOIS CONFIRMADAS.
012600*-----------------------------------------------------------------
012700 01  WS-VTA-CABECALHO-ATUAL.
012800     05  WS-VTA-ID                   PIC 9(008).
012900     05  WS-VTA-CLIENTE-ID           PIC 9(006).
013000     05  WS-VTA-USUARIO-ID           PIC 9(004).
013100     05  WS-VTA-ALMACEN-ID           PIC 9(004).
013200* VISAO EM BYTES DO CABECALHO, PARA O DISPLAY DE ERRO DE TRANSACAO
013300* REJEITADA (MENSAGEM UNICA COM OS DADOS TODOS).
013400 01  WS-VTA-CABECALHO-R REDEFINES WS-VTA-CABECALHO-ATUAL.
013500     05  WS-VTA-CAB-BYTES            PIC X(022).
013600*-----------------------------------------------------------------
013700* TABELA DAS LINHAS DA TRANSACAO CORRENTE - PRIMEIRO SE BUFERIZAM
013800* TODAS AS LINHAS E CONFERE-SE O ESTOQUE (SEM GRAVAR NADA); SO
013900* DEPOIS DE CONFIRMADA A TRANSACAO INTEIRA E' QUE SE BAIXA O
014000* ESTOQUE E GRAVAM-SE OS REGISTROS (ATOMICIDADE - CH-0076).
014100*-----------------------------------------------------------------
014200 01  WS-TABELA-ITENS.
014300     05  WS-ITEM-LINHA OCCURS 200 TIMES INDEXED BY WS-ITEM-IDX.
014400         10  WS-ITEM-PRODUCTO-ID     PIC 9(006).
014500         10  WS-ITEM-CANTIDAD        PIC 9(005).
014600         10  WS-ITEM-PRECIO-UNIT     PIC S9(08)V99.
014700         10  WS-ITEM-SUBTOTAL-LINEA  PIC S9(10)V99.
014800         10  WS-ITEM-STOCK-ANTERIOR  PIC S9(07).
014900         10  WS-ITEM-STOCK-NUEVO     PIC S9(07).
015000* VISAO ALTERNATIVA DE UMA LINHA DA TABELA, USADA SO PARA ZERAR A
015100* LINHA INTEIRA DE UMA VEZ (MOVE SPACES/ZEROS NAO ALCANCA CAMPOS
015200* NUMERICOS COM SINAL DE FORMA UNIFORME).
015300 01  WS-ITEM-LINHA-BRANCO REDEFINES WS-TABELA-ITENS.
015400     05  FILLER PIC X(036) OCCURS 200 TIMES.
015500*-----------------------------------------------------------------
015600 77  WS-QTD-ITENS                    PIC 9(003) COMP VALUE ZERO.
015700 77  WS-VTA-SUBTOTAL                 PIC S9(10)V99 VALUE ZERO.
015800 77  WS-VTA-IMPUESTOS                PIC S9(10)V99 VALUE ZERO.
015900 77  WS-VTA-TOTAL                    PIC S9(10)V99 VALUE ZERO.
016000 77  WS-QTD-VTA-PROCESSADAS          PIC 9(007) COMP VALUE ZERO.
016100 77  WS-QTD-VTA-REJEITADAS           PIC 9(007) COMP VALUE ZERO.
016200 77  WS-FIM-VTA-TRANS                PIC X(001) VALUE "N".
016300     88  WS-FIM-VTA-OK               VALUE "S".
016400 77  WS-TRANSACAO-VALIDA             PIC X(001) VALUE "S".
016500     88  WS-TRANSACAO-E-VALIDA       VALUE "S".
016600*-----------------------------------------------------------------
016700* AREA DE LIGACAO PARA A CHAMADA A STXB0910, NO MESMO FORMATO DA
016800* LKS-PARAMETRO DAQUELA RUTINA (OPERACOES 01-CONSULTA E 05-DELTA).
016900*-----------------------------------------------------------------
017000 01  WS-LKS-STOCK.
017100     05  WS-LKS-STK-OPERACION        PIC X(002).
017200     05  WS-LKS-STK-CAMPO-COMUM.
017300         10  WS-LKS-STK-PRODUCTO-ID  PIC 9(006).
017400         10  WS-LKS-STK-ALMACEN-ID   PIC 9(004).
017500         10  WS-LKS-STK-CANTIDAD     PIC S9(007).
017600         10  FILLER                  PIC X(003).
017700     05  WS-LKS-STK-RETORNO          PIC 9(001).
017800         88  WS-LKS-STK-OK           VALUE 0.
017900         88  WS-LKS-STK-SEM-REGISTRO VALUE 1.
018000*-----------------------------------------------------------------
018100 LINKAGE SECTION.
018200*-----------------------------------------------------------------
018300 COPY STXCOM.
018400*-----------------------------------------------------------------
018500 PROCEDURE DIVISION USING LK-COM-AREA.
018600*-----------------------------------------------------------------
018700 P000-PRINCIPAL.
018800*
018900     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
019000*
019100     PERFORM P200-LER-VTA-TRANS THRU P200-FIM.
019200*
019300     PERFORM P300-PROCESSAR-TRANSACAO THRU P300-FIM
019400             UNTIL WS-FIM-VTA-OK.
019500*
019600     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
019700*
019800     MOVE WS-QTD-VTA-PROCESSADAS TO LK-CA-QTD-REGISTROS-PROC.
019900     IF WS-QTD-VTA-REJEITADAS > ZERO
020000         MOVE 04 TO LK-CA-CODIGO-RETORNO
020100     ELSE
020200         MOVE ZERO TO LK-CA-CODIGO-RETORNO
020300     END-IF.
020400*
020500     GOBACK.
020600*-----------------------------------------------------------------
020700 P100-ABRIR-ARQUIVOS.
020800*
020900     OPEN INPUT  SALES-TRANS.
021000     OPEN INPUT  PRODUCT-MASTER.
021100     OPEN INPUT  USER-MASTER.
021200     OPEN OUTPUT SALES-OUT.
021300     OPEN EXTEND MOVEMENT-LEDGER.
021400*
021500 P100-FIM.
021600*-----------------------------------------------------------------
021700* P200 - LE UM REGISTRO DO SALES-TRANS PARA O BUFFER ANTECIPADO.
021800*-----------------------------------------------------------------
021900 P200-LER-VTA-TRANS.
022000*
022100     READ SALES-TRANS
022200         AT END
022300             SET WS-FIM-VTA-OK       TO TRUE
022400         NOT AT END
022500             MOVE TRN-VTA-TIPO       TO WS-VTA-ANT-TIPO
022600             MOVE TRN-VTA-DADOS      TO WS-VTA-ANT-DADOS
022700     END-READ.
022800*
022900 P200-FIM.
023000*-----------------------------------------------------------------
023100* P300 - PROCESSA UMA TRANSACAO INTEIRA (UM CABECALHO E SUAS
023200*        LINHAS), DO INICIO DO BUFFER ANTECIPADO ATE O PROXIMO
023300*        CABECALHO OU O FIM DO ARQUIVO.
023400*-----------------------------------------------------------------
023500 P300-PROCESSAR-TRANSACAO.
023600*
023700     MOVE ZERO  TO WS-QTD-ITENS.
023800     MOVE "S"   TO WS-TRANSACAO-VALIDA.
023900     MOVE ZEROS TO WS-ITEM-LINHA-BRANCO.
024000*
024100     MOVE WS-VTA-ANT-DADOS(01:08)    TO WS-VTA-ID.
024200     MOVE WS-VTA-ANT-DADOS(09:06)    TO WS-VTA-CLIENTE-ID.
024300     MOVE WS-VTA-ANT-DADOS(15:04)    TO WS-VTA-USUARIO-ID.
024400     MOVE WS-VTA-ANT-DADOS(19:04)    TO WS-VTA-ALMACEN-ID.
024500*
024600     PERFORM P200-LER-VTA-TRANS THRU P200-FIM.
024700*
024800     PERFORM P310-BUFERIZAR-LINHA THRU P310-FIM
024900             UNTIL WS-FIM-VTA-OK OR WS-VTA-ANT-TIPO = "H".
025000*
025100     PERFORM P400-VALIDAR-USUARIO THRU P400-FIM.
025200*
025300     IF WS-TRANSACAO-E-VALIDA
025400         PERFORM P410-CONFERIR-ESTOQUE THRU P410-FIM
025500                 VARYING WS-ITEM-IDX FROM 1 BY 1
025600                 UNTIL WS-ITEM-IDX > WS-QTD-ITENS
025700                     OR NOT WS-TRANSACAO-E-VALIDA
025800     END-IF.
025900*
026000     IF WS-TRANSACAO-E-VALIDA
026100         PERFORM P500-CONFIRMAR-TRANSACAO THRU P500-FIM
026200         ADD 1 TO WS-QTD-VTA-PROCESSADAS
026300     ELSE
026400         ADD 1 TO WS-QTD-VTA-REJEITADAS
026500         DISPLAY "STXB0100 - VENTA " WS-VTA-ID
026600                 " REJEITADA - ESTOQUE OU USUARIO INVALIDO"
026700     END-IF.
026800*
026900 P300-FIM.
027000*-----------------------------------------------------------------
027100* P310 - BUFERIZA UMA LINHA "D" DA TRANSACAO NA TABELA DE ITENS E
027200*        LE ADIANTE O PROXIMO REGISTRO.
027300*-----------------------------------------------------------------
027400 P310-BUFERIZAR-LINHA.
027500*
027600     ADD 1 TO WS-QTD-ITENS.
027700     MOVE WS-VTA-ANT-DADOS(09:06)
027800             TO WS-ITEM-PRODUCTO-ID (WS-QTD-ITENS).
027900     MOVE WS-VTA-ANT-DADOS(15:05)
028000             TO WS-ITEM-CANTIDAD (WS-QTD-ITENS).
028100*
028200     PERFORM P200-LER-VTA-TRANS THRU P200-FIM.
028300*
028400 P310-FIM.
028500*-----------------------------------------------------------------
028600* P400 - A VENDA SO E' VALIDA SE O USUARIO EXISTE NO CADASTRO.
028700*-----------------------------------------------------------------
028800 P400-VALIDAR-USUARIO.
028900*
029000     MOVE WS-VTA-USUARIO-ID          TO USR-ID.
029100     READ USER-MASTER
029200         INVALID KEY
029300             MOVE "N"                TO WS-TRANSACAO-VALIDA
029400     END-READ.
029500*
029600 P400-FIM.
029700*-----------------------------------------------------------------
029800* P410 - CONFERE, PARA UMA LINHA DA TABELA, SE HA ESTOQUE
029900*        SUFICIENTE NO ALMACEN DE ORIGEM (STXB0910, OPERACAO 01).
030000*        FALTA DE REGISTRO OU QUANTIDADE MENOR REJEITA A VENDA
030100*        INTEIRA (CH-0076).
030200*-----------------------------------------------------------------
030300 P410-CONFERIR-ESTOQUE.
030400*
030500     MOVE "01"                       TO WS-LKS-STK-OPERACION.
030600     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX)
030700                                     TO WS-LKS-STK-PRODUCTO-ID.
030800     MOVE WS-VTA-ALMACEN-ID          TO WS-LKS-STK-ALMACEN-ID.
030900     CALL "STXB0910" USING WS-LKS-STOCK.
031000*
031100     IF WS-LKS-STK-SEM-REGISTRO OR
031200        WS-LKS-STK-CANTIDAD <
031300            WS-ITEM-CANTIDAD (WS-ITEM-IDX)
031400         MOVE "N"                    TO WS-TRANSACAO-VALIDA
031500     ELSE
031600         MOVE WS-LKS-STK-CANTIDAD
031700             TO WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX)
031800     END-IF.
031900*
032000 P410-FIM.
032100*-----------------------------------------------------------------
032200* P500 - TRANSACAO VALIDADA: BAIXA O ESTOQUE, GRAVA AS LINHAS, OS
032300*        MOVIMENTOS E O CABECALHO DA VENTA.
032400*-----------------------------------------------------------------
032500 P500-CONFIRMAR-TRANSACAO.
032600*
032700     MOVE ZERO TO WS-VTA-SUBTOTAL.
032800*
032900     PERFORM P510-CONFIRMAR-LINHA THRU P510-FIM
033000             VARYING WS-ITEM-IDX FROM 1 BY 1
033100             UNTIL WS-ITEM-IDX > WS-QTD-ITENS.
033200*
033300     COMPUTE WS-VTA-IMPUESTOS ROUNDED = WS-VTA-SUBTOTAL * 0.18.
033400     COMPUTE WS-VTA-TOTAL = WS-VTA-SUBTOTAL + WS-VTA-IMPUESTOS.
033500*
033600     PERFORM P520-GRAVAR-CABECALHO THRU P520-FIM.
033700*
033800 P500-FIM.
033900*-----------------------------------------------------------------
034000* P510 - PARA UMA LINHA JA CONFERIDA: LE O PRECO DE VENDA ATUAL DO
034100*        PRODUTO, BAIXA O ESTOQUE (DELTA NEGATIVO), GRAVA A LINHA
034200*        DA VENTA E O MOVIMENTO SALIDA-VENTA.
034300*-----------------------------------------------------------------
034400 P510-CONFIRMAR-LINHA.
034500*
034600     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO PROD-ID.
034700     READ PRODUCT-MASTER
034800         INVALID KEY
034900             MOVE ZERO               TO PROD-PRECIO-VENTA
035000     END-READ.
035100     MOVE PROD-PRECIO-VENTA
035200         TO WS-ITEM-PRECIO-UNIT (WS-ITEM-IDX).
035300     COMPUTE WS-ITEM-SUBTOTAL-LINEA (WS-ITEM-IDX) =
035400             WS-ITEM-PRECIO-UNIT (WS-ITEM-IDX) *
035500             WS-ITEM-CANTIDAD (WS-ITEM-IDX).
035600     ADD WS-ITEM-SUBTOTAL-LINEA (WS-ITEM-IDX) TO WS-VTA-SUBTOTAL.
035700*
035800     MOVE "05"                       TO WS-LKS-STK-OPERACION.
035900     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX)
036000                                     TO WS-LKS-STK-PRODUCTO-ID.
036100     MOVE WS-VTA-ALMACEN-ID          TO WS-LKS-STK-ALMACEN-ID.
036200     COMPUTE WS-LKS-STK-CANTIDAD =
036300             ZERO - WS-ITEM-CANTIDAD (WS-ITEM-IDX).
036400     CALL "STXB0910" USING WS-LKS-STOCK.
036500     COMPUTE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX) =
036600             WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX) -
036700             WS-ITEM-CANTIDAD (WS-ITEM-IDX).
036800*
036900     PERFORM P530-GRAVAR-LINHA THRU P530-FIM.
037000     PERFORM P540-GRAVAR-MOVIMENTO THRU P540-FIM.
037100*
037200 P510-FIM.
037300*-----------------------------------------------------------------
037400 P520-GRAVAR-CABECALHO.
037500*
037600     MOVE "H"                        TO REC-VTA-TIPO.
037700     MOVE WS-VTA-ID                  TO VTA-ID.
037800     MOVE WS-VTA-CLIENTE-ID          TO VTA-CLIENTE-ID.
037900     MOVE WS-VTA-USUARIO-ID          TO VTA-USUARIO-ID.
038000     MOVE WS-VTA-ALMACEN-ID          TO VTA-ALMACEN-ID.
038100     MOVE LK-CA-FECHA-PROCESO        TO VTA-FECHA-AAAAMMDD.
038200     MOVE LK-CA-HORA-PROCESO         TO VTA-FECHA-HHMMSS.
038300     MOVE WS-VTA-SUBTOTAL            TO VTA-SUBTOTAL.
038400     MOVE WS-VTA-IMPUESTOS           TO VTA-IMPUESTOS.
038500     MOVE WS-VTA-TOTAL               TO VTA-TOTAL.
038600     SET VTA-COMPLETADA              TO TRUE.
038700     WRITE REG-VENTA-SALIDA.
038800*
038900 P520-FIM.
039000*-----------------------------------------------------------------
039100 P530-GRAVAR-LINHA.
039200*
039300     MOVE "D"                        TO REC-VTA-TIPO.
039400     MOVE WS-VTA-ID                  TO VTD-VENTA-ID.
039500     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO VTD-PRODUCTO-ID.
039600     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX)    TO VTD-CANTIDAD.
039700     MOVE WS-ITEM-PRECIO-UNIT (WS-ITEM-IDX)
039800                                     TO VTD-PRECIO-UNITARIO.
039900     MOVE WS-ITEM-SUBTOTAL-LINEA (WS-ITEM-IDX)
040000                                     TO VTD-SUBTOTAL-LINEA.
040100     WRITE REG-VENTA-SALIDA.
040200*
040300 P530-FIM.
040400*-----------------------------------------------------------------
040500 P540-GRAVAR-MOVIMENTO.
040600*
040700     MOVE WS-VTA-ID                  TO MOV-ID.
040800     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO MOV-PRODUCTO-ID.
040900     MOVE WS-VTA-ALMACEN-ID          TO MOV-ALMACEN-ID.
041000     MOVE WS-VTA-USUARIO-ID          TO MOV-USUARIO-ID.
041100     SET MOV-SALIDA-VENTA            TO TRUE.
041200     COMPUTE MOV-CANTIDAD-MOVIDA =
041300             ZERO - WS-ITEM-CANTIDAD (WS-ITEM-IDX).
041400     MOVE WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX)
041500                                     TO MOV-STOCK-ANTERIOR.
041600     MOVE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX) TO MOV-STOCK-NUEVO.
041700     MOVE LK-CA-FECHA-PROCESO        TO MOV-FECHA-AAAAMMDD.
041800     MOVE LK-CA-HORA-PROCESO         TO MOV-FECHA-HHMMSS.
041900     WRITE REG-MOVIMIENTO.
042000*
042100 P540-FIM.
042200*-----------------------------------------------------------------
042300 P900-FECHAR-ARQUIVOS.
042400*
042500     CLOSE SALES-TRANS PRODUCT-MASTER USER-MASTER
042600           SALES-OUT MOVEMENT-LEDGER.
042700*
042800 P900-FIM.
042900*
043000 END PROGRAM STXB0100.
