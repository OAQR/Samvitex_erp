000100******************************************************************
000200* Author: R. QUISPE MAMANI
000300* Date: 05/03/1996
000400* Purpose: JOB DIARIO DO SISTEMA SAMVITEX - ENCADEIA, NA ORDEM, A
000500*          CARGA DA TABELA DE ESTOQUE, O PROCESSAMENTO DE VENDAS,
000600*          COMPRAS E ORDENS DE PRODUCAO DO DIA E OS RELATORIOS DE
000700*          KARDEX, VENDAS POR PRODUCTO E PAINEL GERENCIAL.
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    STXB0000.
001500 AUTHOR.        R. QUISPE MAMANI.
001600 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001700 DATE-WRITTEN.  05/03/1996.
001800 DATE-COMPILED. 05/03/1996.
001900 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002000                ESTOQUE SAMVITEX.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* 05/03/1996 - R.Q.M. - CH-0075 - VERSAO INICIAL DO JOB DIARIO,   CH-0075 
002500*              SUBSTITUINDO O MENU INTERATIVO SCMP0000 PELA       CH-0075 
002600*              CADEIA DE CALLS EM LOTE.                           CH-0075 
002700* 22/09/1998 - J.CCA. - CH-0151 - INCLUIDO O CARIMBO DE HORA NA   CH-0151 
002800*              LK-COM-AREA, PEDIDO PELO PAINEL GERENCIAL.         CH-0151 
002900* 04/12/1998 - J.CCA. - CH-0156 - REVISAO PARA O ANO 2000: A DATA CH-0156 
003000*              DE PROCESSO PASSA A SER RECEBIDA EM AAAAMMDD (8    CH-0156 
003100*              DIGITOS); ANTES O JOB DE CONTROLE GRAVAVA AAMMDD.  CH-0156 
003200* 11/06/2000 - M.T.V. - CH-0198 - INCLUIDO O SWITCH UPSI-0 PARA   CH-0198 
003300*              RODAR SO OS RELATORIOS (RERUN), SEM REPROCESSAR    CH-0198 
003400*              VENDAS/COMPRAS/ORDENS DO DIA.                      CH-0198 
003500* 15/01/2004 - L.F.Q. - CH-0305 - O JOB PARA NA PRIMEIRA CHAMADA  CH-0305 
003600*              QUE DEVOLVER CODIGO DE RETORNO DE ERRO (>= 08);    CH-0305 
003700*              ANTES SEGUIA ATE O FIM MESMO COM UM PASSO EM ERRO. CH-0305 
003800* 29/03/2002 - L.F.Q. - CH-0272 - INCLUIDO O PASSO P430, QUE      CH-0272 
003900*              MANDA STXB0910 REGRAVAR O INVENTORY-MASTER         CH-0272 
004000*              (OPERACAO "07") NO FIM DO JOB, JA QUE STXB0910     CH-0272 
004100*              PASSOU A SER O UNICO                               CH-0272 
004200*              PONTO DE ATUALIZACAO DO ESTOQUE (CH-0270).         CH-0272 
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS WS-SO-RELATORIOS
005000            OFF STATUS IS WS-PROCESSAR-TUDO.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE SECTION.
005500*-----------------------------------------------------------------
005600 COPY STXCOM.
005700* VISAO EM BYTES DA LK-COM-AREA, USADA SO PARA O DISPLAY DE
005800* RASTRO QUANDO O JOB PARA POR ERRO (P890).
005900 01  WS-COM-AREA-BRUTA REDEFINES LK-COM-AREA.
006000     05  WS-COM-AREA-BYTES           PIC X(045).
006100*-----------------------------------------------------------------
006200 01  WS-DATA-SISTEMA.
006300     05  WS-DATA-SISTEMA-AAAAMMDD    PIC 9(008).
006400* VISAO ALTERNATIVA DA DATA DE SISTEMA, POR SE ALGUM PASSO AINDA
006500* PEDIR O FORMATO ANTIGO AAMMDD (ARQUIVOS HERDADOS ANTES DA
006600* REVISAO DO ANO 2000 - VER CH-0156).
006700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
006800     05  FILLER                      PIC X(002).
006900     05  WS-DATA-SISTEMA-AAMMDD      PIC 9(006).
007000*
007100* AREA DE LIGACAO PARA A CHAMADA A STXB0910 COM A OPERACAO "00"
007200* (CARGAR), NO MESMO FORMATO DA LKS-PARAMETRO DAQUELA RUTINA.
007300*
007400 01  WS-LKS-CARGA-ESTOQUE.
007500     05  WS-LCE-OPERACION            PIC X(002) VALUE "00".
007600     05  WS-LCE-CAMPO-COMUM          PIC X(020) VALUE SPACES.
007700     05  WS-LCE-RETORNO              PIC 9(001).
007800 01  WS-LKS-CARGA-ESTOQUE-R REDEFINES WS-LKS-CARGA-ESTOQUE.
007900     05  WS-LCE-BYTES                PIC X(023).
008000*
008100 77  WS-QTD-PASSOS-OK                PIC 9(002) COMP VALUE ZERO.
008200 77  WS-QTD-PASSOS-ERRO              PIC 9(002) COMP VALUE ZERO.
008300 77  WS-PAROU-POR-ERRO               PIC X(001) VALUE "N".
008400     88  WS-JOB-PAROU                VALUE "S".
008500*-----------------------------------------------------------------
008600 PROCEDURE DIVISION.
008700*-----------------------------------------------------------------
008800 P000-PRINCIPAL.
008900*
009000     PERFORM P100-INICIALIZAR THRU P100-FIM.
009100*
009200     IF NOT WS-JOB-PAROU
009300         PERFORM P200-CARGAR-ESTOQUE THRU P200-FIM
009400     END-IF.
009500*
009600     IF NOT WS-JOB-PAROU AND WS-PROCESSAR-TUDO
009700         PERFORM P300-PROCESSAR-VENDAS THRU P300-FIM
009800     END-IF.
009900*
010000     IF NOT WS-JOB-PAROU AND WS-PROCESSAR-TUDO
010100         PERFORM P310-PROCESSAR-COMPRAS THRU P310-FIM
010200     END-IF.
010300*
010400     IF NOT WS-JOB-PAROU AND WS-PROCESSAR-TUDO
010500         PERFORM P320-PROCESSAR-ORDENES THRU P320-FIM
010600     END-IF.
010700*
010800     IF NOT WS-JOB-PAROU
010900         PERFORM P400-RELATORIO-KARDEX THRU P400-FIM
011000     END-IF.
011100*
011200     IF NOT WS-JOB-PAROU
011300         PERFORM P410-RELATORIO-VENTAS THRU P410-FIM
011400     END-IF.
011500*
011600     IF NOT WS-JOB-PAROU
011700         PERFORM P420-PAINEL-GERENCIAL THRU P420-FIM
011800     END-IF.
011900*
012000     IF NOT WS-JOB-PAROU AND WS-PROCESSAR-TUDO
012100         PERFORM P430-GRAVAR-ESTOQUE THRU P430-FIM
012200     END-IF.
012300*
012400     PERFORM P900-FINALIZAR THRU P900-FIM.
012500*
012600     GOBACK.
012700*-----------------------------------------------------------------
012800* P100 - MONTA A LK-COM-AREA COM A DATA/HORA DE PROCESSO RECEBIDA
012900*        DO SISTEMA OPERACIONAL (CAMPO ACCEPT ... FROM DATE/TIME,
013000*        PADRAO DA CASA PARA JOBS DE LOTE).
013100*-----------------------------------------------------------------
013200 P100-INICIALIZAR.
013300*
013400     MOVE ZERO                       TO WS-QTD-PASSOS-OK
013500                                         WS-QTD-PASSOS-ERRO.
013600     MOVE "N"                        TO WS-PAROU-POR-ERRO.
013700*
013800     ACCEPT WS-DATA-SISTEMA-AAAAMMDD FROM DATE YYYYMMDD.
013900     ACCEPT LK-CA-HORA-PROCESO       FROM TIME.
014000     MOVE WS-DATA-SISTEMA-AAAAMMDD   TO LK-CA-FECHA-PROCESO.
014100     MOVE ZERO                       TO LK-CA-USUARIO-PROCESO.
014200     MOVE SPACES                     TO LK-CA-ULTIMO-PASSO.
014300     MOVE ZERO                       TO LK-CA-CODIGO-RETORNO
014400                                         LK-CA-QTD-REGISTROS-PROC.
014500*
014600 P100-FIM.
014700*-----------------------------------------------------------------
014800* P200 - CARGA UNICA DA TABELA DE ESTOQUE (STXB0910, OPERACAO
014900*        "00") - TODOS OS PASSOS SEGUINTES A ENXERGAM EM MEMORIA.
015000*-----------------------------------------------------------------
015100 P200-CARGAR-ESTOQUE.
015200*
015300     MOVE "STXB0910"                 TO LK-CA-ULTIMO-PASSO.
015400     MOVE "00"                       TO WS-LCE-OPERACION.
015500     CALL "STXB0910" USING WS-LKS-CARGA-ESTOQUE.
015600*
015700     IF WS-LCE-RETORNO NOT = ZERO
015800         ADD 1 TO WS-QTD-PASSOS-ERRO
015900         MOVE "S" TO WS-PAROU-POR-ERRO
016000         DISPLAY "STXB0000 - FALHA AO CARREGAR TABELA DE ESTOQUE"
016100     ELSE
016200         ADD 1 TO WS-QTD-PASSOS-OK
016300     END-IF.
016400*
016500 P200-FIM.
016600*-----------------------------------------------------------------
016700 P300-PROCESSAR-VENDAS.
016800*
016900     MOVE "STXB0100"                 TO LK-CA-ULTIMO-PASSO.
017000     CALL "STXB0100" USING LK-COM-AREA.
017100     PERFORM P890-CONFERIR-RETORNO THRU P890-FIM.
017200*
017300 P300-FIM.
017400*-----------------------------------------------------------------
017500 P310-PROCESSAR-COMPRAS.
017600*
017700     MOVE "STXB0200"                 TO LK-CA-ULTIMO-PASSO.
017800     CALL "STXB0200" USING LK-COM-AREA.
017900     PERFORM P890-CONFERIR-RETORNO THRU P890-FIM.
018000*
018100 P310-FIM.
018200*-----------------------------------------------------------------
018300 P320-PROCESSAR-ORDENES.
018400*
018500     MOVE "STXB0300"                 TO LK-CA-ULTIMO-PASSO.
018600     CALL "STXB0300" USING LK-COM-AREA.
018700     PERFORM P890-CONFERIR-RETORNO THRU P890-FIM.
018800*
018900 P320-FIM.
019000*-----------------------------------------------------------------
019100 P400-RELATORIO-KARDEX.
019200*
019300     MOVE "STXB0410"                 TO LK-CA-ULTIMO-PASSO.
019400     CALL "STXB0410" USING LK-COM-AREA.
019500     PERFORM P890-CONFERIR-RETORNO THRU P890-FIM.
019600*
019700 P400-FIM.
019800*-----------------------------------------------------------------
019900 P410-RELATORIO-VENTAS.
020000*
020100     MOVE "STXB0420"                 TO LK-CA-ULTIMO-PASSO.
020200     CALL "STXB0420" USING LK-COM-AREA.
020300     PERFORM P890-CONFERIR-RETORNO THRU P890-FIM.
020400*
020500 P410-FIM.
020600*-----------------------------------------------------------------
020700 P420-PAINEL-GERENCIAL.
020800*
020900     MOVE "STXB0430"                 TO LK-CA-ULTIMO-PASSO.
021000     CALL "STXB0430" USING LK-COM-AREA.
021100     PERFORM P890-CONFERIR-RETORNO THRU P890-FIM.
021200*
021300 P420-FIM.
021400*-----------------------------------------------------------------
021500* P430 - REGRAVA O INVENTORY-MASTER A PARTIR DA TABELA EM MEMORIA
021600*        (STXB0910, OPERACAO "07") - ULTIMO PASSO ANTES DO RESUMO,
021700*        POIS TODOS OS AJUSTES DE ESTOQUE DO DIA JA FORAM FEITOS
021800*        EM MEMORIA PELOS PASSOS P300/P310/P320 (CH-0272).
021900*-----------------------------------------------------------------
022000 P430-GRAVAR-ESTOQUE.
022100*
022200     MOVE "STXB0910"                 TO LK-CA-ULTIMO-PASSO.
022300     MOVE "07"                       TO WS-LCE-OPERACION.
022400     CALL "STXB0910" USING WS-LKS-CARGA-ESTOQUE.
022500*
022600     IF WS-LCE-RETORNO NOT = ZERO
022700         ADD 1 TO WS-QTD-PASSOS-ERRO
022800         MOVE "S" TO WS-PAROU-POR-ERRO
022900         DISPLAY "STXB0000 - FALHA AO REGRAVAR O INVENTORY-MASTER"
023000     ELSE
023100         ADD 1 TO WS-QTD-PASSOS-OK
023200     END-IF.
023300*
023400 P430-FIM.
023500*-----------------------------------------------------------------
023600* P890 - CONFERE O CODIGO DE RETORNO DO PASSO CHAMADO; A PARTIR DE
023700*        08 (ERRO) O JOB PARA (CH-0305).
023800*-----------------------------------------------------------------
023900 P890-CONFERIR-RETORNO.
024000*
024100     IF LK-CA-RETORNO-ERRO
024200         ADD 1 TO WS-QTD-PASSOS-ERRO
024300         MOVE "S" TO WS-PAROU-POR-ERRO
024400         DISPLAY "STXB0000 - PASSO " LK-CA-ULTIMO-PASSO
024500                 " TERMINOU COM ERRO - CODIGO "
024600                 LK-CA-CODIGO-RETORNO
024700     ELSE
024800         ADD 1 TO WS-QTD-PASSOS-OK
024900     END-IF.
025000*
025100 P890-FIM.
025200*-----------------------------------------------------------------
025300* P900 - RESUMO FINAL DO JOB, PARA O LOG DE EXECUCAO.
025400*-----------------------------------------------------------------
025500 P900-FINALIZAR.
025600*
025700     DISPLAY "STXB0000 - JOB DIARIO SAMVITEX - DATA "
025800             LK-CA-FECHA-PROCESO.
025900     DISPLAY "STXB0000 - PASSOS OK.....: " WS-QTD-PASSOS-OK.
026000     DISPLAY "STXB0000 - PASSOS EM ERRO.: " WS-QTD-PASSOS-ERRO.
026100*
026200 P900-FIM.
026300*
026400 END PROGRAM STXB0000.
