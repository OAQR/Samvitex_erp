000100******************************************************************
000200* Author: L. FLORES QUISPE
000300* Date: 11/08/1996
000400* Purpose: GUARDA DE BAIXA DE ALMACEN - PARA CADA PEDIDO DE
000500*          DESATIVACAO, CONFERE SE O ALMACEN TEM ALGUM REGISTRO
000600*          DE ESTOQUE COM QUANTIDADE MAIOR QUE ZERO; SO' DESATIVA
000700*          (ALM-ACTIVO = "N") SE NAO TIVER (REGRA 12).
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    STXB0510.
001500 AUTHOR.        L. FLORES QUISPE.
001600 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001700 DATE-WRITTEN.  11/08/1996.
001800 DATE-COMPILED. 11/08/1996.
001900 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002000                ESTOQUE SAMVITEX.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* 11/08/1996 - L.F.Q. - CH-0079 - VERSAO INICIAL DA GUARDA DE     CH-0079 
002500*              BAIXA DE ALMACEN, RODADA A PARTE DO JOB DIARIO.    CH-0079 
002600* 20/12/1998 - J.CCA. - CH-0157 - REVISAO PARA O ANO 2000: SEM    CH-0157 
002700*              CAMPO DE DATA NESTE PASSO, SEM IMPACTO.            CH-0157 
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT WAREHOUSE-GUARD-TRANS
003700         ASSIGN TO "WAREHOUSE-GUARD-TRANS"
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-FS-AGT.
004000*
004100     SELECT WAREHOUSE-MASTER ASSIGN TO "WAREHOUSE-MASTER"
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS RANDOM
004400         RECORD KEY IS ALM-ID
004500         FILE STATUS IS WS-FS-ALMACEN.
004600*
004700     SELECT INVENTORY-MASTER ASSIGN TO "INVENTORY-MASTER"
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-FS-INVENTARIO.
005000*
005100     SELECT GUARD-RESULT ASSIGN TO "WAREHOUSE-GUARD-RESULT"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-RESULT.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600*-----------------------------------------------------------------
005700 FILE SECTION.
005800*-----------------------------------------------------------------
005900 FD  WAREHOUSE-GUARD-TRANS
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200     COPY STXAGT.
006300*
006400 FD  WAREHOUSE-MASTER
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700     COPY STXALM.
006800*
006900 FD  INVENTORY-MASTER
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007200     COPY STXINV.
007300*
007400 FD  GUARD-RESULT.
007500 01  REG-RESULT                      PIC X(080).
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE SECTION.
007800*-----------------------------------------------------------------
007900 77  WS-FS-AGT                       PIC X(002).
008000     88  WS-FS-AGT-OK                VALUE "00".
008100 77  WS-FS-ALMACEN                   PIC X(002).
008200     88  WS-FS-ALMACEN-OK            VALUE "00".
008300     88  WS-FS-ALMACEN-NAO-EXISTE    VALUE "23".
008400 77  WS-FS-INVENTARIO                PIC X(002).
008500     88  WS-FS-INVENTARIO-OK         VALUE "00".
008600 77  WS-FS-RESULT                    PIC X(002).
008700     88  WS-FS-RESULT-OK             VALUE "00".
008800*-----------------------------------------------------------------
008900 77  WS-FIM-AGT                      PIC X(001) VALUE "N".
009000     88  WS-FIM-AGT-OK               VALUE "S".
009100 77  WS-FIM-INVENTARIO               PIC X(001) VALUE "N".
009200     88  WS-FIM-INVENTARIO-OK        VALUE "S".
009300 77  WS-TEM-ESTOQUE                  PIC X(001) VALUE "N".
009400     88  WS-ALMACEN-TEM-ESTOQUE      VALUE "S".
009500 77  WS-QTD-PROCESSADOS              PIC 9(005) COMP VALUE ZERO.
009600 77  WS-QTD-DESATIVADOS              PIC 9(005) COMP VALUE ZERO.
009700 77  WS-QTD-REJEITADOS               PIC 9(005) COMP VALUE ZERO.
009800*-----------------------------------------------------------------
009900* COPIA DO ALMACEN LIDO, PARA PODER FECHAR/REABRIR O ARQUIVO DE
010000* INVENTARIO A CADA PEDIDO SEM PERDER OS DADOS DO CABECALHO.
010100*-----------------------------------------------------------------
010200 01  WS-ALMACEN-ATUAL.
010300     05  WS-AGT-ALMACEN-ID           PIC 9(004).
010400 01  WS-ALMACEN-ATUAL-R REDEFINES WS-ALMACEN-ATUAL.
010500     05  FILLER                      PIC X(004).
010600*-----------------------------------------------------------------
010700 01  WS-RESULT-OK-LINHA.
010800     05  FILLER              PIC X(020) VALUE
010900             "ALMACEN DESATIVADO..: ".
011000     05  WS-ROK-ALMACEN-ID   PIC ZZZ9.
011100     05  FILLER              PIC X(003) VALUE SPACES.
011200     05  WS-ROK-ALMACEN-NOME PIC X(025) VALUE SPACES.
011300 01  WS-RESULT-OK-LINHA-R REDEFINES WS-RESULT-OK-LINHA.
011400     05  FILLER              PIC X(052).
011500 01  WS-RESULT-REJ-LINHA.
011600     05  FILLER              PIC X(020) VALUE
011700             "ALMACEN REJEITADO...: ".
011800     05  WS-RRJ-ALMACEN-ID   PIC ZZZ9.
011900     05  FILLER              PIC X(003) VALUE SPACES.
012000     05  WS-RRJ-MOTIVO       PIC X(040) VALUE SPACES.
012100 01  WS-RESULT-REJ-LINHA-R REDEFINES WS-RESULT-REJ-LINHA.
012200     05  FILLER              PIC X(067).
012300 01  WS-RESULT-TOTAL.
012400     05  FILLER              PIC X(020) VALUE
012500             "TOTAL PROCESSADOS...: ".
012600     05  WS-RTO-QTD          PIC ZZZZ9.
012700     05  FILLER              PIC X(003) VALUE SPACES.
012800     05  FILLER              PIC X(013) VALUE "DESATIVADOS: ".
012900     05  WS-RTO-QTD-OK       PIC ZZZZ9.
013000     05  FILLER              PIC X(003) VALUE SPACES.
013100     05  FILLER              PIC X(012) VALUE "REJEITADOS: ".
013200     05  WS-RTO-QTD-REJ      PIC ZZZZ9.
013300*-----------------------------------------------------------------
013400 LINKAGE SECTION.
013500*-----------------------------------------------------------------
013600 COPY STXCOM.
013700*-----------------------------------------------------------------
013800 PROCEDURE DIVISION USING LK-COM-AREA.
013900*-----------------------------------------------------------------
014000 P000-PRINCIPAL.
014100*
014200     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
014300*
014400     PERFORM P300-PROCESSAR THRU P300-FIM
014500             UNTIL WS-FIM-AGT-OK.
014600*
014700     PERFORM P800-IMPRIMIR-TOTAL THRU P800-FIM.
014800*
014900     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
015000*
015100     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
015200*
015300     GOBACK.
015400*-----------------------------------------------------------------
015500 P100-ABRIR-ARQUIVOS.
015600*
015700     OPEN INPUT  WAREHOUSE-GUARD-TRANS.
015800     OPEN I-O    WAREHOUSE-MASTER.
015900     OPEN OUTPUT GUARD-RESULT.
016000*
016100     PERFORM P200-LER-1-AGT THRU P200-FIM.
016200*
016300 P100-FIM.
016400*-----------------------------------------------------------------
016500 P200-LER-1-AGT.
016600*
016700     READ WAREHOUSE-GUARD-TRANS
016800         AT END
016900             SET WS-FIM-AGT-OK TO TRUE
017000     END-READ.
017100*
017200 P200-FIM.
017300*-----------------------------------------------------------------
017400 P300-PROCESSAR.
017500*
017600     ADD 1 TO WS-QTD-PROCESSADOS.
017700     MOVE AGT-ALMACEN-ID TO WS-AGT-ALMACEN-ID.
017800*
017900     MOVE WS-AGT-ALMACEN-ID TO ALM-ID.
018000     READ WAREHOUSE-MASTER
018100         INVALID KEY
018200             MOVE "ALMACEN NAO CADASTRADO" TO WS-RRJ-MOTIVO
018300             MOVE WS-AGT-ALMACEN-ID        TO WS-RRJ-ALMACEN-ID
018400             WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
018500             ADD 1 TO WS-QTD-REJEITADOS
018600         NOT INVALID KEY
018700             PERFORM P400-CONFERIR-ESTOQUE THRU P400-FIM
018800     END-READ.
018900*
019000     PERFORM P200-LER-1-AGT THRU P200-FIM.
019100*
019200 P300-FIM.
019300*-----------------------------------------------------------------
019400* P400 - PERCORRE O INVENTORY-MASTER POR INTEIRO PROCURANDO
019500*        ALGUM REGISTRO DESTE ALMACEN COM QUANTIDADE > ZERO.
019600*-----------------------------------------------------------------
019700 P400-CONFERIR-ESTOQUE.
019800*
019900     MOVE "N" TO WS-TEM-ESTOQUE.
020000     MOVE "N" TO WS-FIM-INVENTARIO.
020100*
020200     OPEN INPUT INVENTORY-MASTER.
020300     PERFORM P410-LER-1-INVENTARIO THRU P410-FIM
020400             UNTIL WS-FIM-INVENTARIO-OK
020500                 OR WS-ALMACEN-TEM-ESTOQUE.
020600     CLOSE INVENTORY-MASTER.
020700*
020800     IF WS-ALMACEN-TEM-ESTOQUE
020900         MOVE "ALMACEN TEM ESTOQUE COM QUANTIDADE > ZERO"
021000                 TO WS-RRJ-MOTIVO
021100         MOVE WS-AGT-ALMACEN-ID  TO WS-RRJ-ALMACEN-ID
021200         WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
021300         ADD 1 TO WS-QTD-REJEITADOS
021400     ELSE
021500         SET ALM-ES-INACTIVO TO TRUE
021600         REWRITE REG-ALMACEN
021700         MOVE WS-AGT-ALMACEN-ID  TO WS-ROK-ALMACEN-ID
021800         MOVE ALM-NOMBRE         TO WS-ROK-ALMACEN-NOME
021900         WRITE REG-RESULT FROM WS-RESULT-OK-LINHA
022000         ADD 1 TO WS-QTD-DESATIVADOS
022100     END-IF.
022200*
022300 P400-FIM.
022400*-----------------------------------------------------------------
022500 P410-LER-1-INVENTARIO.
022600*
022700     READ INVENTORY-MASTER
022800         AT END
022900             SET WS-FIM-INVENTARIO-OK TO TRUE
023000         NOT AT END
023100             IF INV-ALMACEN-ID = WS-AGT-ALMACEN-ID
023200                     AND INV-CANTIDAD > ZERO
023300                 SET WS-ALMACEN-TEM-ESTOQUE TO TRUE
023400             END-IF
023500     END-READ.
023600*
023700 P410-FIM.
023800*-----------------------------------------------------------------
023900 P800-IMPRIMIR-TOTAL.
024000*
024100     MOVE WS-QTD-PROCESSADOS  TO WS-RTO-QTD.
024200     MOVE WS-QTD-DESATIVADOS  TO WS-RTO-QTD-OK.
024300     MOVE WS-QTD-REJEITADOS   TO WS-RTO-QTD-REJ.
024400     WRITE REG-RESULT FROM WS-RESULT-TOTAL.
024500*
024600 P800-FIM.
024700*-----------------------------------------------------------------
024800 P900-FECHAR-ARQUIVOS.
024900*
025000     CLOSE WAREHOUSE-GUARD-TRANS WAREHOUSE-MASTER GUARD-RESULT.
025100*
025200 P900-FIM.
025300*
025400 END PROGRAM STXB0510.
