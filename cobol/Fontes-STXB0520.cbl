000100******************************************************************
000200* Author: J. CCAHUANA
000300* Date: 03/02/1997
000400* Purpose: GUARDA DE EXCLUSAO DE CATEGORIA - PARA CADA PEDIDO DE
000500*          BAIXA, CONFERE SE ALGUM PRODUCTO REFERENCIA A
000600*          CATEGORIA (PROD-CATEGORIA-ID); SO' A DESATIVA
000700*          (CAT-ACTIVO = "N") SE NENHUM PRODUCTO A USAR (REGRA
000800*          12) - A CATEGORIA NUNCA E' FISICAMENTE EXCLUIDA.
001100******************************************************************
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    STXB0520.
001600 AUTHOR.        J. CCAHUANA.
001700 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001800 DATE-WRITTEN.  03/02/1997.
001900 DATE-COMPILED. 03/02/1997.
002000 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002100                ESTOQUE SAMVITEX.
002200*-----------------------------------------------------------------
002300* HISTORICO DE ALTERACOES
002400*-----------------------------------------------------------------
002500* 03/02/1997 - J.CCA. - CH-0092 - VERSAO INICIAL DA GUARDA DE     CH-0092 
002600*              EXCLUSAO DE CATEGORIA.                             CH-0092 
002700* 22/12/1998 - J.CCA. - CH-0163 - REVISAO PARA O ANO 2000: SEM    CH-0163 
002800*              CAMPO DE DATA NESTE PASSO, SEM IMPACTO.            CH-0163 
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CATEGORY-GUARD-TRANS ASSIGN TO "CATEGORY-GUARD-TRANS"
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-FS-CGT.
004000*
004100     SELECT CATEGORY-MASTER ASSIGN TO "CATEGORY-MASTER"
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS RANDOM
004400         RECORD KEY IS CAT-ID
004500         FILE STATUS IS WS-FS-CATEGORIA.
004600*
004700     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS SEQUENTIAL
005000         RECORD KEY IS PROD-ID
005100         FILE STATUS IS WS-FS-PRODUTO.
005200*
005300     SELECT GUARD-RESULT ASSIGN TO "CATEGORY-GUARD-RESULT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-RESULT.
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800*-----------------------------------------------------------------
005900 FILE SECTION.
006000*-----------------------------------------------------------------
006100 FD  CATEGORY-GUARD-TRANS
006200     LABEL RECORDS ARE STANDARD
006300     RECORDING MODE IS F.
006400     COPY STXCGT.
006500*
006600 FD  CATEGORY-MASTER
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900     COPY STXCAT.
007000*
007100 FD  PRODUCT-MASTER
007200     LABEL RECORDS ARE STANDARD
007300     RECORDING MODE IS F.
007400     COPY STXPROD.
007500*
007600 FD  GUARD-RESULT.
007700 01  REG-RESULT                      PIC X(080).
007800*-----------------------------------------------------------------
007900 WORKING-STORAGE SECTION.
008000*-----------------------------------------------------------------
008100 77  WS-FS-CGT                       PIC X(002).
008200     88  WS-FS-CGT-OK                VALUE "00".
008300 77  WS-FS-CATEGORIA                 PIC X(002).
008400     88  WS-FS-CATEGORIA-OK          VALUE "00".
008500 77  WS-FS-PRODUTO                   PIC X(002).
008600     88  WS-FS-PRODUTO-OK            VALUE "00".
008700 77  WS-FS-RESULT                    PIC X(002).
008800     88  WS-FS-RESULT-OK             VALUE "00".
008900*-----------------------------------------------------------------
009000 77  WS-FIM-CGT                      PIC X(001) VALUE "N".
009100     88  WS-FIM-CGT-OK               VALUE "S".
009200 77  WS-FIM-PRODUTO                  PIC X(001) VALUE "N".
009300     88  WS-FIM-PRODUTO-OK           VALUE "S".
009400 77  WS-TEM-PRODUTO                  PIC X(001) VALUE "N".
009500     88  WS-CATEGORIA-TEM-PRODUTO    VALUE "S".
009600 77  WS-QTD-PROCESSADOS              PIC 9(005) COMP VALUE ZERO.
009700 77  WS-QTD-EXCLUIDOS                PIC 9(005) COMP VALUE ZERO.
009800 77  WS-QTD-REJEITADOS               PIC 9(005) COMP VALUE ZERO.
009900*-----------------------------------------------------------------
010000 01  WS-CATEGORIA-ATUAL.
010100     05  WS-CGT-CATEGORIA-ID         PIC 9(004).
010200 01  WS-CATEGORIA-ATUAL-R REDEFINES WS-CATEGORIA-ATUAL.
010300     05  FILLER                      PIC X(004).
010400*-----------------------------------------------------------------
010500 01  WS-RESULT-OK-LINHA.
010600     05  FILLER              PIC X(020) VALUE
010700             "CATEGORIA EXCLUIDA..: ".
010800     05  WS-ROK-CATEGORIA-ID PIC ZZZ9.
010900     05  FILLER              PIC X(003) VALUE SPACES.
011000     05  WS-ROK-CATEGORIA-NOME PIC X(025) VALUE SPACES.
011100 01  WS-RESULT-OK-LINHA-R REDEFINES WS-RESULT-OK-LINHA.
011200     05  FILLER              PIC X(052).
011300 01  WS-RESULT-REJ-LINHA.
011400     05  FILLER              PIC X(020) VALUE
011500             "CATEGORIA REJEITADA.: ".
011600     05  WS-RRJ-CATEGORIA-ID PIC ZZZ9.
011700     05  FILLER              PIC X(003) VALUE SPACES.
011800     05  WS-RRJ-MOTIVO       PIC X(040) VALUE SPACES.
011900 01  WS-RESULT-REJ-LINHA-R REDEFINES WS-RESULT-REJ-LINHA.
012000     05  FILLER              PIC X(067).
012100 01  WS-RESULT-TOTAL.
012200     05  FILLER              PIC X(020) VALUE
012300             "TOTAL PROCESSADOS...: ".
012400     05  WS-RTO-QTD          PIC ZZZZ9.
012500     05  FILLER              PIC X(003) VALUE SPACES.
012600     05  FILLER              PIC X(011) VALUE "EXCLUIDOS: ".
012700     05  WS-RTO-QTD-OK       PIC ZZZZ9.
012800     05  FILLER              PIC X(003) VALUE SPACES.
012900     05  FILLER              PIC X(012) VALUE "REJEITADOS: ".
013000     05  WS-RTO-QTD-REJ      PIC ZZZZ9.
013100*-----------------------------------------------------------------
013200 LINKAGE SECTION.
013300*-----------------------------------------------------------------
013400 COPY STXCOM.
013500*-----------------------------------------------------------------
013600 PROCEDURE DIVISION USING LK-COM-AREA.
013700*-----------------------------------------------------------------
013800 P000-PRINCIPAL.
013900*
014000     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
014100*
014200     PERFORM P300-PROCESSAR THRU P300-FIM
014300             UNTIL WS-FIM-CGT-OK.
014400*
014500     PERFORM P800-IMPRIMIR-TOTAL THRU P800-FIM.
014600*
014700     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
014800*
014900     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
015000*
015100     GOBACK.
015200*-----------------------------------------------------------------
015300 P100-ABRIR-ARQUIVOS.
015400*
015500     OPEN INPUT  CATEGORY-GUARD-TRANS.
015600     OPEN I-O    CATEGORY-MASTER.
015700     OPEN OUTPUT GUARD-RESULT.
015800*
015900     PERFORM P200-LER-1-CGT THRU P200-FIM.
016000*
016100 P100-FIM.
016200*-----------------------------------------------------------------
016300 P200-LER-1-CGT.
016400*
016500     READ CATEGORY-GUARD-TRANS
016600         AT END
016700             SET WS-FIM-CGT-OK TO TRUE
016800     END-READ.
016900*
017000 P200-FIM.
017100*-----------------------------------------------------------------
017200 P300-PROCESSAR.
017300*
017400     ADD 1 TO WS-QTD-PROCESSADOS.
017500     MOVE CGT-CATEGORIA-ID TO WS-CGT-CATEGORIA-ID.
017600*
017700     MOVE WS-CGT-CATEGORIA-ID TO CAT-ID.
017800     READ CATEGORY-MASTER
017900         INVALID KEY
018000             MOVE "CATEGORIA NAO CADASTRADA" TO WS-RRJ-MOTIVO
018100             MOVE WS-CGT-CATEGORIA-ID
018200                                     TO WS-RRJ-CATEGORIA-ID
018300             WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
018400             ADD 1 TO WS-QTD-REJEITADOS
018500         NOT INVALID KEY
018600             PERFORM P400-CONFERIR-PRODUTOS THRU P400-FIM
018700     END-READ.
018800*
018900     PERFORM P200-LER-1-CGT THRU P200-FIM.
019000*
019100 P300-FIM.
019200*-----------------------------------------------------------------
019300* P400 - PERCORRE O PRODUCT-MASTER POR INTEIRO PROCURANDO ALGUM
019400*        PRODUCTO QUE REFERENCIE ESTA CATEGORIA.
019500*-----------------------------------------------------------------
019600 P400-CONFERIR-PRODUTOS.
019700*
019800     MOVE "N" TO WS-TEM-PRODUTO.
019900     MOVE "N" TO WS-FIM-PRODUTO.
020000*
020100     OPEN INPUT PRODUCT-MASTER.
020200     PERFORM P410-LER-1-PRODUTO THRU P410-FIM
020300             UNTIL WS-FIM-PRODUTO-OK
020400                 OR WS-CATEGORIA-TEM-PRODUTO.
020500     CLOSE PRODUCT-MASTER.
020600*
020700     IF WS-CATEGORIA-TEM-PRODUTO
020800         MOVE "EXISTE PRODUCTO REFERENCIANDO A CATEGORIA"
020900                 TO WS-RRJ-MOTIVO
021000         MOVE WS-CGT-CATEGORIA-ID TO WS-RRJ-CATEGORIA-ID
021100         WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
021200         ADD 1 TO WS-QTD-REJEITADOS
021300     ELSE
021400         SET CAT-ES-INACTIVO TO TRUE
021500         REWRITE REG-CATEGORIA
021600         MOVE WS-CGT-CATEGORIA-ID TO WS-ROK-CATEGORIA-ID
021700         MOVE CAT-NOMBRE          TO WS-ROK-CATEGORIA-NOME
021800         WRITE REG-RESULT FROM WS-RESULT-OK-LINHA
021900         ADD 1 TO WS-QTD-EXCLUIDOS
022000     END-IF.
022100*
022200 P400-FIM.
022300*-----------------------------------------------------------------
022400 P410-LER-1-PRODUTO.
022500*
022600     READ PRODUCT-MASTER
022700         AT END
022800             SET WS-FIM-PRODUTO-OK TO TRUE
022900         NOT AT END
023000             IF PROD-CATEGORIA-ID = WS-CGT-CATEGORIA-ID
023100                 SET WS-CATEGORIA-TEM-PRODUTO TO TRUE
023200             END-IF
023300     END-READ.
023400*
023500 P410-FIM.
023600*-----------------------------------------------------------------
023700 P800-IMPRIMIR-TOTAL.
023800*
023900     MOVE WS-QTD-PROCESSADOS  TO WS-RTO-QTD.
024000     MOVE WS-QTD-EXCLUIDOS    TO WS-RTO-QTD-OK.
024100     MOVE WS-QTD-REJEITADOS   TO WS-RTO-QTD-REJ.
024200     WRITE REG-RESULT FROM WS-RESULT-TOTAL.
024300*
024400 P800-FIM.
024500*-----------------------------------------------------------------
024600 P900-FECHAR-ARQUIVOS.
024700*
024800     CLOSE CATEGORY-GUARD-TRANS CATEGORY-MASTER GUARD-RESULT.
024900*
025000 P900-FIM.
025100*
025200 END PROGRAM STXB0520.
