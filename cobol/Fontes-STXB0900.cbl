000100******************************************************************
000200* Author: R. QUISPE MAMANI
000300* Date: 18/09/1994
000400* Purpose: SUBRUTINA DE VALIDACION DE CAMPOS - SOLO LETRAS, SOLO
000500*          DIGITOS, LONGITUD MINIMA E VALOR NUMERICO MINIMO.
000800******************************************************************
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    STXB0900.
001300 AUTHOR.        R. QUISPE MAMANI.
001400 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001500 DATE-WRITTEN.  18/09/1994.
001600 DATE-COMPILED. 18/09/1994.
001700 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001800                ESTOQUE SAMVITEX.
001900*-----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES
002100*-----------------------------------------------------------------
002200* 18/09/1994 - R.Q.M. - CH-0001 - VERSAO INICIAL: SOLO-LETRAS E   CH-0001 
002300*              SOLO-DIGITOS, PARA A VALIDACAO DE CADASTROS DE     CH-0001 
002400*              CLIENTE, FORNECEDOR E USUARIO.                     CH-0001 
002500* 25/03/1995 - R.Q.M. - CH-0018 - INCLUIDA A OPERACAO 03          CH-0018 
002600*              (LONGITUD-MIN) PARA O CADASTRO DE USUARIOS.        CH-0018 
002700* 02/07/1996 - M.T.V. - CH-0072 - INCLUIDA A OPERACAO 04          CH-0072 
002800*              (VALOR-MINIMO), USADA NO CADASTRO DE PRECOS E      CH-0072 
002900*              QUANTIDADES MINIMAS DE ESTOQUE. AREA DE LIGACAO    CH-0072 
003000*              PASSA A UM UNICO BUFFER COMUM COM REDEFINES POR    CH-0072 
003100*              TIPO DE OPERACAO.                                  CH-0072 
003200* 14/11/1998 - J.CCA. - CH-0153 - REVISAO PARA O ANO 2000: NENHUM CH-0153 
003300*              CAMPO DESTA RUTINA GUARDA DATA, SEM IMPACTO.       CH-0153 
003400* 09/03/2003 - L.F.Q. - CH-0290 - CORRIGIDO O LACO DE VARREDURA   CH-0290 
003500*              PARA PARAR NO PRIMEIRO CARACTER INVALIDO           CH-0290 
003600*              ENCONTRADO.                                        CH-0290 
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700*-----------------------------------------------------------------
004800* CONTADORES DA VARREDURA CARACTER A CARACTER DO VALOR RECEBIDO.
004900*-----------------------------------------------------------------
005000 01  WS-AUXILIARES.
005100     05  WS-INDICE                   PIC 9(002) COMP.
005200     05  WS-LONGITUDE-ACHADA         PIC 9(003) COMP.
005300     05  WS-FIM-VARREDURA            PIC X(001).
005400         88  WS-FIM-OK               VALUE "S".
005500     05  FILLER                      PIC X(002).
005600*
005700 01  WS-VALOR-INVALIDO               PIC X(001) VALUE "N".
005800     88  WS-ACHOU-INVALIDO           VALUE "S".
005900*-----------------------------------------------------------------
006000 LINKAGE SECTION.
006100*-----------------------------------------------------------------
006200* LKS-CAMPO-COMUM E' UM UNICO BUFFER DE PASSAGEM; O SEU CONTEUDO
006300* MUDA DE FORMA CONFORME LKS-OPERACION - VALOR TEXTO (E A SUA
006400* VISAO CARACTER A CARACTER) OU VALOR NUMERICO.
006500*-----------------------------------------------------------------
006600 01  LKS-PARAMETRO.
006700     05  LKS-OPERACION               PIC X(002).
006800         88  LKS-OP-SOLO-LETRAS      VALUE "01".
006900         88  LKS-OP-SOLO-DIGITOS     VALUE "02".
007000         88  LKS-OP-LONGITUD-MIN     VALUE "03".
007100         88  LKS-OP-VALOR-MINIMO     VALUE "04".
007200     05  LKS-CAMPO-COMUM             PIC X(048).
007300     05  LKS-CAMPO-TEXTO REDEFINES LKS-CAMPO-COMUM.
007400         10  LKS-VALOR-TEXTO         PIC X(040).
007500         10  LKS-LONGITUD-MINIMA     PIC 9(003).
007600         10  FILLER                  PIC X(005).
007700     05  LKS-CAMPO-TEXTO-R REDEFINES LKS-CAMPO-COMUM.
007800         10  LKS-CARACTER            PIC X(001) OCCURS 40 TIMES.
007900         10  FILLER                  PIC X(008).
008000     05  LKS-CAMPO-NUMERICO REDEFINES LKS-CAMPO-COMUM.
008100         10  LKS-VALOR-NUMERICO      PIC S9(10)V99.
008200         10  LKS-UMBRAL-MINIMO       PIC S9(10)V99.
008300         10  FILLER                  PIC X(024).
008400     05  LKS-RETORNO                 PIC 9(001).
008500         88  LKS-VALOR-VALIDO        VALUE 0.
008600         88  LKS-VALOR-INVALIDO      VALUE 1.
008700*-----------------------------------------------------------------
008800* LKS-RETORNO = 0 - VALOR ACEITO PELA REGRA PEDIDA
008900* LKS-RETORNO = 1 - VALOR REJEITADO PELA REGRA PEDIDA
009000*-----------------------------------------------------------------
009100 PROCEDURE DIVISION USING LKS-PARAMETRO.
009200*-----------------------------------------------------------------
009300 P000-PRINCIPAL.
009400*
009500     MOVE ZERO                       TO LKS-RETORNO.
009600     MOVE "N"                        TO WS-VALOR-INVALIDO.
009700*
009800     EVALUATE TRUE
009900         WHEN LKS-OP-SOLO-LETRAS
010000             PERFORM P100-SOLO-LETRAS THRU P100-FIM
010100         WHEN LKS-OP-SOLO-DIGITOS
010200             PERFORM P200-SOLO-DIGITOS THRU P200-FIM
010300         WHEN LKS-OP-LONGITUD-MIN
010400             PERFORM P300-LONGITUD-MIN THRU P300-FIM
010500         WHEN LKS-OP-VALOR-MINIMO
010600             PERFORM P400-VALOR-MINIMO THRU P400-FIM
010700         WHEN OTHER
010800             SET LKS-VALOR-INVALIDO   TO TRUE
010900     END-EVALUATE.
011000*
011100     GOBACK.
011200*-----------------------------------------------------------------
011300* P100 - NAO PODE HAVER NENHUM DIGITO (0-9) NO VALOR RECEBIDO.
011400*-----------------------------------------------------------------
011500 P100-SOLO-LETRAS.
011600*
011700     PERFORM P110-CONFERIR-NAO-DIGITO THRU P110-FIM
011800             VARYING WS-INDICE FROM 1 BY 1
011900             UNTIL WS-INDICE > 40 OR WS-ACHOU-INVALIDO.
012000*
012100     IF WS-ACHOU-INVALIDO
012200         SET LKS-VALOR-INVALIDO      TO TRUE
012300     END-IF.
012400*
012500 P100-FIM.
012600*-----------------------------------------------------------------
012700* P110 - CORPO DO LACO DE P100, UM CARACTER POR CHAMADA.
012800*-----------------------------------------------------------------
012900 P110-CONFERIR-NAO-DIGITO.
013000*
013100     IF LKS-CARACTER (WS-INDICE) >= "0" AND
013200        LKS-CARACTER (WS-INDICE) <= "9"
013300         MOVE "S"                    TO WS-VALOR-INVALIDO
013400     END-IF.
013500*
013600 P110-FIM.
013700*-----------------------------------------------------------------
013800* P200 - NAO PODE HAVER NENHUMA LETRA (A-Z, a-z) NO VALOR
013900*        RECEBIDO.
014000*-----------------------------------------------------------------
014100 P200-SOLO-DIGITOS.
014200*
014300     PERFORM P210-CONFERIR-NAO-LETRA THRU P210-FIM
014400             VARYING WS-INDICE FROM 1 BY 1
014500             UNTIL WS-INDICE > 40 OR WS-ACHOU-INVALIDO.
014600*
014700     IF WS-ACHOU-INVALIDO
014800         SET LKS-VALOR-INVALIDO      TO TRUE
014900     END-IF.
015000*
015100 P200-FIM.
015200*-----------------------------------------------------------------
015300* P210 - CORPO DO LACO DE P200, UM CARACTER POR CHAMADA.
015400*-----------------------------------------------------------------
015500 P210-CONFERIR-NAO-LETRA.
015600*
015700     IF (LKS-CARACTER (WS-INDICE) >= "A" AND
015800         LKS-CARACTER (WS-INDICE) <= "Z") OR
015900        (LKS-CARACTER (WS-INDICE) >= "a" AND
016000         LKS-CARACTER (WS-INDICE) <= "z")
016100         MOVE "S"                    TO WS-VALOR-INVALIDO
016200     END-IF.
016300*
016400 P210-FIM.
016500*-----------------------------------------------------------------
016600* P300 - A QUANTIDADE DE CARACTERES DIFERENTES DE ESPACO, CONTADA
016700*        A PARTIR DO FIM DO CAMPO, DEVE SER >=
016800*        LKS-LONGITUD-MINIMA.
016900*        USA A VISAO LKS-CAMPO-TEXTO PARA O TAMANHO PEDIDO E A
017000*        VISAO LKS-CAMPO-TEXTO-R PARA VARRER CARACTER A CARACTER.
017100*-----------------------------------------------------------------
017200 P300-LONGITUD-MIN.
017300*
017400     MOVE ZERO                       TO WS-LONGITUDE-ACHADA.
017500     MOVE "N"                        TO WS-FIM-VARREDURA.
017600*
017700     PERFORM P310-ACHAR-ULTIMO-OCUPADO THRU P310-FIM
017800             VARYING WS-INDICE FROM 40 BY -1
017900             UNTIL WS-INDICE < 1 OR WS-FIM-OK.
018000*
018100     IF WS-LONGITUDE-ACHADA < LKS-LONGITUD-MINIMA
018200         SET LKS-VALOR-INVALIDO      TO TRUE
018300     END-IF.
018400*
018500 P300-FIM.
018600*-----------------------------------------------------------------
018700* P310 - CORPO DO LACO DE P300, UMA POSICAO POR CHAMADA, DE TRAS
018800*        PARA A FRENTE.
018900*-----------------------------------------------------------------
019000 P310-ACHAR-ULTIMO-OCUPADO.
019100*
019200     IF LKS-CARACTER (WS-INDICE) NOT = SPACE
019300         MOVE WS-INDICE               TO WS-LONGITUDE-ACHADA
019400         SET WS-FIM-OK                TO TRUE
019500     END-IF.
019600*
019700 P310-FIM.
019800*-----------------------------------------------------------------
019900* P400 - O VALOR NUMERICO RECEBIDO DEVE SER >= AO PISO INFORMADO.
020000*-----------------------------------------------------------------
020100 P400-VALOR-MINIMO.
020200*
020300     IF LKS-VALOR-NUMERICO < LKS-UMBRAL-MINIMO
020400         SET LKS-VALOR-INVALIDO      TO TRUE
020500     END-IF.
020600*
020700 P400-FIM.
020800*
020900 END PROGRAM STXB0900.
