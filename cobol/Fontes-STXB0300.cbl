000100******************************************************************
000200* Author: L. FLORES QUISPE
000300* Date: 06/05/1995
000400* Purpose: PASSO DE LOTE - PROCESSA O ARQUIVO PROD-ORDER-TRANS,
000500*          EXECUTANDO AS TRES ACOES DO CICLO DE VIDA DA ORDEM DE
000600*          PRODUCAO: CREATE (ABRE A ORDEM), START (BAIXA OS
000700*          INSUMOS) E FINISH (ENTRA OS PRODUTOS ACABADOS).
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    STXB0300.
001500 AUTHOR.        L. FLORES QUISPE.
001600 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001700 DATE-WRITTEN.  06/05/1995.
001800 DATE-COMPILED. 06/05/1995.
001900 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002000                ESTOQUE SAMVITEX.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* 06/05/1995 - L.F.Q. - CH-0044 - VERSAO INICIAL: SO A ACAO       CH-0044 
002500*              CREATE, PARA ABRIR ORDENS DE PRODUCAO EM ESTADO    CH-0044 
002600*              PLANIFICADA.                                       CH-0044 
002700* 14/09/1996 - L.F.Q. - CH-0086 - INCLUIDA A ACAO START, QUE      CH-0086 
002800*              BAIXA OS INSUMOS DO ALMACEN E MUDA O ESTADO PARA   CH-0086 
002900*              EN-PRODUCCION (REGRA 7).                           CH-0086 
003000* 03/02/1997 - R.Q.M. - CH-0102 - INCLUIDA A ACAO FINISH, QUE     CH-0102 
003100*              ENTRA OS PRODUTOS ACABADOS NO ALMACEN DE DESTINO E CH-0102 
003200*              FECHA A ORDEM (ESTADO COMPLETADA).                 CH-0102 
003300* 20/12/1998 - J.CCA. - CH-0159 - REVISAO PARA O ANO 2000: CAMPOS CH-0159 
003400*              ORD-FECHA-INICIO/FIN PASSAM A GRAVAR O SECULO      CH-0159 
003500*              COMPLETO (AAAAMMDD).                               CH-0159 
003600* 23/03/2002 - L.F.Q. - CH-0275 - SEPARADO O CADASTRO DE          CH-0275 
003700*              LINHAS DA ORDEM (STXOPD) DO CABECALHO (STXORD);    CH-0275 
003800*              PASSA A SER LIDO POR START/READ NEXT PELA CHAVE    CH-0275 
003900*              COMPOSTA ORDEN+TIPO+PRODUTO.                       CH-0275 
004000* 25/03/2002 - L.F.Q. - CH-0276 - O ACESSO AO INVENTORY-MASTER    CH-0276 
004100*              PASSA A SER SEMPRE VIA CALL "STXB0910" (OPERACOES  CH-0276 
004200*              01-CONSULTA, 05-DELTA E 06-CREAR); ESTE PROGRAMA   CH-0276 
004300*              NAO ABRE MAIS O ARQUIVO DE ESTOQUE DIRETAMENTE     CH-0276 
004400*              (CH-0270 EM STXB0910).                             CH-0276 
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PROD-ORDER-TRANS ASSIGN TO "PROD-ORDER-TRANS"
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-FS-ORD-TRANS.
005600*
005700     SELECT ORDER-MASTER ASSIGN TO "ORDER-MASTER"
005800         ORGANIZATION IS INDEXED
005900         ACCESS MODE IS RANDOM
006000         RECORD KEY IS ORD-ID
006100         ALTERNATE RECORD KEY IS ORD-CODIGO
006200         FILE STATUS IS WS-FS-ORDEN.
006300*
006400     SELECT ORDER-DETAIL ASSIGN TO "ORDER-DETAIL"
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS DYNAMIC
006700         RECORD KEY IS OPD-CHAVE
006800         FILE STATUS IS WS-FS-ORD-DET.
006900*
007000     SELECT WAREHOUSE-MASTER ASSIGN TO "WAREHOUSE-MASTER"
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS RANDOM
007300         RECORD KEY IS ALM-ID
007400         FILE STATUS IS WS-FS-ALMACEN.
007500*
007600     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
007700         ORGANIZATION IS INDEXED
007800         ACCESS MODE IS RANDOM
007900         RECORD KEY IS PROD-ID
008000         FILE STATUS IS WS-FS-PRODUTO.
008100*
008200     SELECT MOVEMENT-LEDGER ASSIGN TO "MOVEMENT-LEDGER"
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-FS-MOVIMIENTO.
008500*-----------------------------------------------------------------
008600 DATA DIVISION.
008700*-----------------------------------------------------------------
008800 FILE SECTION.
008900*-----------------------------------------------------------------
009000 FD  PROD-ORDER-TRANS
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY STXORT.
009400*
009500 FD  ORDER-MASTER
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY STXORD.
009900*
010000 FD  ORDER-DETAIL
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300     COPY STXOPD.
010400*
010500 FD  WAREHOUSE-MASTER
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800     COPY STXALM.
010900*
011000 FD  PRODUCT-MASTER
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY STXPROD.
011400*
011500 FD  MOVEMENT-LEDGER
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800     COPY STXMOV.
011900*-----------------------------------------------------------------
012000 WORKING-STORAGE SECTION.
012100*-----------------------------------------------------------------
012200 77  WS-FS-ORD-TRANS                 PIC X(002).
012300     88  WS-FS-ORD-TRANS-OK          VALUE "00".
012400 77  WS-FS-ORDEN                     PIC X(002).
012500     88  WS-FS-ORDEN-OK              VALUE "00".
012600     88  WS-FS-ORDEN-NAO-EXISTE      VALUE "23".
012700 77  WS-FS-ORD-DET                   PIC X(002).
012800     88  WS-FS-ORD-DET-OK            VALUE "00".
012900     88  WS-FS-ORD-DET-NAO-EXISTE    VALUE "23".
013000 77  WS-FS-ALMACEN                   PIC X(002).
013100     88  WS-FS-ALMACEN-OK            VALUE "00".
013200 77  WS-FS-PRODUTO                   PIC X(002).
013300     88  WS-FS-PRODUTO-OK            VALUE "00".
013400 77  WS-FS-MOVIMIENTO                PIC X(002).
013500     88  WS-FS-MOVIMIENTO-OK         VALUE "00".
013600*-----------------------------------------------------------------
013700* REGISTRO ANTECIPADO (LOOK-AHEAD) DO PROD-ORDER-TRANS.
013800*-----------------------------------------------------------------
013900 01  WS-ORD-TRANS-ANTECIPADO.
014000     05  WS-ORD-ANT-TIPO             PIC X(001).
014100     05  WS-ORD-ANT-ACCION           PIC X(006).
014200     05  WS-ORD-ANT-ID               PIC 9(006).
014300     05  WS-ORD-ANT-DADOS            PIC X(046).
014400 01  WS-ORD-TRANS-ANTECIPADO-R REDEFINES WS-ORD-TRANS-ANTECIPADO.
014500     05  WS-ORD-ANT-BYTES            PIC X(059).
014600 77  WS-FIM-ORD-TRANS                PIC X(001) VALUE "N".
014700     88  WS-FIM-ORD-OK               VALUE "S".
014800*-----------------------------------------------------------------
014900* DADOS DO CABECALHO CREATE, EXTRAIDOS DA AREA DE DADOS.
015000*-----------------------------------------------------------------
015100 01  WS-ORD-CAB-ATUAL.
015200     05  WS-ORD-CAB-CODIGO           PIC X(015).
015300     05  WS-ORD-CAB-TALLER-ID        PIC 9(004).
015400     05  WS-ORD-CAB-ALM-INSUMOS-ID   PIC 9(004).
015500     05  WS-ORD-CAB-ALM-DESTINO-ID   PIC 9(004).
015600 01  WS-ORD-CAB-R REDEFINES WS-ORD-CAB-ATUAL.
015700     05  WS-ORD-CAB-BYTES            PIC X(027).
015800*-----------------------------------------------------------------
015900* TABELA DE LINHAS DA ORDEM CORRENTE (INSUMOS OU PRODUTOS-FINAIS,
016000* CONFORME A ACAO EM CURSO).
016100*-----------------------------------------------------------------
016200 01  WS-TABELA-ITENS.
016300     05  WS-ITEM-LINHA OCCURS 100 TIMES INDEXED BY WS-ITEM-IDX.
016400         10  WS-ITEM-PRODUCTO-ID     PIC 9(006).
016500         10  WS-ITEM-TIPO             PIC X(015).
016600         10  WS-ITEM-CANTIDAD         PIC 9(005).
016700         10  WS-ITEM-STOCK-ANTERIOR   PIC S9(007).
016800         10  WS-ITEM-STOCK-NUEVO      PIC S9(007).
016900 01  WS-ITEM-LINHA-BRANCO REDEFINES WS-TABELA-ITENS.
017000     05  FILLER PIC X(034) OCCURS 100 TIMES.
017100*-----------------------------------------------------------------
017200 77  WS-QTD-ITENS                    PIC 9(003) COMP VALUE ZERO.
017300 77  WS-QTD-ORD-PROCESSADAS          PIC 9(007) COMP VALUE ZERO.
017400 77  WS-QTD-ORD-REJEITADAS           PIC 9(007) COMP VALUE ZERO.
017500 77  WS-ORDEM-VALIDA                 PIC X(001) VALUE "S".
017600     88  WS-ORDEM-E-VALIDA           VALUE "S".
017700 77  WS-ORD-ID-CORRENTE               PIC 9(006).
017800*-----------------------------------------------------------------
017900* AREA DE LIGACAO PARA A CHAMADA A STXB0910.
018000*-----------------------------------------------------------------
018100 01  WS-LKS-STOCK.
018200     05  WS-LKS-STK-OPERACION        PIC X(002).
018300     05  WS-LKS-STK-CAMPO-COMUM.
018400         10  WS-LKS-STK-PRODUCTO-ID  PIC 9(006).
018500         10  WS-LKS-STK-ALMACEN-ID   PIC 9(004).
018600         10  WS-LKS-STK-CANTIDAD     PIC S9(007).
018700         10  FILLER                  PIC X(003).
018800     05  WS-LKS-STK-RETORNO          PIC 9(001).
018900         88  WS-LKS-STK-OK           VALUE 0.
019000         88  WS-LKS-STK-SEM-REGISTRO VALUE 1.
019100*-----------------------------------------------------------------
019200 LINKAGE SECTION.
019300*-----------------------------------------------------------------
019400 COPY STXCOM.
019500*-----------------------------------------------------------------
019600 PROCEDURE DIVISION USING LK-COM-AREA.
019700*-----------------------------------------------------------------
019800 P000-PRINCIPAL.
019900*
020000     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
020100*
020200     PERFORM P200-LER-ORD-TRANS THRU P200-FIM.
020300*
020400     PERFORM P300-PROCESSAR-TRANSACAO THRU P300-FIM
020500             UNTIL WS-FIM-ORD-OK.
020600*
020700     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
020800*
020900     MOVE WS-QTD-ORD-PROCESSADAS TO LK-CA-QTD-REGISTROS-PROC.
021000     IF WS-QTD-ORD-REJEITADAS > ZERO
021100         MOVE 04 TO LK-CA-CODIGO-RETORNO
021200     ELSE
021300         MOVE ZERO TO LK-CA-CODIGO-RETORNO
021400     END-IF.
021500*
021600     GOBACK.
021700*-----------------------------------------------------------------
021800 P100-ABRIR-ARQUIVOS.
021900*
022000     OPEN INPUT PROD-ORDER-TRANS.
022100     OPEN I-O   ORDER-MASTER.
022200     OPEN I-O   ORDER-DETAIL.
022300     OPEN INPUT WAREHOUSE-MASTER.
022400     OPEN INPUT PRODUCT-MASTER.
022500     OPEN EXTEND MOVEMENT-LEDGER.
022600*
022700 P100-FIM.
022800*-----------------------------------------------------------------
022900 P200-LER-ORD-TRANS.
023000*
023100     READ PROD-ORDER-TRANS
023200         AT END
023300             SET WS-FIM-ORD-OK       TO TRUE
023400         NOT AT END
023500             MOVE TRN-ORD-TIPO       TO WS-ORD-ANT-TIPO
023600             MOVE TRN-ORD-ACCION     TO WS-ORD-ANT-ACCION
023700             MOVE TRN-ORD-ID         TO WS-ORD-ANT-ID
023800             MOVE TRN-ORD-DADOS      TO WS-ORD-ANT-DADOS
023900     END-READ.
024000*
024100 P200-FIM.
024200*-----------------------------------------------------------------
024300* P300 - DESPACHA A ACAO DO CABECALHO CORRENTE PARA A ROTINA
024400*        CORRESPONDENTE.
024500*-----------------------------------------------------------------
024600 P300-PROCESSAR-TRANSACAO.
024700*
024800     MOVE "S"                        TO WS-ORDEM-VALIDA.
024900     MOVE WS-ORD-ANT-ID               TO WS-ORD-ID-CORRENTE.
025000*
025100     EVALUATE WS-ORD-ANT-ACCION
025200         WHEN "CREATE"
025300             PERFORM P400-PROCESSAR-CREATE THRU P400-FIM
025400         WHEN "START "
025500             PERFORM P500-PROCESSAR-START THRU P500-FIM
025600         WHEN "FINISH"
025700             PERFORM P600-PROCESSAR-FINISH THRU P600-FIM
025800         WHEN OTHER
025900             PERFORM P200-LER-ORD-TRANS THRU P200-FIM
026000             MOVE "N"                TO WS-ORDEM-VALIDA
026100             ADD 1 TO WS-QTD-ORD-REJEITADAS
026200             DISPLAY "STXB0300 - ACAO DESCONHECIDA NA ORDEM "
026300                     WS-ORD-ID-CORRENTE
026400     END-EVALUATE.
026500*
026600 P300-FIM.
026700*-----------------------------------------------------------------
026800* P400 - ACAO CREATE: LE AS LINHAS DA ORDEM (D), VALIDA CODIGO,
026900*        TALLER, ALMACENES E PRODUTOS, E GRAVA O CABECALHO EM
027000*        PLANIFICADA MAIS AS LINHAS. SEM EFEITO NO ESTOQUE.
027100*-----------------------------------------------------------------
027200 P400-PROCESSAR-CREATE.
027300*
027400     MOVE ZERO  TO WS-QTD-ITENS.
027500     MOVE ZEROS TO WS-ITEM-LINHA-BRANCO.
027600     MOVE WS-ORD-ANT-DADOS(01:15)    TO WS-ORD-CAB-CODIGO.
027700     MOVE WS-ORD-ANT-DADOS(16:04)    TO WS-ORD-CAB-TALLER-ID.
027800     MOVE WS-ORD-ANT-DADOS(20:04)    TO WS-ORD-CAB-ALM-INSUMOS-ID.
027900     MOVE WS-ORD-ANT-DADOS(24:04)    TO WS-ORD-CAB-ALM-DESTINO-ID.
028000*
028100     PERFORM P200-LER-ORD-TRANS THRU P200-FIM.
028200*
028300     PERFORM P410-BUFERIZAR-LINHA THRU P410-FIM
028400             UNTIL WS-FIM-ORD-OK OR WS-ORD-ANT-TIPO = "H".
028500*
028600     MOVE WS-ORD-CAB-CODIGO          TO ORD-CODIGO.
028700     READ ORDER-MASTER KEY IS ORD-CODIGO
028800         INVALID KEY
028900             CONTINUE
029000         NOT INVALID KEY
029100             MOVE "N"                TO WS-ORDEM-VALIDA
029200     END-READ.
029300*
029400     MOVE WS-ORD-CAB-TALLER-ID       TO ALM-ID.
029500     READ WAREHOUSE-MASTER
029600         INVALID KEY
029700             MOVE "N"                TO WS-ORDEM-VALIDA
029800     END-READ.
029900*
030000     MOVE WS-ORD-CAB-ALM-INSUMOS-ID  TO ALM-ID.
030100     READ WAREHOUSE-MASTER
030200         INVALID KEY
030300             MOVE "N"                TO WS-ORDEM-VALIDA
030400     END-READ.
030500*
030600     MOVE WS-ORD-CAB-ALM-DESTINO-ID  TO ALM-ID.
030700     READ WAREHOUSE-MASTER
030800         INVALID KEY
030900             MOVE "N"                TO WS-ORDEM-VALIDA
031000     END-READ.
031100*
031200     IF WS-ORDEM-E-VALIDA
031300         PERFORM P420-VALIDAR-PRODUTO THRU P420-FIM
031400                 VARYING WS-ITEM-IDX FROM 1 BY 1
031500                 UNTIL WS-ITEM-IDX > WS-QTD-ITENS
031600                     OR NOT WS-ORDEM-E-VALIDA
031700     END-IF.
031800*
031900     IF WS-ORDEM-E-VALIDA
032000         PERFORM P430-GRAVAR-ORDEM THRU P430-FIM
032100         ADD 1 TO WS-QTD-ORD-PROCESSADAS
032200     ELSE
032300         ADD 1 TO WS-QTD-ORD-REJEITADAS
032400         DISPLAY "STXB0300 - CREATE DA ORDEM " WS-ORD-ID-CORRENTE
032500                 " REJEITADO - CODIGO/TALLER/ALMACEN/PRODUTO"
032600     END-IF.
032700*
032800 P400-FIM.
032900*-----------------------------------------------------------------
033000 P410-BUFERIZAR-LINHA.
033100*
033200     ADD 1 TO WS-QTD-ITENS.
033300     MOVE WS-ORD-ANT-DADOS(01:06)
033400             TO WS-ITEM-PRODUCTO-ID (WS-QTD-ITENS).
033500     MOVE WS-ORD-ANT-DADOS(07:15)
033600             TO WS-ITEM-TIPO (WS-QTD-ITENS).
033700     MOVE WS-ORD-ANT-DADOS(22:05)
033800             TO WS-ITEM-CANTIDAD (WS-QTD-ITENS).
033900*
034000     PERFORM P200-LER-ORD-TRANS THRU P200-FIM.
034100*
034200 P410-FIM.
034300*-----------------------------------------------------------------
034400 P420-VALIDAR-PRODUTO.
034500*
034600     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO PROD-ID.
034700     READ PRODUCT-MASTER
034800         INVALID KEY
034900             MOVE "N"                TO WS-ORDEM-VALIDA
035000     END-READ.
035100*
035200 P420-FIM.
035300*-----------------------------------------------------------------
035400 P430-GRAVAR-ORDEM.
035500*
035600     MOVE WS-ORD-ID-CORRENTE         TO ORD-ID.
035700     MOVE WS-ORD-CAB-CODIGO          TO ORD-CODIGO.
035800     SET ORD-PLANIFICADA             TO TRUE.
035900     MOVE WS-ORD-CAB-TALLER-ID       TO ORD-TALLER-ID.
036000     MOVE WS-ORD-CAB-ALM-INSUMOS-ID  TO ORD-ALM-INSUMOS-ID.
036100     MOVE WS-ORD-CAB-ALM-DESTINO-ID  TO ORD-ALM-DESTINO-ID.
036200     MOVE ZEROS                      TO ORD-FECHA-INICIO
036300                                         ORD-FECHA-FIN.
036400     WRITE REG-ORDEN-PRODUCCION.
036500*
036600     PERFORM P440-GRAVAR-LINHA THRU P440-FIM
036700             VARYING WS-ITEM-IDX FROM 1 BY 1
036800             UNTIL WS-ITEM-IDX > WS-QTD-ITENS.
036900*
037000 P430-FIM.
037100*-----------------------------------------------------------------
037200 P440-GRAVAR-LINHA.
037300*
037400     MOVE WS-ORD-ID-CORRENTE         TO OPD-ORDEN-ID.
037500     MOVE WS-ITEM-TIPO (WS-ITEM-IDX) TO OPD-TIPO.
037600     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO OPD-PRODUCTO-ID.
037700     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX) TO OPD-CANTIDAD.
037800     WRITE REG-ORDEN-DETALLE.
037900*
038000 P440-FIM.
038100*-----------------------------------------------------------------
038200* P500 - ACAO START: A ORDEM TEM QUE EXISTIR E ESTAR PLANIFICADA;
038300*        BAIXA CADA INSUMO DO ALMACEN DE INSUMOS (VIA STXB0910),
038400*        REJEITANDO A OPERACAO INTEIRA SE FALTAR ESTOQUE PARA
038500*        QUALQUER INSUMO (REGRA 4/7).
038600*-----------------------------------------------------------------
038700 P500-PROCESSAR-START.
038800*
038900     PERFORM P200-LER-ORD-TRANS THRU P200-FIM.
039000*
039100     MOVE WS-ORD-ID-CORRENTE         TO ORD-ID.
039200     READ ORDER-MASTER
039300         INVALID KEY
039400             MOVE "N"                TO WS-ORDEM-VALIDA
039500     END-READ.
039600*
039700     IF WS-ORDEM-E-VALIDA AND NOT ORD-PLANIFICADA
039800         MOVE "N"                    TO WS-ORDEM-VALIDA
039900     END-IF.
040000*
040100     IF WS-ORDEM-E-VALIDA
040200         PERFORM P510-CARREGAR-INSUMOS THRU P510-FIM
040300         PERFORM P520-CONFERIR-INSUMO THRU P520-FIM
040400                 VARYING WS-ITEM-IDX FROM 1 BY 1
040500                 UNTIL WS-ITEM-IDX > WS-QTD-ITENS
040600                     OR NOT WS-ORDEM-E-VALIDA
040700     END-IF.
040800*
040900     IF WS-ORDEM-E-VALIDA
041000         PERFORM P530-BAIXAR-INSUMO THRU P530-FIM
041100                 VARYING WS-ITEM-IDX FROM 1 BY 1
041200                 UNTIL WS-ITEM-IDX > WS-QTD-ITENS
041300         SET ORD-EN-PRODUCCION       TO TRUE
041400         MOVE LK-CA-FECHA-PROCESO    TO ORD-FECHA-INICIO-AAAAMMDD
041500         MOVE LK-CA-HORA-PROCESO     TO ORD-FECHA-INICIO-HHMMSS
041600         REWRITE REG-ORDEN-PRODUCCION
041700         ADD 1 TO WS-QTD-ORD-PROCESSADAS
041800     ELSE
041900         ADD 1 TO WS-QTD-ORD-REJEITADAS
042000         DISPLAY "STXB0300 - START DA ORDEM " WS-ORD-ID-CORRENTE
042100                 " REJEITADO - ESTADO OU ESTOQUE DE INSUMO"
042200     END-IF.
042300*
042400 P500-FIM.
042500*-----------------------------------------------------------------
042600* P510 - CARREGA NA TABELA TODAS AS LINHAS DE INSUMO DA ORDEM,
042700*        PELA CHAVE COMPOSTA DE ORDEN-DETAIL (START + READ NEXT).
042800*-----------------------------------------------------------------
042900 P510-CARREGAR-INSUMOS.
043000*
043100     MOVE ZERO  TO WS-QTD-ITENS.
043200     MOVE ZEROS TO WS-ITEM-LINHA-BRANCO.
043300*
043400     MOVE WS-ORD-ID-CORRENTE         TO OPD-ORDEN-ID.
043500     SET OPD-ES-INSUMO               TO TRUE.
043600     MOVE ZEROS                      TO OPD-PRODUCTO-ID.
043700     START ORDER-DETAIL KEY IS NOT LESS THAN OPD-CHAVE
043800         INVALID KEY
043900             SET WS-FS-ORD-DET-NAO-EXISTE TO TRUE
044000     END-START.
044100*
044200     IF WS-FS-ORD-DET-OK
044300         PERFORM P515-LER-1-INSUMO THRU P515-FIM
044400                 UNTIL NOT WS-FS-ORD-DET-OK
044500                     OR OPD-ORDEN-ID NOT = WS-ORD-ID-CORRENTE
044600                     OR NOT OPD-ES-INSUMO
044700     END-IF.
044800*
044900 P510-FIM.
045000*-----------------------------------------------------------------
045100 P515-LER-1-INSUMO.
045200*
045300     READ ORDER-DETAIL NEXT RECORD
045400         AT END
045500             SET WS-FS-ORD-DET-NAO-EXISTE TO TRUE
045600     END-READ.
045700*
045800     IF WS-FS-ORD-DET-OK
045900             AND OPD-ORDEN-ID = WS-ORD-ID-CORRENTE
046000             AND OPD-ES-INSUMO
046100         ADD 1 TO WS-QTD-ITENS
046200         MOVE OPD-PRODUCTO-ID TO
046300                              WS-ITEM-PRODUCTO-ID (WS-QTD-ITENS)
046400         MOVE OPD-CANTIDAD    TO WS-ITEM-CANTIDAD (WS-QTD-ITENS)
046500     END-IF.
046600*
046700 P515-FIM.
046800*-----------------------------------------------------------------
046900 P520-CONFERIR-INSUMO.
047000*
047100     MOVE "01"                       TO WS-LKS-STK-OPERACION.
047200     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX)
047300                                     TO WS-LKS-STK-PRODUCTO-ID.
047400     MOVE ORD-ALM-INSUMOS-ID         TO WS-LKS-STK-ALMACEN-ID.
047500     CALL "STXB0910" USING WS-LKS-STOCK.
047600*
047700     IF WS-LKS-STK-SEM-REGISTRO
047800             OR WS-LKS-STK-CANTIDAD <
047900                              WS-ITEM-CANTIDAD (WS-ITEM-IDX)
048000         MOVE "N"                    TO WS-ORDEM-VALIDA
048100     ELSE
048200         MOVE WS-LKS-STK-CANTIDAD
048300             TO WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX)
048400     END-IF.
048500*
048600 P520-FIM.
048700*-----------------------------------------------------------------
048800 P530-BAIXAR-INSUMO.
048900*
049000     MOVE "05"                       TO WS-LKS-STK-OPERACION.
049100     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX)
049200                                     TO WS-LKS-STK-PRODUCTO-ID.
049300     MOVE ORD-ALM-INSUMOS-ID         TO WS-LKS-STK-ALMACEN-ID.
049400     COMPUTE WS-LKS-STK-CANTIDAD =
049500             0 - WS-ITEM-CANTIDAD (WS-ITEM-IDX).
049600     CALL "STXB0910" USING WS-LKS-STOCK.
049700     COMPUTE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX) =
049800             WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX) -
049900             WS-ITEM-CANTIDAD (WS-ITEM-IDX).
050000*
050100     MOVE WS-ORD-ID-CORRENTE         TO MOV-ID.
050200     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO MOV-PRODUCTO-ID.
050300     MOVE ORD-ALM-INSUMOS-ID         TO MOV-ALMACEN-ID.
050400     MOVE ZERO                       TO MOV-USUARIO-ID.
050500     SET MOV-SALIDA-A-PRODUCCION     TO TRUE.
050600     COMPUTE MOV-CANTIDAD-MOVIDA =
050700             0 - WS-ITEM-CANTIDAD (WS-ITEM-IDX).
050800     MOVE WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX)
050900                                     TO MOV-STOCK-ANTERIOR.
051000     MOVE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX)    TO MOV-STOCK-NUEVO.
051100     MOVE LK-CA-FECHA-PROCESO        TO MOV-FECHA-AAAAMMDD.
051200     MOVE LK-CA-HORA-PROCESO         TO MOV-FECHA-HHMMSS.
051300     WRITE REG-MOVIMIENTO.
051400*
051500 P530-FIM.
051600*-----------------------------------------------------------------
051700* P600 - ACAO FINISH: A ORDEM TEM QUE ESTAR EN-PRODUCCION; PARA
051800*        CADA PRODUTO-FINAL, GARANTE O REGISTRO DE ESTOQUE NO
051900*        ALMACEN DE DESTINO (CREAR) E SOMA A QUANTIDADE PRODUZIDA.
052000*-----------------------------------------------------------------
052100 P600-PROCESSAR-FINISH.
052200*
052300     PERFORM P200-LER-ORD-TRANS THRU P200-FIM.
052400*
052500     MOVE WS-ORD-ID-CORRENTE         TO ORD-ID.
052600     READ ORDER-MASTER
052700         INVALID KEY
052800             MOVE "N"                TO WS-ORDEM-VALIDA
052900     END-READ.
053000*
053100     IF WS-ORDEM-E-VALIDA AND NOT ORD-EN-PRODUCCION
053200         MOVE "N"                    TO WS-ORDEM-VALIDA
053300     END-IF.
053400*
053500     IF WS-ORDEM-E-VALIDA
053600         PERFORM P610-CARREGAR-PROD-FINAL THRU P610-FIM
053700         PERFORM P620-ENTRAR-PROD-FINAL THRU P620-FIM
053800                 VARYING WS-ITEM-IDX FROM 1 BY 1
053900                 UNTIL WS-ITEM-IDX > WS-QTD-ITENS
054000         SET ORD-COMPLETADA          TO TRUE
054100         MOVE LK-CA-FECHA-PROCESO    TO ORD-FECHA-FIN-AAAAMMDD
054200         MOVE LK-CA-HORA-PROCESO     TO ORD-FECHA-FIN-HHMMSS
054300         REWRITE REG-ORDEN-PRODUCCION
054400         ADD 1 TO WS-QTD-ORD-PROCESSADAS
054500     ELSE
054600         ADD 1 TO WS-QTD-ORD-REJEITADAS
054700         DISPLAY "STXB0300 - FINISH DA ORDEM " WS-ORD-ID-CORRENTE
054800                 " REJEITADO - ORDEM NAO ESTA EN-PRODUCCION"
054900     END-IF.
055000*
055100 P600-FIM.
055200*-----------------------------------------------------------------
055300 P610-CARREGAR-PROD-FINAL.
055400*
055500     MOVE ZERO  TO WS-QTD-ITENS.
055600     MOVE ZEROS TO WS-ITEM-LINHA-BRANCO.
055700*
055800     MOVE WS-ORD-ID-CORRENTE         TO OPD-ORDEN-ID.
055900     SET OPD-ES-PROD-FINAL           TO TRUE.
056000     MOVE ZEROS                      TO OPD-PRODUCTO-ID.
056100     START ORDER-DETAIL KEY IS NOT LESS THAN OPD-CHAVE
056200         INVALID KEY
056300             SET WS-FS-ORD-DET-NAO-EXISTE TO TRUE
056400     END-START.
056500*
056600     IF WS-FS-ORD-DET-OK
056700         PERFORM P615-LER-1-PROD-FINAL THRU P615-FIM
056800                 UNTIL NOT WS-FS-ORD-DET-OK
056900                     OR OPD-ORDEN-ID NOT = WS-ORD-ID-CORRENTE
057000                     OR NOT OPD-ES-PROD-FINAL
057100     END-IF.
057200*
057300 P610-FIM.
057400*-----------------------------------------------------------------
057500 P615-LER-1-PROD-FINAL.
057600*
057700     READ ORDER-DETAIL NEXT RECORD
057800         AT END
057900             SET WS-FS-ORD-DET-NAO-EXISTE TO TRUE
058000     END-READ.
058100*
058200     IF WS-FS-ORD-DET-OK
058300             AND OPD-ORDEN-ID = WS-ORD-ID-CORRENTE
058400             AND OPD-ES-PROD-FINAL
058500         ADD 1 TO WS-QTD-ITENS
058600         MOVE OPD-PRODUCTO-ID TO
058700                              WS-ITEM-PRODUCTO-ID (WS-QTD-ITENS)
058800         MOVE OPD-CANTIDAD    TO WS-ITEM-CANTIDAD (WS-QTD-ITENS)
058900     END-IF.
059000*
059100 P615-FIM.
059200*-----------------------------------------------------------------
059300 P620-ENTRAR-PROD-FINAL.
059400*
059500     MOVE "06"                       TO WS-LKS-STK-OPERACION.
059600     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX)
059700                                     TO WS-LKS-STK-PRODUCTO-ID.
059800     MOVE ORD-ALM-DESTINO-ID         TO WS-LKS-STK-ALMACEN-ID.
059900     CALL "STXB0910" USING WS-LKS-STOCK.
060000*
060100     MOVE "01"                       TO WS-LKS-STK-OPERACION.
060200     CALL "STXB0910" USING WS-LKS-STOCK.
060300     MOVE WS-LKS-STK-CANTIDAD
060400         TO WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX).
060500*
060600     MOVE "05"                       TO WS-LKS-STK-OPERACION.
060700     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX) TO WS-LKS-STK-CANTIDAD.
060800     CALL "STXB0910" USING WS-LKS-STOCK.
060900     COMPUTE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX) =
061000             WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX) +
061100             WS-ITEM-CANTIDAD (WS-ITEM-IDX).
061200*
061300     MOVE WS-ORD-ID-CORRENTE         TO MOV-ID.
061400     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO MOV-PRODUCTO-ID.
061500     MOVE ORD-ALM-DESTINO-ID         TO MOV-ALMACEN-ID.
061600     MOVE ZERO                       TO MOV-USUARIO-ID.
061700     SET MOV-ENTRADA-POR-PRODUCCION  TO TRUE.
061800     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX) TO MOV-CANTIDAD-MOVIDA.
061900     MOVE WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX)
062000                                     TO MOV-STOCK-ANTERIOR.
062100     MOVE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX)    TO MOV-STOCK-NUEVO.
062200     MOVE LK-CA-FECHA-PROCESO        TO MOV-FECHA-AAAAMMDD.
062300     MOVE LK-CA-HORA-PROCESO         TO MOV-FECHA-HHMMSS.
062400     WRITE REG-MOVIMIENTO.
062500*
062600 P620-FIM.
062700*-----------------------------------------------------------------
062800 P900-FECHAR-ARQUIVOS.
062900*
063000     CLOSE PROD-ORDER-TRANS ORDER-MASTER ORDER-DETAIL
063100           WAREHOUSE-MASTER PRODUCT-MASTER MOVEMENT-LEDGER.
063200*
063300 P900-FIM.
063400*
063500 END PROGRAM STXB0300.
