000100******************************************************************
000200* Author: R. QUISPE MAMANI
000300* Date: 04/11/2001
000400* Purpose: GUARDA DE CADASTROS MESTRES - PARA CADA PEDIDO DE
000500*          CRIACAO DE PRODUCTO CONFERE UNICIDADE DE SKU (REGRA
000600*          8) ANTES DE INCLUIR; PARA CADA PEDIDO DE BAIXA DE
000700*          PRODUCTO, CLIENTE OU PROVEEDOR SO' MARCA O CAMPO
000800*          ACTIVO = "N" (REGRA 12) - NUNCA EXCLUI FISICAMENTE.
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    STXB0540.
001400 AUTHOR.        R. QUISPE MAMANI.
001500 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001600 DATE-WRITTEN.  04/11/2001.
001700 DATE-COMPILED. 04/11/2001.
001800 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001900                ESTOQUE SAMVITEX.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES
002200*-----------------------------------------------------------------
002300* 04/11/2001 - R.Q.M. - CH-0251 - VERSAO INICIAL DA GUARDA DE     CH-0251
002400*              CADASTROS MESTRES (SKU E BAIXA LOGICA).            CH-0251
002500* 19/03/2002 - L.F.Q. - CH-0273 - INCLUIDA A BAIXA LOGICA DE      CH-0273
002600*              PROVEEDOR (ANTES SO' TRATAVA PRODUCTO E CLIENTE).  CH-0273
002700* 20/01/2004 - M.T.V. - CH-0308 - INCLUIDA A VALIDACAO DE CAMPOS  CH-0308
002800*              (STXB0900) NA CRIACAO DE PRODUCTO:                CH-0308
002900*              SKU COM LONGITUDE MINIMA E PRECOS/ESTOQUE MINIMO   CH-0308
003000*              SEM VALOR NEGATIVO.                                CH-0308
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MASTER-GUARD-TRANS ASSIGN TO "MASTER-GUARD-TRANS"
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-FS-MGT.
004200*
004300     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
004400         ORGANIZATION IS INDEXED
004500         ACCESS MODE IS RANDOM
004600         RECORD KEY IS PROD-ID
004700         FILE STATUS IS WS-FS-PRODUTO.
004800*
004900     SELECT PRODUCT-MASTER-2 ASSIGN TO "PRODUCT-MASTER"
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS SEQUENTIAL
005200         RECORD KEY IS PROD-ID-2
005300         FILE STATUS IS WS-FS-PRODUTO-2.
005400*
005500     SELECT CUSTOMER-MASTER ASSIGN TO "CUSTOMER-MASTER"
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS RANDOM
005800         RECORD KEY IS CLI-ID
005900         FILE STATUS IS WS-FS-CLIENTE.
006000*
006100     SELECT SUPPLIER-MASTER ASSIGN TO "SUPPLIER-MASTER"
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS RANDOM
006400         RECORD KEY IS PRV-ID
006500         FILE STATUS IS WS-FS-PROVEEDOR.
006600*
006700     SELECT GUARD-RESULT ASSIGN TO "MASTER-GUARD-RESULT"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-FS-RESULT.
007000*-----------------------------------------------------------------
007100 DATA DIVISION.
007200*-----------------------------------------------------------------
007300 FILE SECTION.
007400*-----------------------------------------------------------------
007500 FD  MASTER-GUARD-TRANS
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F.
007800     COPY STXMGT.
007900*
008000 FD  PRODUCT-MASTER
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300     COPY STXPROD.
008400*
008500* SEGUNDA SELECT DO MESMO ARQUIVO FISICO, PARA A VARREDURA
008600* SEQUENCIAL DE CONFERENCIA DE SKU NA CRIACAO (NAO HA' INDICE
008700* ALTERNATIVO POR SKU NESTE PASSO).
008800 FD  PRODUCT-MASTER-2
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100 01  REG-PRODUCTO-2.
009200     05  PROD-ID-2                    PIC 9(006).
009300     05  PROD-SKU-2                   PIC X(020).
009400     05  PROD-NOMBRE-2                PIC X(030).
009500     05  PROD-PRECIO-COSTO-2          PIC S9(08)V99.
009600     05  PROD-PRECIO-VENTA-2          PIC S9(08)V99.
009700     05  PROD-STOCK-MINIMO-2          PIC 9(005).
009800     05  PROD-ACTIVO-2                PIC X(001).
009900     05  PROD-CATEGORIA-ID-2          PIC 9(004).
010000     05  PROD-PROVEEDOR-ID-2          PIC 9(004).
010100     05  FILLER                       PIC X(030).
010200*
010300 FD  CUSTOMER-MASTER
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600     COPY STXCLI.
010700*
010800 FD  SUPPLIER-MASTER
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100     COPY STXPRV.
011200*
011300 FD  GUARD-RESULT.
011400 01  REG-RESULT                       PIC X(080).
011500*-----------------------------------------------------------------
011600 WORKING-STORAGE SECTION.
011700*-----------------------------------------------------------------
011800 77  WS-FS-MGT                        PIC X(002).
011900     88  WS-FS-MGT-OK                 VALUE "00".
012000 77  WS-FS-PRODUTO                    PIC X(002).
012100     88  WS-FS-PRODUTO-OK             VALUE "00".
012200 77  WS-FS-PRODUTO-2                  PIC X(002).
012300     88  WS-FS-PRODUTO-2-OK           VALUE "00".
012400 77  WS-FS-CLIENTE                    PIC X(002).
012500     88  WS-FS-CLIENTE-OK             VALUE "00".
012600 77  WS-FS-PROVEEDOR                  PIC X(002).
012700     88  WS-FS-PROVEEDOR-OK           VALUE "00".
012800 77  WS-FS-RESULT                     PIC X(002).
012900     88  WS-FS-RESULT-OK              VALUE "00".
013000*-----------------------------------------------------------------
013100 77  WS-FIM-MGT                       PIC X(001) VALUE "N".
013200     88  WS-FIM-MGT-OK                VALUE "S".
013300 77  WS-FIM-PRODUTO-2                 PIC X(001) VALUE "N".
013400     88  WS-FIM-PRODUTO-2-OK          VALUE "S".
013500 77  WS-JA-EXISTE-SKU                 PIC X(001) VALUE "N".
013600     88  WS-SKU-DUPLICADO             VALUE "S".
013700 77  WS-QTD-PROCESSADOS               PIC 9(005) COMP VALUE ZERO.
013800 77  WS-QTD-CRIADOS                   PIC 9(005) COMP VALUE ZERO.
013900 77  WS-QTD-BAIXADOS                  PIC 9(005) COMP VALUE ZERO.
014000 77  WS-QTD-REJEITADOS                PIC 9(005) COMP VALUE ZERO.
014100 77  WS-CAMPOS-INVALIDOS              PIC X(001) VALUE "N".
014200     88  WS-HA-CAMPO-INVALIDO         VALUE "S".
014300 77  WS-MOTIVO-CAMPO-INVALIDO         PIC X(040) VALUE SPACES.
014400*-----------------------------------------------------------------
014500* AREA DE LIGACAO PARA CHAMAR A RUTINA DE VALIDACAO DE CAMPO
014600* (STXB0900 - LONGITUDE MINIMA E VALOR NUMERICO MINIMO).
014700* O LAYOUT REPRODUZ, CAMPO A CAMPO, A LKS-PARAMETRO DA RUTINA.
014800*-----------------------------------------------------------------
014900 01  WS-PARM-VALIDACAO.
015000     05  WS-PVL-OPERACION             PIC X(002).
015100     05  WS-PVL-CAMPO-COMUM           PIC X(048).
015200     05  WS-PVL-CAMPO-TEXTO REDEFINES WS-PVL-CAMPO-COMUM.
015300         10  WS-PVL-VALOR-TEXTO       PIC X(040).
015400         10  WS-PVL-LONGITUD-MINIMA   PIC 9(003).
015500         10  FILLER                   PIC X(005).
015600     05  WS-PVL-CAMPO-NUMERICO REDEFINES WS-PVL-CAMPO-COMUM.
015700         10  WS-PVL-VALOR-NUMERICO    PIC S9(10)V99.
015800         10  WS-PVL-UMBRAL-MINIMO     PIC S9(10)V99.
015900         10  FILLER                   PIC X(024).
016000     05  WS-PVL-RETORNO               PIC 9(001).
016100         88  WS-PVL-VALIDO            VALUE 0.
016200         88  WS-PVL-INVALIDO          VALUE 1.
016300*-----------------------------------------------------------------
016400 01  WS-TRANS-ATUAL.
016500     05  WS-MGT-TIPO                  PIC X(010).
016600     05  WS-MGT-ACCION                PIC X(006).
016700     05  WS-MGT-ID                    PIC 9(006).
016800 01  WS-TRANS-ATUAL-R REDEFINES WS-TRANS-ATUAL.
016900     05  FILLER                       PIC X(022).
017000*-----------------------------------------------------------------
017100 01  WS-RESULT-CRIADO-LINHA.
017200     05  FILLER              PIC X(020) VALUE
017300             "PRODUCTO CRIADO.....: ".
017400     05  WS-RCR-ID           PIC ZZZZZ9.
017500     05  FILLER              PIC X(003) VALUE SPACES.
017600     05  WS-RCR-SKU          PIC X(020) VALUE SPACES.
017700 01  WS-RESULT-CRIADO-LINHA-R REDEFINES WS-RESULT-CRIADO-LINHA.
017800     05  FILLER              PIC X(050).
017900 01  WS-RESULT-BAIXA-LINHA.
018000     05  FILLER              PIC X(020) VALUE
018100             "REGISTRO BAIXADO....: ".
018200     05  WS-RBX-TIPO         PIC X(010) VALUE SPACES.
018300     05  FILLER              PIC X(003) VALUE SPACES.
018400     05  WS-RBX-ID           PIC ZZZZZ9.
018500 01  WS-RESULT-BAIXA-LINHA-R REDEFINES WS-RESULT-BAIXA-LINHA.
018600     05  FILLER              PIC X(040).
018700 01  WS-RESULT-REJ-LINHA.
018800     05  FILLER              PIC X(020) VALUE
018900             "TRANSACAO REJEITADA.: ".
019000     05  WS-RRJ-TIPO         PIC X(010) VALUE SPACES.
019100     05  FILLER              PIC X(001) VALUE SPACES.
019200     05  WS-RRJ-ID           PIC ZZZZZ9.
019300     05  FILLER              PIC X(002) VALUE SPACES.
019400     05  WS-RRJ-MOTIVO       PIC X(040) VALUE SPACES.
019500 01  WS-RESULT-TOTAL.
019600     05  FILLER              PIC X(020) VALUE
019700             "TOTAL PROCESSADOS...: ".
019800     05  WS-RTO-QTD          PIC ZZZZ9.
019900     05  FILLER              PIC X(003) VALUE SPACES.
020000     05  FILLER              PIC X(010) VALUE "CRIADOS: ".
020100     05  WS-RTO-QTD-CRIADOS  PIC ZZZZ9.
020200     05  FILLER              PIC X(003) VALUE SPACES.
020300     05  FILLER              PIC X(009) VALUE "BAIXADOS: ".
020400     05  WS-RTO-QTD-BAIXADOS PIC ZZZZ9.
020500     05  FILLER              PIC X(003) VALUE SPACES.
020600     05  FILLER              PIC X(012) VALUE "REJEITADOS: ".
020700     05  WS-RTO-QTD-REJ      PIC ZZZZ9.
020800*-----------------------------------------------------------------
020900 LINKAGE SECTION.
021000*-----------------------------------------------------------------
021100 COPY STXCOM.
021200*-----------------------------------------------------------------
021300 PROCEDURE DIVISION USING LK-COM-AREA.
021400*-----------------------------------------------------------------
021500 P000-PRINCIPAL.
021600*
021700     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
021800*
021900     PERFORM P300-PROCESSAR THRU P300-FIM
022000             UNTIL WS-FIM-MGT-OK.
022100*
022200     PERFORM P800-IMPRIMIR-TOTAL THRU P800-FIM.
022300*
022400     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
022500*
022600     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
022700*
022800     GOBACK.
022900*-----------------------------------------------------------------
023000 P100-ABRIR-ARQUIVOS.
023100*
023200     OPEN INPUT MASTER-GUARD-TRANS.
023300     OPEN I-O   PRODUCT-MASTER.
023400     OPEN I-O   CUSTOMER-MASTER.
023500     OPEN I-O   SUPPLIER-MASTER.
023600     OPEN OUTPUT GUARD-RESULT.
023700*
023800     PERFORM P200-LER-1-MGT THRU P200-FIM.
023900*
024000 P100-FIM.
024100*-----------------------------------------------------------------
024200 P200-LER-1-MGT.
024300*
024400     READ MASTER-GUARD-TRANS
024500         AT END
024600             SET WS-FIM-MGT-OK TO TRUE
024700     END-READ.
024800*
024900 P200-FIM.
025000*-----------------------------------------------------------------
025100 P300-PROCESSAR.
025200*
025300     ADD 1 TO WS-QTD-PROCESSADOS.
025400     MOVE MGT-TIPO   TO WS-MGT-TIPO.
025500     MOVE MGT-ACCION TO WS-MGT-ACCION.
025600     MOVE MGT-ID     TO WS-MGT-ID.
025700*
025800     IF MGT-ES-CREATE
025900         IF MGT-ES-PRODUCTO
026000             PERFORM P400-CRIAR-PRODUTO THRU P400-FIM
026100         ELSE
026200             MOVE "CRIACAO SO' SUPORTADA PARA PRODUCTO"
026300                     TO WS-RRJ-MOTIVO
026400             MOVE WS-MGT-TIPO TO WS-RRJ-TIPO
026500             MOVE WS-MGT-ID   TO WS-RRJ-ID
026600             WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
026700             ADD 1 TO WS-QTD-REJEITADOS
026800         END-IF
026900     ELSE
027000         IF MGT-ES-DELETE
027100             PERFORM P600-BAIXAR-REGISTRO THRU P600-FIM
027200         ELSE
027300             MOVE "ACAO DESCONHECIDA" TO WS-RRJ-MOTIVO
027400             MOVE WS-MGT-TIPO         TO WS-RRJ-TIPO
027500             MOVE WS-MGT-ID           TO WS-RRJ-ID
027600             WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
027700             ADD 1 TO WS-QTD-REJEITADOS
027800         END-IF
027900     END-IF.
028000*
028100     PERFORM P200-LER-1-MGT THRU P200-FIM.
028200*
028300 P300-FIM.
028400*-----------------------------------------------------------------
028500* P400 - CRIACAO DE PRODUCTO (REGRA 8): O CODIGO E' A CHAVE DO
028600*        ARQUIVO (JA' GARANTE UNICIDADE PELO READ COM INVALID
028700*        KEY); OS CAMPOS RECEBIDOS SO' SAO GRAVADOS DEPOIS DE
028800*        PASSAR PELA VALIDACAO DE CAMPOS (P405); O SKU E'
028900*        CONFERIDO A PARTE NUMA VARREDURA SEQUENCIAL DO ARQUIVO
029000*        INTEIRO (P410).
029100*-----------------------------------------------------------------
029200 P400-CRIAR-PRODUTO.
029300*
029400     PERFORM P405-VALIDAR-CAMPOS THRU P405-FIM.
029500     IF WS-HA-CAMPO-INVALIDO
029600         MOVE WS-MOTIVO-CAMPO-INVALIDO TO WS-RRJ-MOTIVO
029700         MOVE WS-MGT-TIPO              TO WS-RRJ-TIPO
029800         MOVE WS-MGT-ID                TO WS-RRJ-ID
029900         WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
030000         ADD 1 TO WS-QTD-REJEITADOS
030100     ELSE
030200         MOVE WS-MGT-ID TO PROD-ID
030300         READ PRODUCT-MASTER
030400             INVALID KEY
030500                 PERFORM P410-CONFERIR-SKU THRU P410-FIM
030600                 IF WS-SKU-DUPLICADO
030700                     MOVE "SKU JA CADASTRADO" TO WS-RRJ-MOTIVO
030800                     MOVE WS-MGT-TIPO         TO WS-RRJ-TIPO
030900                     MOVE WS-MGT-ID           TO WS-RRJ-ID
031000                     WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
031100                     ADD 1 TO WS-QTD-REJEITADOS
031200                 ELSE
031300                     MOVE WS-MGT-ID           TO PROD-ID
031400                     MOVE MGT-PRD-SKU         TO PROD-SKU
031500                     MOVE MGT-PRD-NOMBRE      TO PROD-NOMBRE
031600                     MOVE MGT-PRD-PRECIO-COSTO TO PROD-PRECIO-COSTO
031700                     MOVE MGT-PRD-PRECIO-VENTA TO PROD-PRECIO-VENTA
031800                     MOVE MGT-PRD-STOCK-MINIMO TO PROD-STOCK-MINIMO
031900                     MOVE MGT-PRD-CATEGORIA-ID TO PROD-CATEGORIA-ID
032000                     MOVE MGT-PRD-PROVEEDOR-ID TO PROD-PROVEEDOR-ID
032100                     SET PROD-ES-ATIVO TO TRUE
032200                     WRITE REG-PRODUCTO
032300                     MOVE WS-MGT-ID    TO WS-RCR-ID
032400                     MOVE MGT-PRD-SKU  TO WS-RCR-SKU
032500                     WRITE REG-RESULT FROM WS-RESULT-CRIADO-LINHA
032600                     ADD 1 TO WS-QTD-CRIADOS
032700                 END-IF
032800             NOT INVALID KEY
032900                 MOVE "PRODUCTO JA CADASTRADO" TO WS-RRJ-MOTIVO
033000                 MOVE WS-MGT-TIPO               TO WS-RRJ-TIPO
033100                 MOVE WS-MGT-ID                 TO WS-RRJ-ID
033200                 WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
033300                 ADD 1 TO WS-QTD-REJEITADOS
033400         END-READ
033500     END-IF.
033600*
033700 P400-FIM.
033800*-----------------------------------------------------------------
033900* P405 - VALIDACAO DE CAMPOS (SERVICO DE VALIDACAO
034000*        STXB0900), CHAMADA ANTES DE GRAVAR O PRODUCTO NOVO.
034100*-----------------------------------------------------------------
034200 P405-VALIDAR-CAMPOS.
034300*
034400     MOVE "N" TO WS-CAMPOS-INVALIDOS.
034500     MOVE SPACES TO WS-MOTIVO-CAMPO-INVALIDO.
034600*
034700     MOVE "03"            TO WS-PVL-OPERACION.
034800     MOVE MGT-PRD-SKU     TO WS-PVL-VALOR-TEXTO.
034900     MOVE 003             TO WS-PVL-LONGITUD-MINIMA.
035000     CALL "STXB0900" USING WS-PARM-VALIDACAO.
035100     IF WS-PVL-INVALIDO
035200         SET WS-HA-CAMPO-INVALIDO TO TRUE
035300         MOVE "SKU COM MENOS DE 3 CARACTERES"
035400                 TO WS-MOTIVO-CAMPO-INVALIDO
035500     END-IF.
035600*
035700     IF NOT WS-HA-CAMPO-INVALIDO
035800         MOVE "04"                    TO WS-PVL-OPERACION
035900         MOVE MGT-PRD-PRECIO-COSTO    TO WS-PVL-VALOR-NUMERICO
036000         MOVE ZERO                    TO WS-PVL-UMBRAL-MINIMO
036100         CALL "STXB0900" USING WS-PARM-VALIDACAO
036200         IF WS-PVL-INVALIDO
036300             SET WS-HA-CAMPO-INVALIDO TO TRUE
036400             MOVE "PRECO DE CUSTO NEGATIVO"
036500                     TO WS-MOTIVO-CAMPO-INVALIDO
036600         END-IF
036700     END-IF.
036800*
036900     IF NOT WS-HA-CAMPO-INVALIDO
037000         MOVE "04"                    TO WS-PVL-OPERACION
037100         MOVE MGT-PRD-PRECIO-VENTA    TO WS-PVL-VALOR-NUMERICO
037200         MOVE ZERO                    TO WS-PVL-UMBRAL-MINIMO
037300         CALL "STXB0900" USING WS-PARM-VALIDACAO
037400         IF WS-PVL-INVALIDO
037500             SET WS-HA-CAMPO-INVALIDO TO TRUE
037600             MOVE "PRECO DE VENDA NEGATIVO"
037700                     TO WS-MOTIVO-CAMPO-INVALIDO
037800         END-IF
037900     END-IF.
038000*
038100 P405-FIM.
038200*-----------------------------------------------------------------
038300 P410-CONFERIR-SKU.
038400*
038500     MOVE "N" TO WS-JA-EXISTE-SKU.
038600     MOVE "N" TO WS-FIM-PRODUTO-2.
038700*
038800     OPEN INPUT PRODUCT-MASTER-2.
038900     PERFORM P420-LER-1-PRODUTO-2 THRU P420-FIM
039000             UNTIL WS-FIM-PRODUTO-2-OK
039100                 OR WS-SKU-DUPLICADO.
039200     CLOSE PRODUCT-MASTER-2.
039300*
039400 P410-FIM.
039500*-----------------------------------------------------------------
039600 P420-LER-1-PRODUTO-2.
039700*
039800     READ PRODUCT-MASTER-2
039900         AT END
040000             SET WS-FIM-PRODUTO-2-OK TO TRUE
040100         NOT AT END
040200             IF PROD-SKU-2 = MGT-PRD-SKU
040300                 SET WS-SKU-DUPLICADO TO TRUE
040400             END-IF
040500     END-READ.
040600*
040700 P420-FIM.
040800*-----------------------------------------------------------------
040900* P600 - BAIXA LOGICA (REGRA 12) - PRODUCTO, CLIENTE OU
041000*        PROVEEDOR - NUNCA HA' EXCLUSAO FISICA.
041100*-----------------------------------------------------------------
041200 P600-BAIXAR-REGISTRO.
041300*
041400     IF MGT-ES-PRODUCTO
041500         MOVE WS-MGT-ID TO PROD-ID
041600         READ PRODUCT-MASTER
041700             INVALID KEY
041800                 MOVE "PRODUCTO NAO CADASTRADO" TO WS-RRJ-MOTIVO
041900                 MOVE WS-MGT-TIPO                TO WS-RRJ-TIPO
042000                 MOVE WS-MGT-ID                  TO WS-RRJ-ID
042100                 WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
042200                 ADD 1 TO WS-QTD-REJEITADOS
042300             NOT INVALID KEY
042400                 SET PROD-ES-INACTIVO TO TRUE
042500                 REWRITE REG-PRODUCTO
042600                 MOVE WS-MGT-TIPO TO WS-RBX-TIPO
042700                 MOVE WS-MGT-ID   TO WS-RBX-ID
042800                 WRITE REG-RESULT FROM WS-RESULT-BAIXA-LINHA
042900                 ADD 1 TO WS-QTD-BAIXADOS
043000         END-READ
043100     ELSE
043200         IF WS-MGT-TIPO = "CLIENTE"
043300             MOVE WS-MGT-ID TO CLI-ID
043400             READ CUSTOMER-MASTER
043500                 INVALID KEY
043600                     MOVE "CLIENTE NAO CADASTRADO"
043700                                     TO WS-RRJ-MOTIVO
043800                     MOVE WS-MGT-TIPO               TO WS-RRJ-TIPO
043900                     MOVE WS-MGT-ID                 TO WS-RRJ-ID
044000                     WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
044100                     ADD 1 TO WS-QTD-REJEITADOS
044200                 NOT INVALID KEY
044300                     SET CLI-ES-INACTIVO TO TRUE
044400                     REWRITE REG-CLIENTE
044500                     MOVE WS-MGT-TIPO TO WS-RBX-TIPO
044600                     MOVE WS-MGT-ID   TO WS-RBX-ID
044700                     WRITE REG-RESULT FROM WS-RESULT-BAIXA-LINHA
044800                     ADD 1 TO WS-QTD-BAIXADOS
044900             END-READ
045000         ELSE
045100             IF WS-MGT-TIPO = "PROVEEDOR"
045200                 MOVE WS-MGT-ID TO PRV-ID
045300                 READ SUPPLIER-MASTER
045400                     INVALID KEY
045500                         MOVE "PROVEEDOR NAO CADASTRADO"
045600                                 TO WS-RRJ-MOTIVO
045700                         MOVE WS-MGT-TIPO TO WS-RRJ-TIPO
045800                         MOVE WS-MGT-ID   TO WS-RRJ-ID
045900                         WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
046000                         ADD 1 TO WS-QTD-REJEITADOS
046100                     NOT INVALID KEY
046200                         SET PRV-ES-INACTIVO TO TRUE
046300                         REWRITE REG-PROVEEDOR
046400                         MOVE WS-MGT-TIPO TO WS-RBX-TIPO
046500                         MOVE WS-MGT-ID   TO WS-RBX-ID
046600                         WRITE REG-RESULT
046700                                 FROM WS-RESULT-BAIXA-LINHA
046800                         ADD 1 TO WS-QTD-BAIXADOS
046900                 END-READ
047000             ELSE
047100                 MOVE "TIPO DESCONHECIDO" TO WS-RRJ-MOTIVO
047200                 MOVE WS-MGT-TIPO         TO WS-RRJ-TIPO
047300                 MOVE WS-MGT-ID           TO WS-RRJ-ID
047400                 WRITE REG-RESULT FROM WS-RESULT-REJ-LINHA
047500                 ADD 1 TO WS-QTD-REJEITADOS
047600             END-IF
047700         END-IF
047800     END-IF.
047900*
048000 P600-FIM.
048100*-----------------------------------------------------------------
048200 P800-IMPRIMIR-TOTAL.
048300*
048400     MOVE WS-QTD-PROCESSADOS  TO WS-RTO-QTD.
048500     MOVE WS-QTD-CRIADOS      TO WS-RTO-QTD-CRIADOS.
048600     MOVE WS-QTD-BAIXADOS     TO WS-RTO-QTD-BAIXADOS.
048700     MOVE WS-QTD-REJEITADOS   TO WS-RTO-QTD-REJ.
048800     WRITE REG-RESULT FROM WS-RESULT-TOTAL.
048900*
049000 P800-FIM.
049100*-----------------------------------------------------------------
049200 P900-FECHAR-ARQUIVOS.
049300*
049400     CLOSE MASTER-GUARD-TRANS PRODUCT-MASTER CUSTOMER-MASTER
049500           SUPPLIER-MASTER GUARD-RESULT.
049600*
049700 P900-FIM.
049800*
049900 END PROGRAM STXB0540.
