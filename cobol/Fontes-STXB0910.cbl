000100******************************************************************
000200* Author: R. QUISPE MAMANI
000300* Date: 22/06/1990
000400* Purpose: SERVICIO-INVENTARIO - CARGA O CADASTRO SEQUENCIAL
000500*          INVENTORY-MASTER EM TABELA (POIS O ARQUIVO NAO E'
000600*          INDEXADO), RESPONDE AS CONSULTAS DE STOCK-POR-ALMACEN,
000700*          STOCK-TOTAL E DETALHAMENTO, ATUALIZA/CRIA LINHAS DE
000800*          ESTOQUE E REGRAVA O ARQUIVO NO FIM DO JOB - UNICO
000900*          PONTO DE ACESSO AO INVENTARIO PARA OS PROGRAMAS DE
001000*          VENDA, COMPRA, ORDEM DE PRODUCAO E PAINEL (STXB0100,
001100*          STXB0200, STXB0300, STXB0430).
001200******************************************************************
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.    STXB0910.
001700 AUTHOR.        R. QUISPE MAMANI.
001800 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001900 DATE-WRITTEN.  22/06/1990.
002000 DATE-COMPILED. 22/06/1990.
002100 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002200                ESTOQUE SAMVITEX.
002300*-----------------------------------------------------------------
002400* HISTORICO DE ALTERACOES
002500*-----------------------------------------------------------------
002600* 22/06/1990 - R.Q.M. - CH-0004 - VERSAO INICIAL: CARGA DA TABELA CH-0004 
002700*              E CONSULTA STOCK-POR-ALMACEN (OPERACAO 01), PEDIDA CH-0004 
002800*              PELO FECHAMENTO DE VENDAS.                         CH-0004 
002900* 14/02/1992 - R.Q.M. - CH-0031 - INCLUIDA A OPERACAO 02          CH-0031 
003000*              (STOCK-TOTAL), PEDIDA PELO PAINEL GERENCIAL.       CH-0031 
003100* 03/09/1996 - M.T.V. - CH-0083 - INCLUIDAS AS OPERACOES 03/04    CH-0083 
003200*              (INICIAR-DETALLE / PROXIMO-DETALLE), PARA O        CH-0083 
003300*              RELATORIO DE DETALHAMENTO DE STOCK POR ALMACEN.    CH-0083 
003400* 19/11/1998 - J.CCA. - CH-0155 - REVISAO PARA O ANO 2000: A      CH-0155 
003500*              TABELA NAO GUARDA DATA, SEM IMPACTO.               CH-0155 
003600* 07/04/2001 - L.F.Q. - CH-0243 - AMPLIADO O TAMANHO DA TABELA DE CH-0243 
003700*              5.000 PARA A CAPACIDADE ATUAL, POIS O CADASTRO DE  CH-0243 
003800*              INVENTARIO CRESCEU COM OS ALMACENS DE TALLER.      CH-0243 
003900* 18/03/2002 - L.F.Q. - CH-0270 - INCLUIDAS AS OPERACOES 05/06/07 CH-0270 
004000*              (ATUALIZAR-DELTA, CREAR, GRAVAR), PARA A SUBRUTINA CH-0270 
004100*              PASSAR A SER O UNICO PONTO DE ACESSO AO ESTOQUE NO CH-0270 
004200*              JOB DIARIO (ANTES CADA PROGRAMA ATUALIZAVA O SEU   CH-0270 
004300*              PROPRIO ARQUIVO DE SAIDA, O QUE DUPLICAVA LOGICA). CH-0270 
004400* 25/03/2002 - L.F.Q. - CH-0271 - CORRIGIDO: A OPERACAO 06        CH-0271
004500*              (CREAR) ACRESCENTAVA A LINHA NO FIM DA TABELA E    CH-0271
004600*              QUEBRAVA A ORDEM ASCENDENTE USADA PELO SEARCH ALL  CH-0271
004700*              DA OPERACAO 01; TROCADA A BUSCA POR VARREDURA      CH-0271
004800*              LINEAR (P210), QUE NAO DEPENDE DA TABELA ESTAR     CH-0271
004900*              CLASSIFICADA.                                      CH-0271
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT INVENTORY-MASTER ASSIGN TO "INVENTORY-MASTER"
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-FS-INVENTARIO.
006100*-----------------------------------------------------------------
006200 DATA DIVISION.
006300*-----------------------------------------------------------------
006400 FILE SECTION.
006500*-----------------------------------------------------------------
006600 FD  INVENTORY-MASTER
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900     COPY STXINV.
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------------
007300 77  WS-FS-INVENTARIO                PIC X(002).
007400     88  WS-FS-OK                    VALUE "00".
007500     88  WS-FS-FIM-ARQUIVO           VALUE "10".
007600*-----------------------------------------------------------------
007700* TABELA EM MEMORIA DO CADASTRO DE INVENTARIO. A CARGA INICIAL VEM
007800* CLASSIFICADA POR (PRODUCTO, ALMACEN), MAS A OPERACAO 06 (CREAR)
007900* ACRESCENTA LINHAS NO FIM - POR ISSO TODA BUSCA E' POR VARREDURA
008000* LINEAR (VER CH-0271), NUNCA SEARCH ALL.
008100*-----------------------------------------------------------------
008200 01  WS-TABELA-INVENTARIO.
008300     05  WS-INV-LINHA OCCURS 5000 TIMES
008400             INDEXED BY WS-INV-IDX.
008500         10  WS-INV-CHAVE.
008600             15  WS-INV-PRODUCTO-ID  PIC 9(006).
008700             15  WS-INV-ALMACEN-ID   PIC 9(004).
008800         10  WS-INV-CANTIDAD         PIC S9(007).
008900     05  FILLER                      PIC X(004) VALUE SPACES.
009000*-----------------------------------------------------------------
009100* CHAVE DE PROCURA MONTADA PARA COMPARAR COM WS-INV-CHAVE; A
009200* VISAO EM BYTES SERVE PARA O RASTRO DE DEPURACAO.
009300*-----------------------------------------------------------------
009400 01  WS-CHAVE-PROCURADA.
009500     05  WS-CHAVE-PROCURADA-PRODUCTO PIC 9(006).
009600     05  WS-CHAVE-PROCURADA-ALMACEN  PIC 9(004).
009700     05  FILLER                      PIC X(002) VALUE SPACES.
009800 01  WS-CHAVE-PROCURADA-R REDEFINES WS-CHAVE-PROCURADA.
009900     05  WS-CHAVE-PROCURADA-BYTES    PIC X(012).
010000*-----------------------------------------------------------------
010100 77  WS-INV-QTD-REGISTROS            PIC 9(005) COMP VALUE ZERO.
010200 77  WS-INV-IDX-DETALHE              PIC 9(005) COMP VALUE ZERO.
010300 77  WS-INV-PRODUCTO-DETALLE         PIC 9(006) VALUE ZERO.
010400 77  WS-INV-ACUM                     PIC S9(009) COMP VALUE ZERO.
010500 77  WS-INV-IDX-GRAVAR               PIC 9(005) COMP VALUE ZERO.
010600 77  WS-INV-FIM-ARQUIVO              PIC X(001) VALUE "N".
010700     88  WS-INV-FIM-OK               VALUE "S".
010800 77  WS-ACHOU-DETALLE                PIC X(001) VALUE "N".
010900     88  WS-DETALLE-ACHADO           VALUE "S".
011000 77  WS-ACHOU-CONSULTA               PIC X(001) VALUE "N".
011100     88  WS-CONSULTA-ACHADA          VALUE "S".
011200*-----------------------------------------------------------------
011300 LINKAGE SECTION.
011400*-----------------------------------------------------------------
011500* LKS-CAMPO-COMUM MUDA DE FORMA CONFORME A OPERACAO: LKS-CAMPO-
011600* CONSULTA PARA AS OPERACOES 01/02 (CONSULTA DIRETA POR CHAVE OU
011700* SOMATORIA) E LKS-CAMPO-DETALLE PARA O PAR 03/04 (ITERADOR DO
011800* DETALHAMENTO POR ALMACEN).
011900*-----------------------------------------------------------------
012000 01  LKS-PARAMETRO.
012100     05  LKS-OPERACION               PIC X(002).
012200         88  LKS-OP-CARGAR           VALUE "00".
012300         88  LKS-OP-STOCK-ALMACEN    VALUE "01".
012400         88  LKS-OP-STOCK-TOTAL      VALUE "02".
012500         88  LKS-OP-INICIAR-DETALLE  VALUE "03".
012600         88  LKS-OP-PROXIMO-DETALLE  VALUE "04".
012700         88  LKS-OP-ACTUALIZAR-DELTA VALUE "05".
012800         88  LKS-OP-CREAR            VALUE "06".
012900         88  LKS-OP-GRAVAR           VALUE "07".
013000     05  LKS-CAMPO-COMUM             PIC X(020).
013100     05  LKS-CAMPO-CONSULTA REDEFINES LKS-CAMPO-COMUM.
013200         10  LKS-PRODUCTO-ID         PIC 9(006).
013300         10  LKS-ALMACEN-ID          PIC 9(004).
013400         10  LKS-CANTIDAD            PIC S9(007).
013500         10  FILLER                  PIC X(003).
013600     05  LKS-CAMPO-DETALLE REDEFINES LKS-CAMPO-COMUM.
013700         10  LKS-PRODUCTO-ID-DET     PIC 9(006).
013800         10  LKS-ALMACEN-ACHADO      PIC 9(004).
013900         10  LKS-CANTIDAD-ACHADA     PIC S9(007).
014000         10  FILLER                  PIC X(003).
014100     05  LKS-RETORNO                 PIC 9(001).
014200         88  LKS-OK                  VALUE 0.
014300         88  LKS-SEM-REGISTRO        VALUE 1.
014400*-----------------------------------------------------------------
014500* LKS-OPERACION = "00" - CARGA A TABELA (UMA VEZ, NO INICIO DO
014600*                 JOB)
014700*               = "01" - LKS-PRODUCTO-ID/LKS-ALMACEN-ID (ENTRADA),
014800*                        LKS-CANTIDAD (SAIDA, ZERO SE NAO EXISTE)
014900*               = "02" - LKS-PRODUCTO-ID (ENTRADA), LKS-ALMACEN-ID
015000*                        (ENTRADA, ZERO = TODOS OS ALMACENS),
015100*                        LKS-CANTIDAD (SAIDA = SOMATORIA)
015200*               = "03" - LKS-PRODUCTO-ID-DET (ENTRADA) - ABRE O
015300*                        CURSOR DE DETALHAMENTO DO PRODUCTO
015400*               = "04" - SEM ENTRADA - DEVOLVE A PROXIMA LINHA DO
015500*                        CURSOR ABERTO EM LKS-ALMACEN-ACHADO E
015600*                        LKS-CANTIDAD-ACHADA, OU LKS-SEM-REGISTRO
015700*                        QUANDO NAO HA MAIS LINHAS
015800*               = "05" - LKS-PRODUCTO-ID/LKS-ALMACEN-ID (ENTRADA),
015900*                        LKS-CANTIDAD (ENTRADA = DELTA COM SINAL,
016000*                        SOMADO AO ESTOQUE ACHADO); LKS-SEM-
016100*                        REGISTRO SE A CHAVE NAO EXISTE NA TABELA
016200*               = "06" - LKS-PRODUCTO-ID/LKS-ALMACEN-ID (ENTRADA);
016300*                        SE JA EXISTE, SO CONFIRMA (LKS-OK); SE
016400*                        NAO EXISTE, CRIA A LINHA COM ESTOQUE ZERO
016500*               = "07" - SEM ENTRADA - REGRAVA O INVENTORY-MASTER
016600*                        POR INTEIRO A PARTIR DA TABELA (FIM DO
016700*                        JOB DIARIO)
016800*-----------------------------------------------------------------
016900 PROCEDURE DIVISION USING LKS-PARAMETRO.
017000*-----------------------------------------------------------------
017100 P000-PRINCIPAL.
017200*
017300     MOVE ZERO                       TO LKS-RETORNO.
017400*
017500     EVALUATE TRUE
017600         WHEN LKS-OP-CARGAR
017700             PERFORM P100-CARGAR THRU P100-FIM
017800         WHEN LKS-OP-STOCK-ALMACEN
017900             PERFORM P200-STOCK-ALMACEN THRU P200-FIM
018000         WHEN LKS-OP-STOCK-TOTAL
018100             PERFORM P300-STOCK-TOTAL THRU P300-FIM
018200         WHEN LKS-OP-INICIAR-DETALLE
018300             PERFORM P400-INICIAR-DETALLE THRU P400-FIM
018400         WHEN LKS-OP-PROXIMO-DETALLE
018500             PERFORM P500-PROXIMO-DETALLE THRU P500-FIM
018600         WHEN LKS-OP-ACTUALIZAR-DELTA
018700             PERFORM P600-ACTUALIZAR-DELTA THRU P600-FIM
018800         WHEN LKS-OP-CREAR
018900             PERFORM P700-CREAR THRU P700-FIM
019000         WHEN LKS-OP-GRAVAR
019100             PERFORM P800-GRAVAR THRU P800-FIM
019200         WHEN OTHER
019300             SET LKS-SEM-REGISTRO    TO TRUE
019400     END-EVALUATE.
019500*
019600     GOBACK.
019700*-----------------------------------------------------------------
019800* P100 - ABRE O INVENTORY-MASTER E CARREGA A TABELA POR INTEIRO.
019900*-----------------------------------------------------------------
020000 P100-CARGAR.
020100*
020200     MOVE ZERO                       TO WS-INV-QTD-REGISTROS.
020300     MOVE "N"                        TO WS-INV-FIM-ARQUIVO.
020400     OPEN INPUT INVENTORY-MASTER.
020500     PERFORM P110-LER-INVENTARIO THRU P110-FIM.
020600     PERFORM P120-CARREGAR-1-LINHA THRU P120-FIM
020700             UNTIL WS-INV-FIM-OK.
020800     CLOSE INVENTORY-MASTER.
020900     SET LKS-OK                      TO TRUE.
021000*
021100 P100-FIM.
021200*-----------------------------------------------------------------
021300 P110-LER-INVENTARIO.
021400*
021500     READ INVENTORY-MASTER
021600         AT END
021700             SET WS-INV-FIM-OK       TO TRUE
021800     END-READ.
021900*
022000 P110-FIM.
022100*-----------------------------------------------------------------
022200 P120-CARREGAR-1-LINHA.
022300*
022400     ADD 1 TO WS-INV-QTD-REGISTROS.
022500     MOVE INV-PRODUCTO-ID
022600         TO WS-INV-PRODUCTO-ID (WS-INV-QTD-REGISTROS).
022700     MOVE INV-ALMACEN-ID
022800         TO WS-INV-ALMACEN-ID (WS-INV-QTD-REGISTROS).
022900     MOVE INV-CANTIDAD
023000         TO WS-INV-CANTIDAD (WS-INV-QTD-REGISTROS).
023100     PERFORM P110-LER-INVENTARIO THRU P110-FIM.
023200*
023300 P120-FIM.
023400*-----------------------------------------------------------------
023500* P200 - STOCK DE UM PRODUCTO EM UM ALMACEN; ZERO SE NAO EXISTE
023600*        NENHUM REGISTRO PARA ESSA CHAVE.
023700*-----------------------------------------------------------------
023800 P200-STOCK-ALMACEN.
023900*
024000     MOVE LKS-PRODUCTO-ID TO WS-CHAVE-PROCURADA-PRODUCTO.
024100     MOVE LKS-ALMACEN-ID  TO WS-CHAVE-PROCURADA-ALMACEN.
024200     MOVE ZERO            TO LKS-CANTIDAD.
024300     MOVE "N"             TO WS-ACHOU-CONSULTA.
024400*
024500     PERFORM P210-COMPARAR-1-LINHA THRU P210-FIM
024600             VARYING WS-INV-IDX FROM 1 BY 1
024700             UNTIL WS-INV-IDX > WS-INV-QTD-REGISTROS
024800                 OR WS-CONSULTA-ACHADA.
024900*
025000     IF WS-CONSULTA-ACHADA
025100         MOVE WS-INV-CANTIDAD (WS-INV-IDX) TO LKS-CANTIDAD
025200         SET LKS-OK                  TO TRUE
025300     ELSE
025400         SET LKS-SEM-REGISTRO        TO TRUE
025500     END-IF.
025600*
025700 P200-FIM.
025800*-----------------------------------------------------------------
025900* P210 - CORPO DO LACO DE P200, UMA LINHA DA TABELA POR CHAMADA
026000*        (VARREDURA LINEAR - VER CH-0271).
026100*-----------------------------------------------------------------
026200 P210-COMPARAR-1-LINHA.
026300*
026400     IF WS-INV-CHAVE (WS-INV-IDX) = WS-CHAVE-PROCURADA
026500         SET WS-CONSULTA-ACHADA      TO TRUE
026600     END-IF.
026700*
026800 P210-FIM.
026900*-----------------------------------------------------------------
027000* P300 - SOMATORIA DE STOCK DE UM PRODUCTO, EM TODOS OS ALMACENS
027100*        OU EM UM SO ALMACEN QUANDO LKS-ALMACEN-ID <> ZERO.
027200*-----------------------------------------------------------------
027300 P300-STOCK-TOTAL.
027400*
027500     MOVE ZERO                       TO WS-INV-ACUM.
027600     PERFORM P310-ACUMULAR-1-LINHA THRU P310-FIM
027700             VARYING WS-INV-IDX FROM 1 BY 1
027800             UNTIL WS-INV-IDX > WS-INV-QTD-REGISTROS.
027900     MOVE WS-INV-ACUM                TO LKS-CANTIDAD.
028000     SET LKS-OK                      TO TRUE.
028100*
028200 P300-FIM.
028300*-----------------------------------------------------------------
028400 P310-ACUMULAR-1-LINHA.
028500*
028600     IF WS-INV-PRODUCTO-ID (WS-INV-IDX) = LKS-PRODUCTO-ID
028700         AND (LKS-ALMACEN-ID = ZERO OR
028800              WS-INV-ALMACEN-ID (WS-INV-IDX) = LKS-ALMACEN-ID)
028900         ADD WS-INV-CANTIDAD (WS-INV-IDX) TO WS-INV-ACUM
029000     END-IF.
029100*
029200 P310-FIM.
029300*-----------------------------------------------------------------
029400* P400 - ABRE O CURSOR DE DETALHAMENTO DE UM PRODUCTO (POSICAO
029500*        ZERO, ANTES DA PRIMEIRA LINHA).
029600*-----------------------------------------------------------------
029700 P400-INICIAR-DETALLE.
029800*
029900     MOVE LKS-PRODUCTO-ID-DET        TO WS-INV-PRODUCTO-DETALLE.
030000     MOVE ZERO                       TO WS-INV-IDX-DETALHE.
030100     SET LKS-OK                      TO TRUE.
030200*
030300 P400-FIM.
030400*-----------------------------------------------------------------
030500* P500 - DEVOLVE A PROXIMA LINHA DO CURSOR ABERTO EM P400, OU
030600*        LKS-SEM-REGISTRO QUANDO NAO HA MAIS ALMACENS DESSE
030700*        PRODUCTO NA TABELA.
030800*-----------------------------------------------------------------
030900 P500-PROXIMO-DETALLE.
031000*
031100     MOVE "N"                        TO WS-ACHOU-DETALLE.
031200     PERFORM P510-PROCURAR-1-LINHA THRU P510-FIM
031300             VARYING WS-INV-IDX
031400                 FROM WS-INV-IDX-DETALHE + 1 BY 1
031500             UNTIL WS-INV-IDX > WS-INV-QTD-REGISTROS
031600                 OR WS-DETALLE-ACHADO.
031700*
031800     IF WS-DETALLE-ACHADO
031900         MOVE WS-INV-IDX             TO WS-INV-IDX-DETALHE
032000         MOVE WS-INV-ALMACEN-ID (WS-INV-IDX)
032100                                     TO LKS-ALMACEN-ACHADO
032200         MOVE WS-INV-CANTIDAD (WS-INV-IDX)
032300                                     TO LKS-CANTIDAD-ACHADA
032400         SET LKS-OK                  TO TRUE
032500     ELSE
032600         MOVE WS-INV-QTD-REGISTROS   TO WS-INV-IDX-DETALHE
032700         SET LKS-SEM-REGISTRO        TO TRUE
032800     END-IF.
032900*
033000 P500-FIM.
033100*-----------------------------------------------------------------
033200 P510-PROCURAR-1-LINHA.
033300*
033400     IF WS-INV-PRODUCTO-ID (WS-INV-IDX) = WS-INV-PRODUCTO-DETALLE
033500         SET WS-DETALLE-ACHADO       TO TRUE
033600     END-IF.
033700*
033800 P510-FIM.
033900*-----------------------------------------------------------------
034000* P600 - SOMA UM DELTA COM SINAL AO ESTOQUE DE UMA CHAVE JA
034100*        EXISTENTE (VENDA BAIXA, COMPRA E ORDEM DE PRODUCAO
034200*        AJUSTAM O ESTOQUE POR AQUI, NUNCA GRAVANDO DIRETO).
034300*-----------------------------------------------------------------
034400 P600-ACTUALIZAR-DELTA.
034500*
034600     MOVE LKS-PRODUCTO-ID TO WS-CHAVE-PROCURADA-PRODUCTO.
034700     MOVE LKS-ALMACEN-ID  TO WS-CHAVE-PROCURADA-ALMACEN.
034800     MOVE "N"             TO WS-ACHOU-CONSULTA.
034900*
035000     PERFORM P210-COMPARAR-1-LINHA THRU P210-FIM
035100             VARYING WS-INV-IDX FROM 1 BY 1
035200             UNTIL WS-INV-IDX > WS-INV-QTD-REGISTROS
035300                 OR WS-CONSULTA-ACHADA.
035400*
035500     IF WS-CONSULTA-ACHADA
035600         ADD LKS-CANTIDAD TO WS-INV-CANTIDAD (WS-INV-IDX)
035700         SET LKS-OK                  TO TRUE
035800     ELSE
035900         SET LKS-SEM-REGISTRO        TO TRUE
036000     END-IF.
036100*
036200 P600-FIM.
036300*-----------------------------------------------------------------
036400* P700 - GARANTE QUE A CHAVE PRODUCTO/ALMACEN EXISTE NA TABELA,
036500*        CRIANDO A LINHA COM ESTOQUE ZERO SE FOR A PRIMEIRA VEZ
036600*        (COMPRA DE UM PRODUCTO NOVO NUM ALMACEN).
036700*-----------------------------------------------------------------
036800 P700-CREAR.
036900*
037000     MOVE LKS-PRODUCTO-ID TO WS-CHAVE-PROCURADA-PRODUCTO.
037100     MOVE LKS-ALMACEN-ID  TO WS-CHAVE-PROCURADA-ALMACEN.
037200     MOVE "N"             TO WS-ACHOU-CONSULTA.
037300*
037400     PERFORM P210-COMPARAR-1-LINHA THRU P210-FIM
037500             VARYING WS-INV-IDX FROM 1 BY 1
037600             UNTIL WS-INV-IDX > WS-INV-QTD-REGISTROS
037700                 OR WS-CONSULTA-ACHADA.
037800*
037900     IF NOT WS-CONSULTA-ACHADA
038000         ADD 1 TO WS-INV-QTD-REGISTROS
038100         MOVE LKS-PRODUCTO-ID
038200             TO WS-INV-PRODUCTO-ID (WS-INV-QTD-REGISTROS)
038300         MOVE LKS-ALMACEN-ID
038400             TO WS-INV-ALMACEN-ID (WS-INV-QTD-REGISTROS)
038500         MOVE ZERO
038600             TO WS-INV-CANTIDAD (WS-INV-QTD-REGISTROS)
038700     END-IF.
038800*
038900     SET LKS-OK                      TO TRUE.
039000*
039100 P700-FIM.
039200*-----------------------------------------------------------------
039300* P800 - REGRAVA O INVENTORY-MASTER POR INTEIRO A PARTIR DA
039400*        TABELA, NA ORDEM EM QUE ELA FICOU (CARGA + LINHAS
039500*        CRIADAS PELA OPERACAO 06) - ULTIMO PASSO DO JOB DIARIO.
039600*-----------------------------------------------------------------
039700 P800-GRAVAR.
039800*
039900     OPEN OUTPUT INVENTORY-MASTER.
040000*
040100     PERFORM P810-GRAVAR-1-LINHA THRU P810-FIM
040200             VARYING WS-INV-IDX-GRAVAR FROM 1 BY 1
040300             UNTIL WS-INV-IDX-GRAVAR > WS-INV-QTD-REGISTROS.
040400*
040500     CLOSE INVENTORY-MASTER.
040600     SET LKS-OK                      TO TRUE.
040700*
040800 P800-FIM.
040900*-----------------------------------------------------------------
041000 P810-GRAVAR-1-LINHA.
041100*
041200     MOVE WS-INV-PRODUCTO-ID (WS-INV-IDX-GRAVAR)
041300         TO INV-PRODUCTO-ID.
041400     MOVE WS-INV-ALMACEN-ID (WS-INV-IDX-GRAVAR)
041500         TO INV-ALMACEN-ID.
041600     MOVE WS-INV-CANTIDAD (WS-INV-IDX-GRAVAR)
041700         TO INV-CANTIDAD.
041800     WRITE REG-INVENTARIO.
041900*
042000 P810-FIM.
042100*
042200 END PROGRAM STXB0910.
