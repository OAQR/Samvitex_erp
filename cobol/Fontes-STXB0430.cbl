000100******************************************************************
000200* Author: M. TICONA VDA
000300* Date: 15/02/1992
000400* Purpose: PAINEL GERENCIAL - VARRE O CADASTRO DE PRODUCTO E O
000500*          ESTOQUE (VIA STXB0910) E AS VENDAS CONFIRMADAS DO DIA
000600*          PARA MONTAR AS QUATRO ESTATISTICAS DO PAINEL.
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    STXB0430.
001400 AUTHOR.        M. TICONA VDA.
001500 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001600 DATE-WRITTEN.  15/02/1992.
001700 DATE-COMPILED. 15/02/1992.
001800 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
001900                ESTOQUE SAMVITEX.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES
002200*-----------------------------------------------------------------
002300* 15/02/1992 - M.T.V. - CH-0032 - VERSAO INICIAL: TOTAL DE        CH-0032 
002400*              PRODUTOS E PRODUTOS COM STOCK BAIXO.               CH-0032 
002500* 20/07/1994 - R.Q.M. - CH-0061 - INCLUIDO O VALOR DO INVENTARIO  CH-0061 
002600*              (CUSTO UNITARIO X STOCK TOTAL) NO PAINEL.          CH-0061 
002700* 09/03/1997 - L.F.Q. - CH-0095 - INCLUIDAS AS VENDAS DE HOJE,    CH-0095 
002800*              LIDAS DE SALES-OUT PELA DATA DO PROCESSO.          CH-0095 
002900* 21/12/1998 - J.CCA. - CH-0162 - REVISAO PARA O ANO 2000: A      CH-0162 
003000*              COMPARACAO DE DATA DE VENDA PASSA A SER DE 8       CH-0162 
003100*              DIGITOS (AAAAMMDD).                                CH-0162 
003200* 19/03/2002 - L.F.Q. - CH-0272 - PAINEL PASSA A CONSULTAR O      CH-0272 
003300*              STOCK POR CALL STXB0910 (OPERACAO 02), EM VEZ DE   CH-0272 
003400*              ABRIR O INVENTORY-MASTER POR CONTA PROPRIA.        CH-0272 
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
004400         ORGANIZATION IS INDEXED
004500         ACCESS MODE IS SEQUENTIAL
004600         RECORD KEY IS PROD-ID
004700         FILE STATUS IS WS-FS-PRODUTO.
004800*
004900     SELECT SALES-OUT ASSIGN TO "SALES-OUT"
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-FS-VTA-SALIDA.
005200*
005300     SELECT DASHBOARD-REPORT ASSIGN TO "DASHBOARD-REPORT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-REPORT.
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800*-----------------------------------------------------------------
005900 FILE SECTION.
006000*-----------------------------------------------------------------
006100 FD  PRODUCT-MASTER
006200     LABEL RECORDS ARE STANDARD
006300     RECORDING MODE IS F.
006400     COPY STXPROD.
006500*
006600 FD  SALES-OUT
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900     COPY STXVTA.
007000*
007100 FD  DASHBOARD-REPORT.
007200 01  REG-REPORT                      PIC X(080).
007300*-----------------------------------------------------------------
007400 WORKING-STORAGE SECTION.
007500*-----------------------------------------------------------------
007600 77  WS-FS-PRODUTO                   PIC X(002).
007700     88  WS-FS-PRODUTO-OK            VALUE "00".
007800 77  WS-FS-VTA-SALIDA                PIC X(002).
007900     88  WS-FS-VTA-SALIDA-OK         VALUE "00".
008000 77  WS-FS-REPORT                    PIC X(002).
008100     88  WS-FS-REPORT-OK             VALUE "00".
008200*-----------------------------------------------------------------
008300 77  WS-FIM-PRODUTO                  PIC X(001) VALUE "N".
008400     88  WS-FIM-PRODUTO-OK           VALUE "S".
008500 77  WS-FIM-VTA                      PIC X(001) VALUE "N".
008600     88  WS-FIM-VTA-OK               VALUE "S".
008700*-----------------------------------------------------------------
008800* ACUMULADORES DO PAINEL - ZERADOS NO P100 E MONTADOS
008900* DURANTE A VARREDURA DE PRODUCT-MASTER (P300) E SALES-OUT (P500).
009000*-----------------------------------------------------------------
009100 77  WS-DSH-TOTAL-PRODUTOS            PIC 9(007) COMP VALUE ZERO.
009200 77  WS-DSH-STOCK-BAIXO                PIC 9(007) COMP VALUE ZERO.
009300 77  WS-DSH-VALOR-INVENTARIO           PIC S9(012)V99 VALUE ZERO.
009400 77  WS-DSH-VENDAS-HOJE                PIC S9(010)V99 VALUE ZERO.
009500*-----------------------------------------------------------------
009600 77  WS-INV-STOCK-TOTAL-PRODUTO      PIC S9(007) COMP VALUE ZERO.
009700*-----------------------------------------------------------------
009800* DATA DO PROCESSO, RECEBIDA DE STXB0000 EM LK-CA-FECHA-PROCESO,
009900* USADA PARA SEPARAR AS VENDAS "DE HOJE" DAS DEMAIS.
010000*-----------------------------------------------------------------
010100 01  WS-DATA-PROCESSO.
010200     05  WS-DTP-AAAA                   PIC 9(004).
010300     05  WS-DTP-MM                     PIC 9(002).
010400     05  WS-DTP-DD                     PIC 9(002).
010500 01  WS-DATA-PROCESSO-R REDEFINES WS-DATA-PROCESSO.
010600     05  WS-DTP-8                      PIC 9(008).
010700*-----------------------------------------------------------------
010800* CAMPO COMUM DE CHAMADA DO SERVICO DE ESTOQUE (STXB0910), NA
010900* MESMA FORMA USADA POR STXB0100/STXB0200/STXB0300.
011000*-----------------------------------------------------------------
011100 01  WS-LKS-STOCK.
011200     05  WS-LKS-OPERACION              PIC X(002).
011300     05  WS-LKS-CAMPO-COMUM            PIC X(020).
011400     05  WS-LKS-CAMPO-CONSULTA REDEFINES WS-LKS-CAMPO-COMUM.
011500         10  WS-LKS-PRODUCTO-ID        PIC 9(006).
011600         10  WS-LKS-ALMACEN-ID         PIC 9(004).
011700         10  WS-LKS-CANTIDAD           PIC S9(007).
011800         10  FILLER                    PIC X(003).
011900     05  WS-LKS-RETORNO                PIC 9(001).
012000 01  WS-LKS-STOCK-BYTES REDEFINES WS-LKS-STOCK.
012100     05  FILLER                        PIC X(023).
012200*-----------------------------------------------------------------
012300 01  WS-RELATORIO.
012400     03  WS-LST-CAB-1.
012500         05  FILLER  PIC X(001) VALUE SPACES.
012600         05  FILLER  PIC X(058) VALUE ALL "=".
012700         05  FILLER  PIC X(001) VALUE SPACES.
012800     03  WS-LST-CAB-2.
012900         05  FILLER  PIC X(001) VALUE SPACES.
013000         05  FILLER  PIC X(036) VALUE
013100                 "SAMVITEX - PAINEL GERENCIAL DO DIA".
013200     03  WS-LST-CAB-3.
013300         05  FILLER  PIC X(001) VALUE SPACES.
013400         05  FILLER  PIC X(058) VALUE ALL "=".
013500         05  FILLER  PIC X(001) VALUE SPACES.
013600     03  WS-DET-01.
013700         05  FILLER  PIC X(030) VALUE
013800                 "TOTAL DE PRODUTOS.........: ".
013900         05  WS-DET-01-VALOR PIC ZZZ.ZZ9  VALUE ZERO.
014000     03  WS-DET-02.
014100         05  FILLER  PIC X(030) VALUE
014200                 "PRODUTOS COM STOCK BAIXO...: ".
014300         05  WS-DET-02-VALOR PIC ZZZ.ZZ9  VALUE ZERO.
014400     03  WS-DET-03.
014500         05  FILLER  PIC X(030) VALUE
014600                 "VALOR DO INVENTARIO........: ".
014700         05  WS-DET-03-VALOR PIC -(9)9.99 VALUE ZERO.
014800     03  WS-DET-04.
014900         05  FILLER  PIC X(030) VALUE
015000                 "VENDAS DE HOJE.............: ".
015100         05  WS-DET-04-VALOR PIC -(7)9.99 VALUE ZERO.
015200*-----------------------------------------------------------------
015300 LINKAGE SECTION.
015400*-----------------------------------------------------------------
015500 COPY STXCOM.
015600*-----------------------------------------------------------------
015700 PROCEDURE DIVISION USING LK-COM-AREA.
015800*-----------------------------------------------------------------
015900 P000-PRINCIPAL.
016000*
016100     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
016200*
016300     PERFORM P300-VARRER-PRODUTOS THRU P300-FIM.
016400*
016500     PERFORM P500-VARRER-VENDAS THRU P500-FIM.
016600*
016700     PERFORM P700-IMPRIMIR THRU P700-FIM.
016800*
016900     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
017000*
017100     MOVE ZERO TO LK-CA-CODIGO-RETORNO.
017200*
017300     GOBACK.
017400*-----------------------------------------------------------------
017500 P100-ABRIR-ARQUIVOS.
017600*
017700     MOVE LK-CA-FECHA-PROCESO TO WS-DTP-8.
017800*
017900     OPEN INPUT PRODUCT-MASTER.
018000     OPEN INPUT SALES-OUT.
018100     OPEN OUTPUT DASHBOARD-REPORT.
018200*
018300     MOVE ZERO TO WS-DSH-TOTAL-PRODUTOS WS-DSH-STOCK-BAIXO
018400                  WS-DSH-VALOR-INVENTARIO WS-DSH-VENDAS-HOJE.
018500*
018600 P100-FIM.
018700*-----------------------------------------------------------------
018800* P300 - PERCORRE PRODUCT-MASTER (TODOS OS PRODUTOS) ACUMULANDO
018900*        O TOTAL, E CONSULTANDO O ESTOQUE (STXB0910 OPERACAO 02)
019000*        SO PARA OS PRODUTOS ATIVOS - REGRA DE STOCK BAIXO E
019100*        VALOR DE INVENTARIO CONSIDERAM SOMENTE ATIVOS.
019200*-----------------------------------------------------------------
019300 P300-VARRER-PRODUTOS.
019400*
019500     PERFORM P310-LER-1-PRODUTO THRU P310-FIM
019600             UNTIL WS-FIM-PRODUTO-OK.
019700*
019800 P300-FIM.
019900*-----------------------------------------------------------------
020000 P310-LER-1-PRODUTO.
020100*
020200     READ PRODUCT-MASTER
020300         AT END
020400             SET WS-FIM-PRODUTO-OK TO TRUE
020500         NOT AT END
020600             ADD 1 TO WS-DSH-TOTAL-PRODUTOS
020700             IF PROD-ES-ATIVO
020800                 PERFORM P320-ANALISAR-ESTOQUE THRU P320-FIM
020900             END-IF
021000     END-READ.
021100*
021200 P310-FIM.
021300*-----------------------------------------------------------------
021400 P320-ANALISAR-ESTOQUE.
021500*
021600     MOVE "02"           TO WS-LKS-OPERACION.
021700     MOVE PROD-ID        TO WS-LKS-PRODUCTO-ID.
021800     MOVE ZERO           TO WS-LKS-ALMACEN-ID.
021900     CALL "STXB0910" USING WS-LKS-STOCK.
022000     MOVE WS-LKS-CANTIDAD TO WS-INV-STOCK-TOTAL-PRODUTO.
022100*
022200     IF WS-INV-STOCK-TOTAL-PRODUTO <= PROD-STOCK-MINIMO
022300         ADD 1 TO WS-DSH-STOCK-BAIXO
022400     END-IF.
022500*
022600     COMPUTE WS-DSH-VALOR-INVENTARIO ROUNDED =
022700             WS-DSH-VALOR-INVENTARIO +
022800             (PROD-PRECIO-COSTO * WS-INV-STOCK-TOTAL-PRODUTO).
022900*
023000 P320-FIM.
023100*-----------------------------------------------------------------
023200* P500 - PERCORRE SALES-OUT, SOMANDO O TOTAL DAS VENDAS CONCLUIDAS
023300*        CUJA DATA DE CABECALHO E' A DATA DO PROCESSO.
023400*-----------------------------------------------------------------
023500 P500-VARRER-VENDAS.
023600*
023700     PERFORM P510-LER-1-VTA THRU P510-FIM
023800             UNTIL WS-FIM-VTA-OK.
023900*
024000 P500-FIM.
024100*-----------------------------------------------------------------
024200 P510-LER-1-VTA.
024300*
024400     READ SALES-OUT
024500         AT END
024600             SET WS-FIM-VTA-OK TO TRUE
024700         NOT AT END
024800             IF REC-VTA-TIPO = "H"
024900                 AND VTA-COMPLETADA
025000                 AND VTA-FECHA-AAAAMMDD = WS-DTP-8
025100                 ADD VTA-TOTAL TO WS-DSH-VENDAS-HOJE
025200             END-IF
025300     END-READ.
025400*
025500 P510-FIM.
025600*-----------------------------------------------------------------
025700 P700-IMPRIMIR.
025800*
025900     WRITE REG-REPORT FROM WS-LST-CAB-1.
026000     WRITE REG-REPORT FROM WS-LST-CAB-2.
026100     WRITE REG-REPORT FROM WS-LST-CAB-3.
026200*
026300     MOVE WS-DSH-TOTAL-PRODUTOS  TO WS-DET-01-VALOR.
026400     WRITE REG-REPORT FROM WS-DET-01.
026500*
026600     MOVE WS-DSH-STOCK-BAIXO     TO WS-DET-02-VALOR.
026700     WRITE REG-REPORT FROM WS-DET-02.
026800*
026900     MOVE WS-DSH-VALOR-INVENTARIO TO WS-DET-03-VALOR.
027000     WRITE REG-REPORT FROM WS-DET-03.
027100*
027200     MOVE WS-DSH-VENDAS-HOJE     TO WS-DET-04-VALOR.
027300     WRITE REG-REPORT FROM WS-DET-04.
027400*
027500 P700-FIM.
027600*-----------------------------------------------------------------
027700 P900-FECHAR-ARQUIVOS.
027800*
027900     CLOSE PRODUCT-MASTER SALES-OUT DASHBOARD-REPORT.
028000*
028100 P900-FIM.
028200*
028300 END PROGRAM STXB0430.
