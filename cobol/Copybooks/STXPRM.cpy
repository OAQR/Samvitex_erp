000100******************************************************************
000200* COPYBOOK: STXPRM
000300* Autor..: L. FLORES QUISPE
000400* Data...: 08/04/1997
000500* Objetivo: CARTAO DE CONTROLE (PARAMETROS) DOS PASSOS DE
000600*           RELATORIO EM LOTE (STXB0410/STXB0420) - PRODUTO E
000700*           PERIODO A FILTRAR. UM SO REGISTRO POR EXECUCAO.
000800* Alteracoes: 08/04/1997 - L.F.Q.  CH-0090 VERSAO INICIAL, USADO  CH-0090 
000900*                          PRIMEIRO PELO RELATORIO KARDEX.        CH-0090 
001000*             11/09/1998 - R.Q.M.  CH-0140 REAPROVEITADO PELO     CH-0140 
001100*                          RELATORIO DE VENDAS POR PRODUTO (SO O  CH-0140 
001200*                          PERIODO E' USADO, PRM-PRODUCTO-ID FICA CH-0140 
001300*                          EM ZEROS).                             CH-0140 
001400******************************************************************
001500 01  REG-REPORT-PARM.
001600     05  PRM-PRODUCTO-ID             PIC 9(06).
001700     05  PRM-FECHA-INI               PIC 9(08).
001800     05  PRM-FECHA-FIN               PIC 9(08).
001900     05  FILLER                      PIC X(30).
