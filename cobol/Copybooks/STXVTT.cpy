000100******************************************************************
000200* COPYBOOK: STXVTT
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 08/08/1994
000500* Objetivo: LAYOUT DO ARQUIVO SALES-TRANS (TRANSACOES DE VENDA
000600*           A PROCESSAR) - REGISTRO DE CABECALHO (H) SEGUIDO DOS
000700*           SEUS REGISTROS DE LINHA (D), NA ORDEM DE ENTRADA.
000800******************************************************************
000900 01  REG-VENTA-TRANS.
001000     05  TRN-VTA-TIPO                PIC X(01).
001100         88  TRN-VTA-ES-CABECALHO    VALUE "H".
001200         88  TRN-VTA-ES-LINHA        VALUE "D".
001300     05  TRN-VTA-DADOS               PIC X(59).
001400     05  TRN-VTA-CABECALHO REDEFINES TRN-VTA-DADOS.
001500         10  TRN-VTA-ID              PIC 9(08).
001600         10  TRN-VTA-CLIENTE-ID      PIC 9(06).
001700         10  TRN-VTA-USUARIO-ID      PIC 9(04).
001800         10  TRN-VTA-ALMACEN-ID      PIC 9(04).
001900         10  FILLER                  PIC X(37).
002000     05  TRN-VTA-LINHA REDEFINES TRN-VTA-DADOS.
002100         10  TRN-VTD-VENTA-ID        PIC 9(08).
002200         10  TRN-VTD-PRODUCTO-ID     PIC 9(06).
002300         10  TRN-VTD-CANTIDAD        PIC 9(05).
002400         10  FILLER                  PIC X(40).
