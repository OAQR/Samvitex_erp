000100******************************************************************
000200* COPYBOOK: STXCMT
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 15/08/1994
000500* Objetivo: LAYOUT DO ARQUIVO PURCH-TRANS (TRANSACOES DE COMPRA A
000600*           PROCESSAR) - REGISTRO DE CABECALHO (H) SEGUIDO DOS
000700*           SEUS REGISTROS DE LINHA (D).
000800******************************************************************
000900 01  REG-COMPRA-TRANS.
001000     05  TRN-CMP-TIPO                PIC X(01).
001100         88  TRN-CMP-ES-CABECALHO    VALUE "H".
001200         88  TRN-CMP-ES-LINHA        VALUE "D".
001300     05  TRN-CMP-DADOS               PIC X(69).
001400     05  TRN-CMP-CABECALHO REDEFINES TRN-CMP-DADOS.
001500         10  TRN-CMP-ID              PIC 9(08).
001600         10  TRN-CMP-PROVEEDOR-ID    PIC 9(04).
001700         10  TRN-CMP-USUARIO-ID      PIC 9(04).
001800         10  TRN-CMP-ALMACEN-ID      PIC 9(04).
001900         10  TRN-CMP-REF-FACTURA     PIC X(20).
002000         10  FILLER                  PIC X(29).
002100     05  TRN-CMP-LINHA REDEFINES TRN-CMP-DADOS.
002200         10  TRN-CMD-COMPRA-ID       PIC 9(08).
002300         10  TRN-CMD-PRODUCTO-ID     PIC 9(06).
002400         10  TRN-CMD-CANTIDAD        PIC 9(05).
002500         10  TRN-CMD-COSTO-UNITARIO  PIC S9(08)V99.
002600         10  FILLER                  PIC X(40).
