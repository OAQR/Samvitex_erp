000100******************************************************************
000200* COPYBOOK: STXCMP
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 15/08/1994
000500* Objetivo: LAYOUT DO ARQUIVO PURCH-OUT (COMPRA CONFIRMADA) - CADA
000600*           REGISTRO E' UM CABECALHO (CMP) OU UMA LINHA (CMD),
000700*           DISTINGUIDOS POR REC-CMP-TIPO.
000800******************************************************************
000900 01  REG-COMPRA-SALIDA.
001000     05  REC-CMP-TIPO                PIC X(01).
001100         88  REC-CMP-ES-CABECALHO    VALUE "H".
001200         88  REC-CMP-ES-LINHA        VALUE "D".
001300     05  REC-CMP-DADOS               PIC X(89).
001400     05  REC-CMP-CABECALHO REDEFINES REC-CMP-DADOS.
001500         10  CMP-ID                  PIC 9(08).
001600         10  CMP-PROVEEDOR-ID        PIC 9(04).
001700         10  CMP-USUARIO-ID          PIC 9(04).
001800         10  CMP-ALMACEN-ID          PIC 9(04).
001900         10  CMP-FECHA.
002000             15  CMP-FECHA-AAAAMMDD  PIC 9(08).
002100             15  CMP-FECHA-HHMMSS    PIC 9(06).
002200         10  CMP-REF-FACTURA         PIC X(20).
002300         10  CMP-TOTAL               PIC S9(10)V99.
002400         10  CMP-ESTADO              PIC X(10).
002500             88  CMP-COMPLETADA      VALUE "COMPLETADA".
002600         10  FILLER                  PIC X(13).
002700     05  REC-CMP-LINHA REDEFINES REC-CMP-DADOS.
002800         10  CMD-COMPRA-ID           PIC 9(08).
002900         10  CMD-PRODUCTO-ID         PIC 9(06).
003000         10  CMD-CANTIDAD            PIC 9(05).
003100         10  CMD-COSTO-UNITARIO      PIC S9(08)V99.
003200         10  CMD-SUBTOTAL-LINEA      PIC S9(10)V99.
003300         10  FILLER                  PIC X(48).
