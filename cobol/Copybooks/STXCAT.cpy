000100******************************************************************
000200* COPYBOOK: STXCAT
000300* Autor..: J. CCAHUANA
000400* Data...: 03/09/1991
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE CATEGORIAS DE PRODUTO
000600*           (CATEGORIA), ARQUIVO CATEGORY-MASTER, ORGANIZACAO
000700*           INDEXADA POR CAT-ID - SUPORTA A GUARDA DE EXCLUSAO
000800*           (REGRA 12: NAO EXCLUIR CATEGORIA REFERENCIADA).
000900******************************************************************
001000 01  REG-CATEGORIA.
001100     05  CAT-ID                      PIC 9(04).
001200     05  CAT-NOMBRE                  PIC X(25).
001300     05  CAT-ACTIVO                  PIC X(01).
001400         88  CAT-ES-ACTIVO           VALUE "Y".
001500         88  CAT-ES-INACTIVO         VALUE "N".
001600     05  FILLER                      PIC X(10).
