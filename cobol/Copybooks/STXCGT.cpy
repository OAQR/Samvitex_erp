000100******************************************************************
000200* COPYBOOK: STXCGT
000300* Autor..: J. CCAHUANA
000400* Data...: 03/02/1997
000500* Objetivo: LAYOUT DO ARQUIVO CATEGORY-GUARD-TRANS - UM REGISTRO
000600*           POR PEDIDO DE EXCLUSAO DE CATEGORIA (REGRA 12),
000700*           ENTRADA DO PASSO STXB0520.
000800******************************************************************
000900 01  REG-CATEGORIA-GUARDA-TRANS.
001000     05  CGT-CATEGORIA-ID            PIC 9(04).
001100     05  FILLER                      PIC X(16).
