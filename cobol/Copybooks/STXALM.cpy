000100******************************************************************
000200* COPYBOOK: STXALM
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 12/06/1990
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE ALMACENES (BODEGAS),
000600*           ARQUIVO WAREHOUSE-MASTER, ORGANIZACAO SEQUENCIAL.
000700* Alteracoes: 30/07/1996 - M.TICONA  CH-0071 CAMPO ALM-ACTIVO PARACH-0071 
000800*                          NAO PERMITIR BAIXA FISICA DE ALMACEN.  CH-0071 
000900******************************************************************
001000 01  REG-ALMACEN.
001100     05  ALM-ID                      PIC 9(04).
001200     05  ALM-NOMBRE                  PIC X(25).
001300     05  ALM-ACTIVO                  PIC X(01).
001400         88  ALM-ES-ACTIVO           VALUE "Y".
001500         88  ALM-ES-INACTIVO         VALUE "N".
001600     05  FILLER                      PIC X(10).
