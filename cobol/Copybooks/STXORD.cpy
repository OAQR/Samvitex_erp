000100******************************************************************
000200* COPYBOOK: STXORD
000300* Autor..: L. FLORES QUISPE
000400* Data...: 02/05/1995
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE ORDENES DE PRODUCCION
000600*           (ORDEN-PRODUCCION) - PERSISTE O ESTADO DA ORDEM ENTRE
000700*           AS EXECUCOES DE CREATE / START / FINISH (STXB0300).
000800* Alteracoes: 30/06/1998 - L.F.Q.  CH-0148 CAMPOS ORD-FECHA-INICIOCH-0148 
000900*                          E ORD-FECHA-FIN PARA CARIMBAR O INICIO CH-0148 
001000*                          E O TERMINO DA PRODUCAO (REGRA 7).     CH-0148 
001100*             23/03/2002 - L.F.Q.  CH-0275 SEPARADO O DETALHE DA  CH-0275 
001200*                          ORDEM (ORDEN-PRODUCCION-DETALLE) PARA  CH-0275 
001300*                          SEU PROPRIO ARQUIVO/COPYBOOK (STXOPD), CH-0275 
001400*                          POIS PASSOU A SER MANTIDO COMO CADASTROCH-0275 
001500*                          INDEXADO INDEPENDENTE.                 CH-0275 
001600******************************************************************
001700 01  REG-ORDEN-PRODUCCION.
001800     05  ORD-ID                      PIC 9(06).
001900     05  ORD-CODIGO                  PIC X(15).
002000     05  ORD-ESTADO                  PIC X(15).
002100         88  ORD-PLANIFICADA         VALUE "PLANIFICADA    ".
002200         88  ORD-EN-PRODUCCION       VALUE "EN-PRODUCCION  ".
002300         88  ORD-CONTROL-CALIDAD     VALUE "CONTROL-CALIDAD".
002400         88  ORD-COMPLETADA          VALUE "COMPLETADA     ".
002500         88  ORD-CANCELADA           VALUE "CANCELADA      ".
002600     05  ORD-TALLER-ID               PIC 9(04).
002700     05  ORD-ALM-INSUMOS-ID          PIC 9(04).
002800     05  ORD-ALM-DESTINO-ID          PIC 9(04).
002900     05  ORD-FECHA-INICIO.
003000         10  ORD-FECHA-INICIO-AAAAMMDD  PIC 9(08).
003100         10  ORD-FECHA-INICIO-HHMMSS    PIC 9(06).
003200     05  ORD-FECHA-FIN.
003300         10  ORD-FECHA-FIN-AAAAMMDD     PIC 9(08).
003400         10  ORD-FECHA-FIN-HHMMSS       PIC 9(06).
003500     05  FILLER                      PIC X(04).
