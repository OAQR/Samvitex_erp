000100******************************************************************
000200* COPYBOOK: STXPROD
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 12/06/1990
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE PRODUTOS (PRODUCTO),
000600*           ARQUIVO PRODUCT-MASTER, ORGANIZACAO SEQUENCIAL
000700*           CLASSIFICADA POR PROD-ID.
000800* Alteracoes: 22/01/1999 - J.CCA.  AJUSTE PARA O ANO 2000 - CAMPOS
000900*                          DE DATA DO CADASTRO PASSAM A 8 DIGITOS
001000*                          NOS ARQUIVOS DE MOVIMENTO (VER STXMOV).
001100*             04/11/2001 - R.Q.M. CH-0233 INCLUIDO                CH-0233 
001200*                          PROD-CATEGORIA-ID E PROD-PROVEEDOR-ID  CH-0233 
001300*                          PARA SUPORTAR AS GUARDAS DE CATEGORIA  CH-0233 
001400*                          E FORNECEDOR.                          CH-0233 
001500******************************************************************
001600 01  REG-PRODUCTO.
001700     05  PROD-ID                     PIC 9(06).
001800     05  PROD-SKU                    PIC X(20).
001900     05  PROD-NOMBRE                 PIC X(30).
002000     05  PROD-PRECIO-COSTO           PIC S9(08)V99.
002100     05  PROD-PRECIO-VENTA           PIC S9(08)V99.
002200     05  PROD-STOCK-MINIMO           PIC 9(05).
002300     05  PROD-ACTIVO                 PIC X(01).
002400         88  PROD-ES-ACTIVO          VALUE "Y".
002500         88  PROD-ES-INACTIVO        VALUE "N".
002600     05  PROD-CATEGORIA-ID           PIC 9(04).
002700     05  PROD-PROVEEDOR-ID           PIC 9(04).
002800     05  FILLER                      PIC X(30).
