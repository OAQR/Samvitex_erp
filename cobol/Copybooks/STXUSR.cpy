000100******************************************************************
000200* COPYBOOK: STXUSR
000300* Autor..: M. TICONA VDA
000400* Data...: 14/02/1993
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE USUARIOS DO SISTEMA,
000600*           ARQUIVO USER-MASTER, ORGANIZACAO SEQUENCIAL.
000700* Alteracoes: 09/05/1998 - M.T.V.  CH-0140 CAMPO USR-CLAVE PARA A CH-0140
000800*                          REGRA DE AUTENTICACAO SIMPLIFICADA     CH-0140
000900*                          (SEM CIFRADO - CONFERENCIA DIRETA).    CH-0140
001000* Alteracoes: 20/01/2004 - M.T.V.  CH-0306 CAMPO USR-EMAIL PARA A CH-0306
001100*                          REGRA 8 (CONFERENCIA DE UNICIDADE      CH-0306
001200*                          DE E-MAIL NA CRIACAO DE USUARIO); O    CH-0306
001300*                          REGISTRO PASSA DE 80 PARA 120 BYTES.   CH-0306
001400******************************************************************
001500 01  REG-USUARIO.
001600     05  USR-ID                      PIC 9(04).
001700     05  USR-USUARIO                 PIC X(15).
001800     05  USR-CLAVE                   PIC X(15).
001900     05  USR-NOMBRE-COMPLETO         PIC X(30).
002000     05  USR-EMAIL                   PIC X(40).
002100     05  USR-ROL                     PIC X(10).
002200     05  USR-ACTIVO                  PIC X(01).
002300         88  USR-ES-ACTIVO           VALUE "Y".
002400         88  USR-ES-INACTIVO         VALUE "N".
002500     05  FILLER                      PIC X(05).
