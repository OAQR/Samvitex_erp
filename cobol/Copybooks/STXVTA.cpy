000100******************************************************************
000200* COPYBOOK: STXVTA
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 08/08/1994
000500* Objetivo: LAYOUT DO ARQUIVO SALES-OUT (VENTA CONFIRMADA) - CADA
000600*           REGISTRO E' UM CABECALHO (VTA) OU UMA LINHA (VTD),
000700*           DISTINGUIDOS POR REC-VTA-TIPO, GRAVADOS NA ORDEM
000800*           CABECALHO SEGUIDO DAS SUAS LINHAS.
000900* Alteracoes: 19/12/1998 - J.CCA.  CH-0151 AJUSTE DO SEGUNDO PARA CH-0151 
001000*                          O ANO 2000 - VTA-FECHA PASSA A GUARDAR CH-0151 
001100*                          O SECULO COMPLETO (AAAAMMDD).          CH-0151 
001200******************************************************************
001300 01  REG-VENTA-SALIDA.
001400     05  REC-VTA-TIPO                PIC X(01).
001500         88  REC-VTA-ES-CABECALHO    VALUE "H".
001600         88  REC-VTA-ES-LINHA        VALUE "D".
001700     05  REC-VTA-DADOS               PIC X(89).
001800     05  REC-VTA-CABECALHO REDEFINES REC-VTA-DADOS.
001900         10  VTA-ID                  PIC 9(08).
002000         10  VTA-CLIENTE-ID          PIC 9(06).
002100         10  VTA-USUARIO-ID          PIC 9(04).
002200         10  VTA-ALMACEN-ID          PIC 9(04).
002300         10  VTA-FECHA.
002400             15  VTA-FECHA-AAAAMMDD  PIC 9(08).
002500             15  VTA-FECHA-HHMMSS    PIC 9(06).
002600         10  VTA-SUBTOTAL            PIC S9(10)V99.
002700         10  VTA-IMPUESTOS           PIC S9(10)V99.
002800         10  VTA-TOTAL               PIC S9(10)V99.
002900         10  VTA-ESTADO              PIC X(10).
003000             88  VTA-COMPLETADA      VALUE "COMPLETADA".
003100             88  VTA-PENDIENTE       VALUE "PENDIENTE".
003200             88  VTA-ANULADA         VALUE "ANULADA".
003300         10  FILLER                  PIC X(07).
003400     05  REC-VTA-LINHA REDEFINES REC-VTA-DADOS.
003500         10  VTD-VENTA-ID            PIC 9(08).
003600         10  VTD-PRODUCTO-ID         PIC 9(06).
003700         10  VTD-CANTIDAD            PIC 9(05).
003800         10  VTD-PRECIO-UNITARIO     PIC S9(08)V99.
003900         10  VTD-SUBTOTAL-LINEA      PIC S9(10)V99.
004000         10  FILLER                  PIC X(48).
