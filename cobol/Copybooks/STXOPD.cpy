000100******************************************************************
000200* COPYBOOK: STXOPD
000300* Autor..: L. FLORES QUISPE
000400* Data...: 23/03/2002
000500* Objetivo: LAYOUT DO CADASTRO DE LINHAS DA ORDEM DE PRODUCCION
000600*           (ORDEN-PRODUCCION-DETALLE) - UMA LINHA POR INSUMO
000700*           CONSUMIDO OU PRODUTO-FINAL GERADO PELA ORDEM. CHAVE
000800*           COMPOSTA (ORDEN+TIPO+PRODUTO) PARA ACESSO ALEATORIO.
000900* Alteracoes: 23/03/2002 - L.F.Q. CH-0275 EXTRAIDO DE STXORD, QUE CH-0275 
001000*                          ATE ENTAO TRAZIA O CABECALHO E A LINHA CH-0275 
001100*                          NUM SO COPYBOOK.                       CH-0275 
001200******************************************************************
001300 01  REG-ORDEN-DETALLE.
001400     05  OPD-CHAVE.
001500         10  OPD-ORDEN-ID            PIC 9(06).
001600         10  OPD-TIPO                PIC X(15).
001700             88  OPD-ES-INSUMO       VALUE "INSUMO         ".
001800             88  OPD-ES-PROD-FINAL   VALUE "PRODUCTO-FINAL ".
001900         10  OPD-PRODUCTO-ID         PIC 9(06).
002000     05  OPD-CANTIDAD                PIC 9(05).
002100     05  FILLER                      PIC X(08).
