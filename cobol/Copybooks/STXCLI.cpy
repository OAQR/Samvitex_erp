000100******************************************************************
000200* COPYBOOK: STXCLI
000300* Autor..: J. CCAHUANA
000400* Data...: 03/09/1991
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE CLIENTES, ARQUIVO
000600*           CUSTOMER-MASTER, ORGANIZACAO SEQUENCIAL.
000700******************************************************************
000800 01  REG-CLIENTE.
000900     05  CLI-ID                      PIC 9(06).
001000     05  CLI-NOMBRE                  PIC X(40).
001100     05  CLI-ACTIVO                  PIC X(01).
001200         88  CLI-ES-ACTIVO           VALUE "Y".
001300         88  CLI-ES-INACTIVO         VALUE "N".
001400     05  FILLER                      PIC X(33).
