000100******************************************************************
000200* COPYBOOK: STXCOM
000300* Autor..: L. FLORES QUISPE
000400* Data...: 05/03/1996
000500* Objetivo: AREA DE COMUNICACAO (LK-COM-AREA) PASSADA POR
000600*           STXB0000 A CADA PASSO DO JOB DIARIO E DEVOLVIDA COM O
000700*           CODIGO DE RETORNO DO PASSO, PARA O JOB PODER DECIDIR
000800*           SE CONTINUA OU PARA A CADEIA DE CALLS.
000900* Alteracoes: 22/09/1998 - J.CCA.  CH-0151 INCLUIDO LK-CA-HORA-   CH-0151 
001000*                          PROCESO PARA O CARIMBO DE "VENDAS DE   CH-0151 
001100*                          HOJE" DO PAINEL GERENCIAL (STXB0430).  CH-0151 
001200******************************************************************
001300 01  LK-COM-AREA.
001400     05  LK-CA-FECHA-PROCESO         PIC 9(08).
001500     05  LK-CA-HORA-PROCESO          PIC 9(06).
001600     05  LK-CA-USUARIO-PROCESO       PIC 9(04).
001700     05  LK-CA-ULTIMO-PASSO          PIC X(08).
001800     05  LK-CA-CODIGO-RETORNO        PIC 9(02).
001900         88  LK-CA-RETORNO-OK        VALUE ZERO.
002000         88  LK-CA-RETORNO-AVISO     VALUE 04.
002100         88  LK-CA-RETORNO-ERRO      VALUE 08 THRU 99.
002200     05  LK-CA-QTD-REGISTROS-PROC    PIC 9(07).
002300     05  FILLER                      PIC X(10).
