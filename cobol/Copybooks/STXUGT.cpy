000100******************************************************************
000200* COPYBOOK: STXUGT
000300* Autor..: M. TICONA VDA
000400* Data...: 09/05/1998
000500* Objetivo: LAYOUT DO ARQUIVO USER-TRANS - UM REGISTRO POR PEDIDO
000600*           DE CRIACAO DE USUARIO (REGRA 8) OU DE CONFERENCIA DE
000700*           LOGIN (REGRA 14), ENTRADA DO PASSO STXB0530.
000800* Alteracoes: 20/01/2004 - M.T.V.  CH-0306 CAMPO UGT-EMAIL PARA A CH-0306
000900*                          REGRA 8 (CONFERENCIA DE UNICIDADE      CH-0306
001000*                          DE E-MAIL NA CRIACAO DE USUARIO); O    CH-0306
001100*                          REGISTRO PASSA DE 80 PARA 120 BYTES.   CH-0306
001200******************************************************************
001300 01  REG-USUARIO-TRANS.
001400     05  UGT-ACCION                  PIC X(06).
001500         88  UGT-ES-CREATE           VALUE "CREATE".
001600         88  UGT-ES-LOGIN            VALUE "LOGIN ".
001700     05  UGT-USUARIO                 PIC X(15).
001800     05  UGT-CLAVE                   PIC X(15).
001900     05  UGT-NOMBRE-COMPLETO         PIC X(30).
002000     05  UGT-EMAIL                   PIC X(40).
002100     05  UGT-ROL                     PIC X(10).
002200     05  FILLER                      PIC X(04).
