000100******************************************************************
000200* COPYBOOK: STXAGT
000300* Autor..: L. FLORES QUISPE
000400* Data...: 11/08/1996
000500* Objetivo: LAYOUT DO ARQUIVO WAREHOUSE-GUARD-TRANS - UM REGISTRO
000600*           POR PEDIDO DE DESATIVACAO DE ALMACEN (REGRA 12),
000700*           ENTRADA DO PASSO STXB0510.
000800******************************************************************
000900 01  REG-ALMACEN-GUARDA-TRANS.
001000     05  AGT-ALMACEN-ID              PIC 9(04).
001100     05  FILLER                      PIC X(16).
