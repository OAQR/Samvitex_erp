000100******************************************************************
000200* COPYBOOK: STXMOV
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 22/08/1994
000500* Objetivo: LAYOUT DO ARQUIVO MOVEMENT-LEDGER (KARDEX) - UMA LINHA
000600*           POR MOVIMENTO DE ESTOQUE, GRAVADO SO EM MODO EXTEND.
000700* Alteracoes: 11/01/1999 - J.CCA.  CH-0152 MOV-FECHA PASSA A 8+6  CH-0152 
000800*                          DIGITOS (ANO COM SECULO) - EFEITO 2000.CH-0152 
000900******************************************************************
001000 01  REG-MOVIMIENTO.
001100     05  MOV-ID                      PIC 9(08).
001200     05  MOV-PRODUCTO-ID             PIC 9(06).
001300     05  MOV-ALMACEN-ID              PIC 9(04).
001400     05  MOV-USUARIO-ID              PIC 9(04).
001500     05  MOV-TIPO                    PIC X(25).
001600         88  MOV-ENTRADA-COMPRA
001700                        VALUE "ENTRADA-COMPRA          ".
001800         88  MOV-SALIDA-VENTA
001900                        VALUE "SALIDA-VENTA             ".
002000         88  MOV-ENTRADA-DEV-CLIENTE
002100                        VALUE "ENTRADA-DEVOLUCION-CLIENT".
002200         88  MOV-SALIDA-DEV-PROVEEDOR
002300                        VALUE "SALIDA-DEVOLUCION-PROVEED".
002400         88  MOV-AJUSTE-POSITIVO
002500                        VALUE "AJUSTE-POSITIVO          ".
002600         88  MOV-AJUSTE-NEGATIVO
002700                        VALUE "AJUSTE-NEGATIVO          ".
002800         88  MOV-SALIDA-A-PRODUCCION
002900                        VALUE "SALIDA-A-PRODUCCION      ".
003000         88  MOV-ENTRADA-POR-PRODUCCION
003100                        VALUE "ENTRADA-POR-PRODUCCION   ".
003200     05  MOV-CANTIDAD-MOVIDA         PIC S9(07).
003300     05  MOV-STOCK-ANTERIOR          PIC S9(07).
003400     05  MOV-STOCK-NUEVO             PIC S9(07).
003500     05  MOV-FECHA.
003600         10  MOV-FECHA-AAAAMMDD      PIC 9(08).
003700         10  MOV-FECHA-HHMMSS        PIC 9(06).
003800     05  FILLER                      PIC X(18).
