000100******************************************************************
000200* COPYBOOK: STXPRV
000300* Autor..: J. CCAHUANA
000400* Data...: 03/09/1991
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE FORNECEDORES (PROVEEDOR),
000600*           ARQUIVO SUPPLIER-MASTER, ORGANIZACAO SEQUENCIAL.
000700******************************************************************
000800 01  REG-PROVEEDOR.
000900     05  PRV-ID                      PIC 9(04).
001000     05  PRV-NOMBRE                  PIC X(40).
001100     05  PRV-ACTIVO                  PIC X(01).
001200         88  PRV-ES-ACTIVO           VALUE "Y".
001300         88  PRV-ES-INACTIVO         VALUE "N".
001400     05  FILLER                      PIC X(35).
