000100******************************************************************
000200* COPYBOOK: STXMGT
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 04/11/2001
000500* Objetivo: LAYOUT DO ARQUIVO MASTER-TRANS - UM REGISTRO POR
000600*           PEDIDO DE CRIACAO (COM CONFERENCIA DE SKU, REGRA 8)
000700*           OU BAIXA LOGICA (REGRA 12) DE PRODUCTO, CLIENTE OU
000800*           PROVEEDOR, ENTRADA DO PASSO STXB0540.
000900******************************************************************
001000 01  REG-MASTER-TRANS.
001100     05  MGT-TIPO                    PIC X(10).
001200         88  MGT-ES-PRODUCTO         VALUE "PRODUCTO".
001300         88  MGT-ES-CLIENTE          VALUE "CLIENTE".
001400         88  MGT-ES-PROVEEDOR        VALUE "PROVEEDOR".
001500     05  MGT-ACCION                  PIC X(06).
001600         88  MGT-ES-CREATE           VALUE "CREATE".
001700         88  MGT-ES-DELETE           VALUE "DELETE".
001800     05  MGT-ID                      PIC 9(06).
001900     05  MGT-DADOS                   PIC X(093).
002000     05  MGT-DADOS-PRODUCTO REDEFINES MGT-DADOS.
002100         10  MGT-PRD-SKU             PIC X(020).
002200         10  MGT-PRD-NOMBRE          PIC X(030).
002300         10  MGT-PRD-PRECIO-COSTO    PIC S9(08)V99.
002400         10  MGT-PRD-PRECIO-VENTA    PIC S9(08)V99.
002500         10  MGT-PRD-STOCK-MINIMO    PIC 9(05).
002600         10  MGT-PRD-CATEGORIA-ID    PIC 9(04).
002700         10  MGT-PRD-PROVEEDOR-ID    PIC 9(04).
002800         10  FILLER                  PIC X(020).
002900     05  MGT-DADOS-TERCEIRO REDEFINES MGT-DADOS.
003000         10  MGT-TER-NOMBRE          PIC X(040).
003100         10  FILLER                  PIC X(053).
