000100******************************************************************
000200* COPYBOOK: STXORT
000300* Autor..: L. FLORES QUISPE
000400* Data...: 02/05/1995
000500* Objetivo: LAYOUT DO ARQUIVO PROD-ORDER-TRANS (TRANSACOES DE
000600*           ORDEM DE PRODUCAO A PROCESSAR) - REGISTRO DE CABECALHO
000700*           (H, TRAZ A ACAO CREATE/START/FINISH E OS DADOS DA
000800*           ORDEM) SEGUIDO DOS SEUS REGISTROS DE LINHA (D).
000900******************************************************************
001000 01  REG-ORDEN-TRANS.
001100     05  TRN-ORD-TIPO                PIC X(01).
001200         88  TRN-ORD-ES-CABECALHO    VALUE "H".
001300         88  TRN-ORD-ES-LINHA        VALUE "D".
001400     05  TRN-ORD-ACCION              PIC X(06).
001500         88  TRN-ORD-ACC-CREATE      VALUE "CREATE".
001600         88  TRN-ORD-ACC-START       VALUE "START ".
001700         88  TRN-ORD-ACC-FINISH      VALUE "FINISH".
001800     05  TRN-ORD-ID                  PIC 9(06).
001900     05  TRN-ORD-DADOS               PIC X(46).
002000     05  TRN-ORD-CABECALHO REDEFINES TRN-ORD-DADOS.
002100         10  TRN-ORD-CODIGO          PIC X(15).
002200         10  TRN-ORD-TALLER-ID       PIC 9(04).
002300         10  TRN-ORD-ALM-INSUMOS-ID  PIC 9(04).
002400         10  TRN-ORD-ALM-DESTINO-ID  PIC 9(04).
002500         10  FILLER                  PIC X(19).
002600     05  TRN-ORD-LINHA REDEFINES TRN-ORD-DADOS.
002700         10  TRN-OPD-PRODUCTO-ID     PIC 9(06).
002800         10  TRN-OPD-TIPO            PIC X(15).
002900             88  TRN-OPD-ES-INSUMO       VALUE "INSUMO         ".
003000             88  TRN-OPD-ES-PROD-FINAL   VALUE "PRODUCTO-FINAL ".
003100         10  TRN-OPD-CANTIDAD        PIC 9(05).
003200         10  FILLER                  PIC X(20).
