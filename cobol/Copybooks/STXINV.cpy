000100******************************************************************
000200* COPYBOOK: STXINV
000300* Autor..: R. QUISPE MAMANI
000400* Data...: 20/06/1990
000500* Objetivo: LAYOUT DO CADASTRO MESTRE DE ESTOQUE POR ALMACEN
000600*           (INVENTARIO-POR-ALMACEN), ARQUIVO INVENTORY-MASTER,
000700*           CLASSIFICADO POR (INV-PRODUCTO-ID, INV-ALMACEN-ID) -
000800*           CHAVE LOGICA UNICA - CARREGADO EM TABELA EM MEMORIA
000900*           PARA ACESSO POR CHAVE (VER STXB0910).
001000******************************************************************
001100 01  REG-INVENTARIO.
001200     05  INV-PRODUCTO-ID             PIC 9(06).
001300     05  INV-ALMACEN-ID              PIC 9(04).
001400     05  INV-CANTIDAD                PIC S9(07).
001500     05  FILLER                      PIC X(13).
