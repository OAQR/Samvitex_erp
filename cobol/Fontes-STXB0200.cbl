000100******************************************************************
000200* Author: M. TICONA VDA
000300* Date: 12/08/1994
000400* Purpose: PASSO DE LOTE - PROCESSA O ARQUIVO PURCH-TRANS (COMPRAS
000500*          DO DIA), VALIDA USUARIO E PRODUTOS, CRIA/AJUSTA O
000600*          ESTOQUE VIA STXB0910, ATUALIZA O CUSTO DO PRODUTO
000700*          (ULTIMO CUSTO) E GRAVA COMPRA + LINHAS + MOVIMENTOS.
001000******************************************************************
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    STXB0200.
001500 AUTHOR.        M. TICONA VDA.
001600 INSTALLATION.  SAMVITEX - GERENCIA DE SISTEMAS.
001700 DATE-WRITTEN.  12/08/1994.
001800 DATE-COMPILED. 12/08/1994.
001900 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS, VENDAS E
002000                ESTOQUE SAMVITEX.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* 12/08/1994 - M.T.V. - CH-0006 - VERSAO INICIAL: LE PURCH-TRANS, CH-0006 
002500*              CRIA REGISTRO DE ESTOQUE NOVO SE PRECISO E GRAVA A CH-0006 
002600*              COMPRA CONFIRMADA.                                 CH-0006 
002700* 14/06/1996 - R.Q.M. - CH-0077 - O CUSTO DO PRODUTO PASSA A SER  CH-0077 
002800*              ATUALIZADO PELO ULTIMO CUSTO DE COMPRA             CH-0077 
002900*              (VALORIZACAO POR ULTIMO CUSTO), CONFORME PEDIDO    CH-0077 
003000*              DA CONTABILIDADE.                                  CH-0077 
003100* 19/12/1998 - J.CCA. - CH-0158 - REVISAO PARA O ANO 2000: CMP-   CH-0158 
003200*              FECHA PASSA A GRAVAR O SECULO COMPLETO (AAAAMMDD). CH-0158 
003300* 21/03/2002 - L.F.Q. - CH-0274 - O ACESSO AO INVENTORY-MASTER    CH-0274 
003400*              PASSA A SER SEMPRE VIA CALL "STXB0910" (OPERACOES  CH-0274 
003500*              06-CREAR E 05-DELTA); ESTE PROGRAMA NAO ABRE MAIS  CH-0274 
003600*              O ARQUIVO DE ESTOQUE DIRETAMENTE (CH-0270 EM       CH-0274 
003700*              STXB0910).                                         CH-0274 
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PURCH-TRANS ASSIGN TO "PURCH-TRANS"
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-FS-CMP-TRANS.
004900*
005000     SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS RANDOM
005300         RECORD KEY IS PROD-ID
005400         FILE STATUS IS WS-FS-PRODUTO.
005500*
005600     SELECT USER-MASTER ASSIGN TO "USER-MASTER"
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS RANDOM
005900         RECORD KEY IS USR-ID
006000         FILE STATUS IS WS-FS-USUARIO.
006100*
006200     SELECT PURCH-OUT ASSIGN TO "PURCH-OUT"
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-FS-CMP-SALIDA.
006500*
006600     SELECT MOVEMENT-LEDGER ASSIGN TO "MOVEMENT-LEDGER"
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-FS-MOVIMIENTO.
006900*-----------------------------------------------------------------
007000 DATA DIVISION.
007100*-----------------------------------------------------------------
007200 FILE SECTION.
007300*-----------------------------------------------------------------
007400 FD  PURCH-TRANS
007500     LABEL RECORDS ARE STANDARD
007600     RECORDING MODE IS F.
007700     COPY STXCMT.
007800*
007900 FD  PRODUCT-MASTER
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F.
008200     COPY STXPROD.
008300*
008400 FD  USER-MASTER
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700     COPY STXUSR.
008800*
008900 FD  PURCH-OUT
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200     COPY STXCMP.
009300*
009400 FD  MOVEMENT-LEDGER
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY STXMOV.
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE SECTION.
010000*-----------------------------------------------------------------
010100 77  WS-FS-CMP-TRANS                 PIC X(002).
010200     88  WS-FS-CMP-TRANS-OK          VALUE "00".
010300 77  WS-FS-PRODUTO                   PIC X(002).
010400     88  WS-FS-PRODUTO-OK            VALUE "00".
010500     88  WS-FS-PRODUTO-NAO-EXISTE    VALUE "23".
010600 77  WS-FS-USUARIO                   PIC X(002).
010700     88  WS-FS-USUARIO-OK            VALUE "00".
010800 77  WS-FS-CMP-SALIDA                PIC X(002).
010900     88  WS-FS-CMP-SALIDA-OK         VALUE "00".
011000 77  WS-FS-MOVIMIENTO                PIC X(002).
011100     88  WS-FS-MOVIMIENTO-OK         VALUE "00".
011200*-----------------------------------------------------------------
011300* REGISTRO ANTECIPADO (LOOK-AHEAD) DO PURCH-TRANS, MESMA TECNICA
011400* DO SEU IRMAO STXB0100.
011500*-----------------------------------------------------------------
011600 01  WS-CMP-TRANS-ANTECIPADO.
011700     05  WS-CMP-ANT-TIPO             PIC X(001).
011800     05  WS-CMP-ANT-DADOS            PIC X(069).
011900 01  WS-CMP-TRANS-ANTECIPADO-R REDEFINES WS-CMP-TRANS-ANTECIPADO.
012000     05  WS-CMP-ANT-BYTES            PIC X(070).
012100*-----------------------------------------------------------------
012200 01  WS-CMP-CABECALHO-ATUAL.
012300     05  WS-CMP-ID                   PIC 9(008).
012400     05  WS-CMP-PROVEEDOR-ID         PIC 9(004).
012500     05  WS-CMP-USUARIO-ID           PIC 9(004).
012600     05  WS-CMP-ALMACEN-ID           PIC 9(004).
012700     05  WS-CMP-REF-FACTURA          PIC X(020).
012800 01  WS-CMP-CABECALHO-R REDEFINES WS-CMP-CABECALHO-ATUAL.
012900     05  WS-CMP-CAB-BYTES            PIC X(040).
013000*-----------------------------------------------------------------
013100* TABELA DAS LINHAS DA COMPRA CORRENTE - AO CONTRARIO DA VENDA, A
013200* COMPRA NAO PRECISA DE UMA PASSADA DE CONFERENCIA PRIA (REGRA 5,
013300* FIND-OR-CREATE, NUNCA REJEITA POR FALTA DE ESTOQUE), MAS AINDA
013400* ASSIM SE BUFERIZA PARA SO GRAVAR O CABECALHO DEPOIS DE SOMADO O
013500* TOTAL DE TODAS AS LINHAS.
013600*-----------------------------------------------------------------
013700 01  WS-TABELA-ITENS.
013800     05  WS-ITEM-LINHA OCCURS 200 TIMES INDEXED BY WS-ITEM-IDX.
013900         10  WS-ITEM-PRODUCTO-ID     PIC 9(006).
014000         10  WS-ITEM-CANTIDAD        PIC 9(005).
014100         10  WS-ITEM-COSTO-UNIT      PIC S9(08)V99.
014200         10  WS-ITEM-SUBTOTAL-LINEA  PIC S9(10)V99.
014300         10  WS-ITEM-STOCK-ANTERIOR  PIC S9(07).
014400         10  WS-ITEM-STOCK-NUEVO     PIC S9(07).
014500 01  WS-ITEM-LINHA-BRANCO REDEFINES WS-TABELA-ITENS.
014600     05  FILLER PIC X(036) OCCURS 200 TIMES.
014700*-----------------------------------------------------------------
014800 77  WS-QTD-ITENS                    PIC 9(003) COMP VALUE ZERO.
014900 77  WS-CMP-TOTAL                    PIC S9(10)V99 VALUE ZERO.
015000 77  WS-QTD-CMP-PROCESSADAS          PIC 9(007) COMP VALUE ZERO.
015100 77  WS-QTD-CMP-REJEITADAS           PIC 9(007) COMP VALUE ZERO.
015200 77  WS-FIM-CMP-TRANS                PIC X(001) VALUE "N".
015300     88  WS-FIM-CMP-OK               VALUE "S".
015400 77  WS-TRANSACAO-VALIDA             PIC X(001) VALUE "S".
015500     88  WS-TRANSACAO-E-VALIDA       VALUE "S".
015600*-----------------------------------------------------------------
015700* AREA DE LIGACAO PARA A CHAMADA A STXB0910 (OPERACOES 05-DELTA E
015800* 06-CREAR), NO MESMO FORMATO DA LKS-PARAMETRO DAQUELA RUTINA.
015900*-----------------------------------------------------------------
016000 01  WS-LKS-STOCK.
016100     05  WS-LKS-STK-OPERACION        PIC X(002).
016200     05  WS-LKS-STK-CAMPO-COMUM.
016300         10  WS-LKS-STK-PRODUCTO-ID  PIC 9(006).
016400         10  WS-LKS-STK-ALMACEN-ID   PIC 9(004).
016500         10  WS-LKS-STK-CANTIDAD     PIC S9(007).
016600         10  FILLER                  PIC X(003).
016700     05  WS-LKS-STK-RETORNO          PIC 9(001).
016800         88  WS-LKS-STK-OK           VALUE 0.
016900*-----------------------------------------------------------------
017000 LINKAGE SECTION.
017100*-----------------------------------------------------------------
017200 COPY STXCOM.
017300*-----------------------------------------------------------------
017400 PROCEDURE DIVISION USING LK-COM-AREA.
017500*-----------------------------------------------------------------
017600 P000-PRINCIPAL.
017700*
017800     PERFORM P100-ABRIR-ARQUIVOS THRU P100-FIM.
017900*
018000     PERFORM P200-LER-CMP-TRANS THRU P200-FIM.
018100*
018200     PERFORM P300-PROCESSAR-TRANSACAO THRU P300-FIM
018300             UNTIL WS-FIM-CMP-OK.
018400*
018500     PERFORM P900-FECHAR-ARQUIVOS THRU P900-FIM.
018600*
018700     MOVE WS-QTD-CMP-PROCESSADAS TO LK-CA-QTD-REGISTROS-PROC.
018800     IF WS-QTD-CMP-REJEITADAS > ZERO
018900         MOVE 04 TO LK-CA-CODIGO-RETORNO
019000     ELSE
019100         MOVE ZERO TO LK-CA-CODIGO-RETORNO
019200     END-IF.
019300*
019400     GOBACK.
019500*-----------------------------------------------------------------
019600 P100-ABRIR-ARQUIVOS.
019700*
019800     OPEN INPUT  PURCH-TRANS.
019900     OPEN I-O    PRODUCT-MASTER.
020000     OPEN INPUT  USER-MASTER.
020100     OPEN OUTPUT PURCH-OUT.
020200     OPEN EXTEND MOVEMENT-LEDGER.
020300*
020400 P100-FIM.
020500*-----------------------------------------------------------------
020600 P200-LER-CMP-TRANS.
020700*
020800     READ PURCH-TRANS
020900         AT END
021000             SET WS-FIM-CMP-OK       TO TRUE
021100         NOT AT END
021200             MOVE TRN-CMP-TIPO       TO WS-CMP-ANT-TIPO
021300             MOVE TRN-CMP-DADOS      TO WS-CMP-ANT-DADOS
021400     END-READ.
021500*
021600 P200-FIM.
021700*-----------------------------------------------------------------
021800* P300 - PROCESSA UMA COMPRA INTEIRA (CABECALHO + LINHAS).
021900*-----------------------------------------------------------------
022000 P300-PROCESSAR-TRANSACAO.
022100*
022200     MOVE ZERO  TO WS-QTD-ITENS.
022300     MOVE "S"   TO WS-TRANSACAO-VALIDA.
022400     MOVE ZEROS TO WS-ITEM-LINHA-BRANCO.
022500*
022600     MOVE WS-CMP-ANT-DADOS(01:08)    TO WS-CMP-ID.
022700     MOVE WS-CMP-ANT-DADOS(09:04)    TO WS-CMP-PROVEEDOR-ID.
022800     MOVE WS-CMP-ANT-DADOS(13:04)    TO WS-CMP-USUARIO-ID.
022900     MOVE WS-CMP-ANT-DADOS(17:04)    TO WS-CMP-ALMACEN-ID.
023000     MOVE WS-CMP-ANT-DADOS(21:20)    TO WS-CMP-REF-FACTURA.
023100*
023200     PERFORM P200-LER-CMP-TRANS THRU P200-FIM.
023300*
023400     PERFORM P310-BUFERIZAR-LINHA THRU P310-FIM
023500             UNTIL WS-FIM-CMP-OK OR WS-CMP-ANT-TIPO = "H".
023600*
023700     PERFORM P400-VALIDAR-USUARIO THRU P400-FIM.
023800*
023900     IF WS-TRANSACAO-E-VALIDA
024000         PERFORM P410-VALIDAR-PRODUTO THRU P410-FIM
024100                 VARYING WS-ITEM-IDX FROM 1 BY 1
024200                 UNTIL WS-ITEM-IDX > WS-QTD-ITENS
024300                     OR NOT WS-TRANSACAO-E-VALIDA
024400     END-IF.
024500*
024600     IF WS-TRANSACAO-E-VALIDA
024700         PERFORM P500-CONFIRMAR-TRANSACAO THRU P500-FIM
024800         ADD 1 TO WS-QTD-CMP-PROCESSADAS
024900     ELSE
025000         ADD 1 TO WS-QTD-CMP-REJEITADAS
025100         DISPLAY "STXB0200 - COMPRA " WS-CMP-ID
025200                 " REJEITADA - USUARIO OU PRODUTO INVALIDO"
025300     END-IF.
025400*
025500 P300-FIM.
025600*-----------------------------------------------------------------
025700 P310-BUFERIZAR-LINHA.
025800*
025900     ADD 1 TO WS-QTD-ITENS.
026000     MOVE WS-CMP-ANT-DADOS(09:06)
026100             TO WS-ITEM-PRODUCTO-ID (WS-QTD-ITENS).
026200     MOVE WS-CMP-ANT-DADOS(15:05)
026300             TO WS-ITEM-CANTIDAD (WS-QTD-ITENS).
026400     MOVE WS-CMP-ANT-DADOS(20:10)
026500             TO WS-ITEM-COSTO-UNIT (WS-QTD-ITENS).
026600*
026700     PERFORM P200-LER-CMP-TRANS THRU P200-FIM.
026800*
026900 P310-FIM.
027000*-----------------------------------------------------------------
027100* P400 - A COMPRA SO E' VALIDA SE O USUARIO EXISTE NO CADASTRO.
027200*-----------------------------------------------------------------
027300 P400-VALIDAR-USUARIO.
027400*
027500     MOVE WS-CMP-USUARIO-ID          TO USR-ID.
027600     READ USER-MASTER
027700         INVALID KEY
027800             MOVE "N"                TO WS-TRANSACAO-VALIDA
027900     END-READ.
028000*
028100 P400-FIM.
028200*-----------------------------------------------------------------
028300* P410 - CADA PRODUTO DA COMPRA TEM QUE EXISTIR NO CADASTRO.
028400*-----------------------------------------------------------------
028500 P410-VALIDAR-PRODUTO.
028600*
028700     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO PROD-ID.
028800     READ PRODUCT-MASTER
028900         INVALID KEY
029000             MOVE "N"                TO WS-TRANSACAO-VALIDA
029100     END-READ.
029200*
029300 P410-FIM.
029400*-----------------------------------------------------------------
029500* P500 - TRANSACAO VALIDADA: CRIA/AJUSTA O ESTOQUE, ATUALIZA O
029600*        CUSTO DO PRODUTO E GRAVA AS LINHAS, MOVIMENTOS E O
029700*        CABECALHO DA COMPRA.
029800*-----------------------------------------------------------------
029900 P500-CONFIRMAR-TRANSACAO.
030000*
030100     MOVE ZERO TO WS-CMP-TOTAL.
030200*
030300     PERFORM P510-CONFIRMAR-LINHA THRU P510-FIM
030400             VARYING WS-ITEM-IDX FROM 1 BY 1
030500             UNTIL WS-ITEM-IDX > WS-QTD-ITENS.
030600*
030700     PERFORM P520-GRAVAR-CABECALHO THRU P520-FIM.
030800*
030900 P500-FIM.
031000*-----------------------------------------------------------------
031100* P510 - PARA UMA LINHA: GARANTE O REGISTRO DE ESTOQUE (CREAR),
031200*        SOMA A QUANTIDADE COMPRADA (DELTA POSITIVO), ATUALIZA O
031300*        CUSTO DO PRODUTO POR ULTIMO CUSTO (CH-0077), GRAVA A
031400*        LINHA E O MOVIMENTO ENTRADA-COMPRA.
031500*-----------------------------------------------------------------
031600 P510-CONFIRMAR-LINHA.
031700*
031800     COMPUTE WS-ITEM-SUBTOTAL-LINEA (WS-ITEM-IDX) ROUNDED =
031900             WS-ITEM-COSTO-UNIT (WS-ITEM-IDX) *
032000             WS-ITEM-CANTIDAD (WS-ITEM-IDX).
032100     ADD WS-ITEM-SUBTOTAL-LINEA (WS-ITEM-IDX) TO WS-CMP-TOTAL.
032200*
032300     MOVE "06"                       TO WS-LKS-STK-OPERACION.
032400     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX)
032500                                     TO WS-LKS-STK-PRODUCTO-ID.
032600     MOVE WS-CMP-ALMACEN-ID          TO WS-LKS-STK-ALMACEN-ID.
032700     CALL "STXB0910" USING WS-LKS-STOCK.
032800*
032900     MOVE "01"                       TO WS-LKS-STK-OPERACION.
033000     CALL "STXB0910" USING WS-LKS-STOCK.
033100     MOVE WS-LKS-STK-CANTIDAD
033200         TO WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX).
033300*
033400     MOVE "05"                       TO WS-LKS-STK-OPERACION.
033500     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX) TO WS-LKS-STK-CANTIDAD.
033600     CALL "STXB0910" USING WS-LKS-STOCK.
033700     COMPUTE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX) =
033800             WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX) +
033900             WS-ITEM-CANTIDAD (WS-ITEM-IDX).
034000*
034100     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO PROD-ID.
034200     READ PRODUCT-MASTER
034300         INVALID KEY
034400             CONTINUE
034500     END-READ.
034600     MOVE WS-ITEM-COSTO-UNIT (WS-ITEM-IDX) TO PROD-PRECIO-COSTO.
034700     REWRITE REG-PRODUCTO.
034800*
034900     PERFORM P530-GRAVAR-LINHA THRU P530-FIM.
035000     PERFORM P540-GRAVAR-MOVIMENTO THRU P540-FIM.
035100*
035200 P510-FIM.
035300*-----------------------------------------------------------------
035400 P520-GRAVAR-CABECALHO.
035500*
035600     MOVE "H"                        TO REC-CMP-TIPO.
035700     MOVE WS-CMP-ID                  TO CMP-ID.
035800     MOVE WS-CMP-PROVEEDOR-ID        TO CMP-PROVEEDOR-ID.
035900     MOVE WS-CMP-USUARIO-ID          TO CMP-USUARIO-ID.
036000     MOVE WS-CMP-ALMACEN-ID          TO CMP-ALMACEN-ID.
036100     MOVE LK-CA-FECHA-PROCESO        TO CMP-FECHA-AAAAMMDD.
036200     MOVE LK-CA-HORA-PROCESO         TO CMP-FECHA-HHMMSS.
036300     MOVE WS-CMP-REF-FACTURA         TO CMP-REF-FACTURA.
036400     MOVE WS-CMP-TOTAL               TO CMP-TOTAL.
036500     SET CMP-COMPLETADA              TO TRUE.
036600     WRITE REG-COMPRA-SALIDA.
036700*
036800 P520-FIM.
036900*-----------------------------------------------------------------
037000 P530-GRAVAR-LINHA.
037100*
037200     MOVE "D"                        TO REC-CMP-TIPO.
037300     MOVE WS-CMP-ID                  TO CMD-COMPRA-ID.
037400     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO CMD-PRODUCTO-ID.
037500     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX)    TO CMD-CANTIDAD.
037600     MOVE WS-ITEM-COSTO-UNIT (WS-ITEM-IDX)  TO CMD-COSTO-UNITARIO.
037700     MOVE WS-ITEM-SUBTOTAL-LINEA (WS-ITEM-IDX)
037800                                     TO CMD-SUBTOTAL-LINEA.
037900     WRITE REG-COMPRA-SALIDA.
038000*
038100 P530-FIM.
038200*-----------------------------------------------------------------
038300 P540-GRAVAR-MOVIMENTO.
038400*
038500     MOVE WS-CMP-ID                  TO MOV-ID.
038600     MOVE WS-ITEM-PRODUCTO-ID (WS-ITEM-IDX) TO MOV-PRODUCTO-ID.
038700     MOVE WS-CMP-ALMACEN-ID          TO MOV-ALMACEN-ID.
038800     MOVE WS-CMP-USUARIO-ID          TO MOV-USUARIO-ID.
038900     SET MOV-ENTRADA-COMPRA          TO TRUE.
039000     MOVE WS-ITEM-CANTIDAD (WS-ITEM-IDX) TO MOV-CANTIDAD-MOVIDA.
039100     MOVE WS-ITEM-STOCK-ANTERIOR (WS-ITEM-IDX)
039200                                     TO MOV-STOCK-ANTERIOR.
039300     MOVE WS-ITEM-STOCK-NUEVO (WS-ITEM-IDX) TO MOV-STOCK-NUEVO.
039400     MOVE LK-CA-FECHA-PROCESO        TO MOV-FECHA-AAAAMMDD.
039500     MOVE LK-CA-HORA-PROCESO         TO MOV-FECHA-HHMMSS.
039600     WRITE REG-MOVIMIENTO.
039700*
039800 P540-FIM.
039900*-----------------------------------------------------------------
040000 P900-FECHAR-ARQUIVOS.
040100*
040200     CLOSE PURCH-TRANS PRODUCT-MASTER USER-MASTER
040300           PURCH-OUT MOVEMENT-LEDGER.
040400*
040500 P900-FIM.
040600*
040700 END PROGRAM STXB0200.
